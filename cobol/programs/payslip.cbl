000100****************************************************************          
000200*                  PAYROLL         PAYSLIP PRINTING             *         
000300*         USES RW (REPORT WRITER FOR PRINTS)                    *         
000400****************************************************************          
000500 IDENTIFICATION          DIVISION.                                        
000600 PROGRAM-ID.         PAYSLIP.                                             
000700 AUTHOR.             V B COEN.                                            
000800 INSTALLATION.       APPLEWOOD PAYROLL BUREAU.                            
000900 DATE-WRITTEN.       11/02/1990.                                          
001000 DATE-COMPILED.                                                           
001100 SECURITY.           COPYRIGHT (C) 1990-2026 AND LATER,                   
001200                     VINCENT BRYAN COEN. DISTRIBUTED UNDER                
001300                     THE GNU GENERAL PUBLIC LICENSE. SEE                  
001400                     THE FILE COPYING FOR DETAILS.                        
001500*                                                                         
001600*    REMARKS.            EMPLOYEE PAYSLIP PRINTING.                       
001700*                        THIS PROGRAM USES RW (REPORT WRITER)             
001800*                        SEMI-SOURCED FROM VACATION REPORT.               
001900*                                                                         
002000*    VERSION.            SEE PROG-NAME IN WS.                             
002100*                                                                         
002200*    CALLED MODULES.     NONE.                                            
002300*    FILES USED:                                                          
002400*                        PY-PARAM1-FILE.  PARAMS.                         
002500*                        PY-EMPLOYEE-FILE. EMPLOYEE MASTER.               
002600*                        PY-PAYROLL-FILE. PAYROLL REGISTER.               
002700*                                                                         
002800*    ERROR MESSAGES USED.                                                 
002900*  SYSTEM WIDE:          SY001, SY014.                                    
003000*  PROGRAM SPECIFIC:     PY001 - PY004.                                   
003100*                                                                         
003200* CHANGES:                                                                
003300* 11/02/90 VBC - 1.0.00 CREATED - TAKEN FROM ACAS VACATION                
003400*                       REPORT (VACPRINT) - LAYOUT ONLY,                  
003500*                       REWORKED TO ONE PAYSLIP PER RECORD.               
003600* 03/08/91 VBC -    .01 EARNINGS/DEDUCTIONS SPLIT INTO                    
003700*                       TWO DETAIL GROUPS, NET TRAILER.                   
003800* 22/09/98 VBC -    .02 Y2K - HEADING DATE NOW CCYY                       
003900*                       THROUGHOUT, PARM-RUN-CCYY USED.                   
004000* 12/02/26 VBC - 1.1.00 PORTED TO PAYROLL BATCH SUITE V1,                 
004100*                       PRINTS ONLY APPROVED/PAID SLIPS,                  
004200*                       DRAFT RECORDS ARE SKIPPED.                        
004300* 19/02/26 VBC -    .01 PAYMENT DATE ADDED BELOW PAY                      
004400*                       STATUS - EMPLOYEES WERE ASKING                    
004500*                       WHEN "PAID" ACTUALLY MEANT.                       
004600*                       REQUEST 26/007.                                   
004700*                                                                         
004800 ENVIRONMENT             DIVISION.                                        
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200 INPUT-OUTPUT            SECTION.                                         
005300 FILE-CONTROL.                                                            
005400 COPY "SELPYPARM.COB".                                                    
005500 COPY "SELPYEMP.COB".                                                     
005600 COPY "SELPYREG.COB".                                                     
005700 COPY "SELPRINT2.COB".                                                    
005800 DATA                    DIVISION.                                        
005900 FILE SECTION.                                                            
006000 COPY "FDPYPARM.COB".                                                     
006100 COPY "FDPYEMP.COB".                                                      
006200 COPY "FDPYREG.COB".                                                      
006300 COPY "FDPRINT2.COB".                                                     
006400 WORKING-STORAGE SECTION.                                                 
006500 77  PROG-NAME               PIC X(17)                                    
006600                              VALUE "PAYSLIP (1.1.00)".                   
006700 77  EMP-TAB-COUNT            BINARY-CHAR UNSIGNED VALUE ZERO.            
006800 77  EMP-TAB-IDX              BINARY-CHAR UNSIGNED VALUE ZERO.            
006900 77  WS-REC-CNT               COMP-3 PIC 9(5) VALUE ZERO.                 
007000*                                                                         
007100 01  WS-DATA.                                                             
007200     03  WS-REPLY            PIC X.                                       
007300     03  PY-PRM-STATUS       PIC XX.                                      
007400     03  PY-EMP-STATUS       PIC XX.                                      
007500     03  PY-REG-STATUS       PIC XX.                                      
007600     03  PY-SLP-STATUS       PIC XX.                                      
007700     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.               
007800     03  WS-SLIP-DEPT        PIC X(12) VALUE SPACES.                      
007900     03  WS-FOUND-SW         PIC X     VALUE "N".                         
008000         88  WS-EMP-FOUND        VALUE "Y".                               
008100     03  FILLER              PIC X(10).                                   
008200*                                                                         
008300 01  WS-EMP-TABLE.                                                        
008400     03  WS-EMP-ENTRY        OCCURS 500 TIMES                             
008500                              INDEXED BY WS-EMP-IX.                       
008600         05  WS-TAB-ID       PIC X(10).                                   
008700         05  WS-TAB-NAME     PIC X(30).                                   
008800         05  WS-TAB-DEPT     PIC X(12).                                   
008900         05  WS-TAB-POSN     PIC X(20).                                   
009000     03  FILLER              PIC X(10).                                   
009100 01  WS-EMP-TABLE-R REDEFINES WS-EMP-TABLE                                
009200                              PIC X(37010).                               
009300*                                                                         
009400 01  WS-HEADING-DATE.                                                     
009500     03  WS-HD-CCYY          PIC 9(4).                                    
009600     03  FILLER              PIC X VALUE "/".                             
009700     03  WS-HD-MM            PIC 99.                                      
009800     03  FILLER              PIC X VALUE "/".                             
009900     03  WS-HD-DD            PIC 99.                                      
010000 01  WS-HEADING-DATE-X REDEFINES WS-HEADING-DATE                          
010100                              PIC X(10).                                  
010200*                                                                         
010300 01  ERROR-MESSAGES.                                                      
010400     03  SY001               PIC X(35)                                    
010500         VALUE "SY001 ABORTING RUN - PARAMETER ERR".                      
010600     03  SY014               PIC X(31)                                    
010700         VALUE "SY014 NO PAYROLL FILE OR DATA -".                         
010800     03  PY001               PIC X(33)                                    
010900         VALUE "PY001 PAYROLL PARAMETER MISSING -".                       
011000     03  PY002               PIC X(31)                                    
011100         VALUE "PY002 PAYROLL FILE NOT FOUND - ".                         
011200     03  PY003               PIC X(31)                                    
011300         VALUE "PY003 EMPLOYEE FILE NOT FOUND -".                         
011400     03  PY004               PIC X(28)                                    
011500         VALUE "PY004 EMPLOYEE TABLE FULL - ".                            
011600     03  FILLER              PIC X(10).                                   
011700*                                                                         
011800 01  ERROR-CODE              PIC 999.                                     
011900*                                                                         
012000 LINKAGE SECTION.                                                         
012100 01  TO-DAY                  PIC X(10).                                   
012200 COPY "WSNAMES.COB".                                                      
012300 COPY "WSCALL.COB".                                                       
012400*                                                                         
012500 REPORT SECTION.                                                          
012600*                                                                         
012700 RD  PAYSLIP-REPORT                                                       
012800     CONTROL      FINAL                                                   
012900     PAGE LIMIT   WS-PAGE-LINES                                           
013000     HEADING      1                                                       
013100     FIRST DETAIL 5                                                       
013200     LAST  DETAIL WS-PAGE-LINES.                                          
013300*                                                                         
013400 01  TYPE PAGE HEADING.                                                   
013500     03  LINE  1.                                                         
013600         05  COL   1     PIC X(40)   SOURCE PARM-CO-NAME.                 
013700         05  COL  45     PIC X(20)   VALUE "PAYSLIP".                     
013800         05  COL  70     PIC X(10)   SOURCE WS-HEADING-DATE-X.            
013900     03  LINE  3.                                                         
014000         05  COL   1     PIC X(4)    VALUE "FOR ".                        
014100         05  COL   5     PIC 9(4)    SOURCE PARM-RUN-YEAR.                
014200         05  COL   9     PIC X(1)    VALUE "/".                           
014300         05  COL  10     PIC 99      SOURCE PARM-RUN-MONTH.               
014400 01  SLIP-HEAD               TYPE IS DETAIL.                              
014500     03  LINE + 2.                                                        
014600         05  COL   1     PIC X(15)   VALUE "EMPLOYEE ID  :".              
014700         05  COL  16     PIC X(10)   SOURCE PAY-EMP-ID.                   
014800         05  COL  45     PIC X(15)   VALUE "DEPARTMENT  :".               
014900         05  COL  60     PIC X(12)   SOURCE WS-SLIP-DEPT.                 
015000     03  LINE + 1.                                                        
015100         05  COL   1     PIC X(15)   VALUE "EMPLOYEE NAME:".              
015200         05  COL  16     PIC X(30)   SOURCE PAY-EMP-NAME.                 
015300     03  LINE + 2.                                                        
015400         05  COL   1                 VALUE "----- EARNINGS -----".        
015500         05  COL  45                 VALUE "--- DEDUCTIONS ---".          
015600     03  LINE + 1.                                                        
015700         05  COL   1     PIC X(14)   VALUE "BASIC SALARY".                
015800         05  COL  30     PIC ZZ,ZZ9.99                                    
015900                          SOURCE PAY-BASIC-SALARY.                        
016000         05  COL  45     PIC X(14)   VALUE "PROVIDENT FUND".              
016100         05  COL  75     PIC ZZ,ZZ9.99                                    
016200                          SOURCE PAY-PF.                                  
016300     03  LINE + 1.                                                        
016400         05  COL   1     PIC X(14)   VALUE "HRA".                         
016500         05  COL  30     PIC ZZ,ZZ9.99                                    
016600                          SOURCE PAY-HRA.                                 
016700         05  COL  45     PIC X(14)   VALUE "ESI".                         
016800         05  COL  75     PIC ZZ,ZZ9.99                                    
016900                          SOURCE PAY-ESI.                                 
017000     03  LINE + 1.                                                        
017100         05  COL   1     PIC X(14)   VALUE "DA".                          
017200         05  COL  30     PIC ZZ,ZZ9.99                                    
017300                          SOURCE PAY-DA.                                  
017400         05  COL  45     PIC X(20)   VALUE "PROFESSIONAL TAX".            
017500         05  COL  75     PIC ZZ,ZZ9.99                                    
017600                          SOURCE PAY-PROF-TAX.                            
017700     03  LINE + 1.                                                        
017800         05  COL   1     PIC X(14)   VALUE "MEDICAL".                     
017900         05  COL  30     PIC ZZ,ZZ9.99                                    
018000                          SOURCE PAY-MEDICAL.                             
018100         05  COL  45     PIC X(20)   VALUE "INCOME TAX".                  
018200         05  COL  75     PIC ZZ,ZZ9.99                                    
018300                          SOURCE PAY-INCOME-TAX.                          
018400     03  LINE + 1.                                                        
018500         05  COL   1     PIC X(14)   VALUE "TRANSPORT".                   
018600         05  COL  30     PIC ZZ,ZZ9.99                                    
018700                          SOURCE PAY-TRANSPORT.                           
018800     03  LINE + 1.                                                        
018900         05  COL   1     PIC X(20)   VALUE "OVERTIME PAY".                
019000         05  COL  30     PIC ZZ,ZZ9.99                                    
019100                          SOURCE PAY-OVERTIME-PAY.                        
019200     03  LINE + 2.                                                        
019300         05  COL   1     PIC X(14)   VALUE "GROSS SALARY".                
019400         05  COL  30     PIC ZZ,ZZ9.99                                    
019500                          SOURCE PAY-GROSS-SALARY.                        
019600         05  COL  45     PIC X(20)   VALUE "TOTAL DEDUCTIONS".            
019700         05  COL  75     PIC ZZ,ZZ9.99                                    
019800                          SOURCE PAY-TOTAL-DEDUCTIONS.                    
019900     03  LINE + 2.                                                        
020000         05  COL   1     PIC X(15)   VALUE "NET SALARY   :".              
020100         05  COL  30     PIC ZZ,ZZ9.99                                    
020200                          SOURCE PAY-NET-SALARY.                          
020300         05  COL  45     PIC X(15)   VALUE "TAX SLAB    :".               
020400         05  COL  60     PIC X(20)   SOURCE PAY-TAX-SLAB.                 
020500     03  LINE + 1.                                                        
020600         05  COL   1     PIC X(15)   VALUE "PAY STATUS   :".              
020700         05  COL  16     PIC X(10)   SOURCE PAY-STATUS.                   
020800         05  COL  45     PIC X(15)   VALUE "PAYMENT DATE:".               
020900         05  COL  60     PIC X(10)   SOURCE PAY-PAYMENT-DATE.             
021000     03  LINE + 3.                                                        
021100         05  COL   1     PIC X(60)                                        
021200             VALUE ALL "-".                                               
021300 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.                              
021400     03  COL   1         PIC X(24)                                        
021500                          VALUE "TOTAL - PAYSLIPS PRINTED".               
021600     03  COL  26         PIC ZZZZ9   SOURCE WS-REC-CNT.                   
021700*                                                                         
021800 PROCEDURE  DIVISION USING WS-CALLING-DATA                                
021900                           TO-DAY                                         
022000                           FILE-DEFS.                                     
022100*                                                                         
022200 AA000-MAIN                  SECTION.                                     
022300*****************************************                                 
022400     MOVE     ZERO TO WS-TERM-CODE.                                       
022500     PERFORM  AA010-OPEN-PARAM.                                           
022600     PERFORM  AA020-LOAD-EMPLOYEE-TABLE.                                  
022700     PERFORM  AA030-OPEN-PAYROLL-AND-PRINT.                               
022800     IF       WS-TERM-CODE = ZERO                                         
022900              PERFORM AA050-PRINT-SLIPS                                   
023000              CLOSE   PY-PAYROLL-FILE                                     
023100                      PY-EMPLOYEE-FILE                                    
023200                      SLIP-FILE                                           
023300     END-IF.                                                              
023400     GOBACK.                                                              
023500*                                                                         
023600 AA000-EXIT.  EXIT SECTION.                                               
023700*                                                                         
023800 AA010-OPEN-PARAM            SECTION.                                     
023900*****************************************                                 
024000     OPEN     INPUT PY-PARAM1-FILE.                                       
024100     IF       PY-PRM-STATUS NOT = "00"                                    
024200              DISPLAY PY001 PY-PRM-STATUS                                 
024300              DISPLAY SY001                                               
024400              MOVE 1 TO WS-TERM-CODE                                      
024500     ELSE                                                                 
024600              READ    PY-PARAM1-FILE                                      
024700              MOVE    PARM-RUN-CCYY TO WS-HD-CCYY                         
024800              MOVE    PARM-RUN-MM   TO WS-HD-MM                           
024900              MOVE    PARM-RUN-DD   TO WS-HD-DD                           
025000              MOVE    PARM-PAGE-LINES TO WS-PAGE-LINES                    
025100              CLOSE   PY-PARAM1-FILE                                      
025200     END-IF.                                                              
025300*                                                                         
025400 AA010-EXIT.  EXIT SECTION.                                               
025500*                                                                         
025600 AA020-LOAD-EMPLOYEE-TABLE   SECTION.                                     
025700*****************************************                                 
025800     IF       WS-TERM-CODE NOT = ZERO                                     
025900              GO TO AA020-EXIT                                            
026000     END-IF.                                                              
026100     OPEN     INPUT PY-EMPLOYEE-FILE.                                     
026200     IF       PY-EMP-STATUS NOT = "00"                                    
026300              DISPLAY PY003 PY-EMP-STATUS                                 
026400              DISPLAY SY001                                               
026500              MOVE 1 TO WS-TERM-CODE                                      
026600              GO TO AA020-EXIT                                            
026700     END-IF.                                                              
026800     PERFORM  BB010-LOAD-ONE-EMPLOYEE                                     
026900         UNTIL PY-EMP-STATUS = "10".                                      
027000     CLOSE    PY-EMPLOYEE-FILE.                                           
027100*                                                                         
027200 AA020-EXIT.  EXIT SECTION.                                               
027300*                                                                         
027400 BB010-LOAD-ONE-EMPLOYEE     SECTION.                                     
027500*****************************************                                 
027600     READ     PY-EMPLOYEE-FILE                                            
027700         AT END                                                           
027800              MOVE "10" TO PY-EMP-STATUS                                  
027900              GO TO BB010-EXIT                                            
028000     END-READ.                                                            
028100     IF       EMP-TAB-COUNT NOT < 500                                     
028200              DISPLAY PY004                                               
028300              MOVE "10" TO PY-EMP-STATUS                                  
028400              GO TO BB010-EXIT                                            
028500     END-IF.                                                              
028600     ADD      1 TO EMP-TAB-COUNT.                                         
028700     SET      WS-EMP-IX TO EMP-TAB-COUNT.                                 
028800     MOVE     EMP-ID         TO WS-TAB-ID (WS-EMP-IX).                    
028900     MOVE     EMP-NAME       TO WS-TAB-NAME (WS-EMP-IX).                  
029000     MOVE     EMP-DEPARTMENT TO WS-TAB-DEPT (WS-EMP-IX).                  
029100     MOVE     EMP-POSITION   TO WS-TAB-POSN (WS-EMP-IX).                  
029200*                                                                         
029300 BB010-EXIT.  EXIT SECTION.                                               
029400*                                                                         
029500 AA030-OPEN-PAYROLL-AND-PRINT SECTION.                                    
029600*****************************************                                 
029700     IF       WS-TERM-CODE NOT = ZERO                                     
029800              GO TO AA030-EXIT                                            
029900     END-IF.                                                              
030000     OPEN     INPUT PY-PAYROLL-FILE.                                      
030100     IF       PY-REG-STATUS NOT = "00"                                    
030200              DISPLAY PY002 PY-REG-STATUS                                 
030300              DISPLAY SY014                                               
030400              MOVE 1 TO WS-TERM-CODE                                      
030500              GO TO AA030-EXIT                                            
030600     END-IF.                                                              
030700     OPEN     OUTPUT SLIP-FILE.                                           
030800*                                                                         
030900 AA030-EXIT.  EXIT SECTION.                                               
031000*                                                                         
031100 AA050-PRINT-SLIPS           SECTION.                                     
031200*****************************************                                 
031300     MOVE     ZERO TO WS-REC-CNT.                                         
031400     INITIATE PAYSLIP-REPORT.                                             
031500     PERFORM  CC010-READ-PAYROLL.                                         
031600     PERFORM  CC020-PROCESS-PAYROLL                                       
031700         UNTIL PY-REG-STATUS = "10".                                      
031800     TERMINATE PAYSLIP-REPORT.                                            
031900*                                                                         
032000 AA050-EXIT.  EXIT SECTION.                                               
032100*                                                                         
032200 CC010-READ-PAYROLL          SECTION.                                     
032300*****************************************                                 
032400     READ     PY-PAYROLL-FILE                                             
032500         AT END                                                           
032600              MOVE "10" TO PY-REG-STATUS                                  
032700     END-READ.                                                            
032800*                                                                         
032900 CC010-EXIT.  EXIT SECTION.                                               
033000*                                                                         
033100 CC020-PROCESS-PAYROLL       SECTION.                                     
033200*****************************************                                 
033300     IF       NOT PAY-DRAFT                                               
033400              PERFORM  DD010-FIND-EMPLOYEE                                
033500              IF       WS-EMP-FOUND                                       
033600                       ADD      1 TO WS-REC-CNT                           
033700                       GENERATE SLIP-HEAD                                 
033800              END-IF                                                      
033900     END-IF.                                                              
034000     PERFORM  CC010-READ-PAYROLL.                                         
034100*                                                                         
034200 CC020-EXIT.  EXIT SECTION.                                               
034300*                                                                         
034400 DD010-FIND-EMPLOYEE         SECTION.                                     
034500*****************************************                                 
034600     MOVE     "N" TO WS-FOUND-SW.                                         
034700     MOVE     SPACES TO WS-SLIP-DEPT.                                     
034800     SET      WS-EMP-IX TO 1.                                             
034900     SEARCH   WS-EMP-ENTRY                                                
035000         AT END                                                           
035100              NEXT SENTENCE                                               
035200         WHEN WS-TAB-ID (WS-EMP-IX) = PAY-EMP-ID                          
035300              MOVE "Y" TO WS-FOUND-SW                                     
035400              MOVE WS-TAB-DEPT (WS-EMP-IX) TO WS-SLIP-DEPT                
035500     END-SEARCH.                                                          
035600*                                                                         
035700 DD010-EXIT.  EXIT SECTION.                                               
