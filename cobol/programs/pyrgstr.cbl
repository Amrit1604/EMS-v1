000100****************************************************************          
000200*                  PAYROLL         REGISTER REPORT              *         
000300*         USES RW (REPORT WRITER FOR PRINTS)                    *         
000400****************************************************************          
000500 IDENTIFICATION          DIVISION.                                        
000600 PROGRAM-ID.         PYRGSTR.                                             
000700 AUTHOR.             V B COEN.                                            
000800 INSTALLATION.       APPLEWOOD PAYROLL BUREAU.                            
000900 DATE-WRITTEN.       04/02/1990.                                          
001000 DATE-COMPILED.                                                           
001100 SECURITY.           COPYRIGHT (C) 1990-2026 AND LATER,                   
001200                     VINCENT BRYAN COEN. DISTRIBUTED UNDER                
001300                     THE GNU GENERAL PUBLIC LICENSE. SEE                  
001400                     THE FILE COPYING FOR DETAILS.                        
001500*                                                                         
001600*    REMARKS.            PAYROLL REGISTER REPORT.                         
001700*                        USES RW (REPORT WRITER).                         
001800*                        SEMI-SOURCED FROM PYRGSTR CHECK                  
001900*                        REGISTER.                                        
002000*                                                                         
002100*    VERSION.            SEE PROG-NAME IN WS.                             
002200*                                                                         
002300*    CALLED MODULES.     NONE.                                            
002400*    FILES USED:                                                          
002500*                        PY-PARAM1-FILE.  PARAMS.                         
002600*                        PY-EMPLOYEE-FILE. EMPLOYEE MASTER.               
002700*                        PY-PAYROLL-FILE. PAYROLL REGISTER.               
002800*                                                                         
002900*    ERROR MESSAGES USED.                                                 
003000*  SYSTEM WIDE:          SY001, SY014.                                    
003100*  PROGRAM SPECIFIC:     PY001 - PY005.                                   
003200*                                                                         
003300* CHANGES:                                                                
003400* 04/02/90 VBC - 1.0.00 CREATED - TAKEN FROM ACAS CHECK                   
003500*                       REGISTER (PYRGSTR) - LAYOUT ONLY,                 
003600*                       REWORKED TO PAYROLL CONTENT.                      
003700* 17/07/91 VBC -    .01 DEPARTMENT CONTROL BREAK ADDED                    
003800*                       WITH SUBTOTALS PER PAYROLL RECORD.                
003900* 09/09/94 VBC -    .02 EMPLOYEE NAME/DEPT NOW RESOLVED                   
004000*                       FROM AN IN-MEMORY TABLE LOADED                    
004100*                       FROM PY-EMPLOYEE-FILE - MASTER IS                 
004200*                       LINE SEQUENTIAL, NO RANDOM READ.                  
004300* 21/09/98 VBC -    .03 Y2K - HEADING DATE NOW CCYY                       
004400*                       THROUGHOUT, PARM-RUN-CCYY USED.                   
004500* 12/02/26 VBC - 1.1.00 PORTED TO PAYROLL BATCH SUITE V1.                 
004600* 19/02/26 VBC -    .01 BASIC SALARY AND PAYMENT DATE                     
004700*                       COLUMNS ADDED TO THE DETAIL LINE                  
004800*                       PER PAYROLL OFFICE REQUEST - REGISTER             
004900*                       WAS SHOWING GROSS/NET BUT NOT THE                 
005000*                       BASIC FIGURE OR THE DATE PAID OUT.                
005100*                       REQUEST 26/007.                                   
005200* 20/02/26 VBC -    .02 PERIOD YEAR/MONTH NOW REPEATED ON                 
005300*                       EVERY DETAIL LINE, NOT JUST ON THE                
005400*                       PAGE HEADING - AUDIT WANTED THE                   
005500*                       PERIOD ON EACH ROW THEY EXTRACT.                  
005600*                       DEPARTMENT-TOTAL FOOTING NOW ALSO                 
005700*                       COUNTS EMPLOYEES PER DEPARTMENT,                  
005800*                       AND THE GRAND TOTAL LINE NOW ALSO                 
005900*                       CARRIES TOTAL DEDUCTIONS.                         
006000*                       REQUEST 26/008.                                   
006100* 21/02/26 VBC -    .03 PAYROLL FILE IS IN EMP-ID ORDER,                  
006200*                       NOT DEPARTMENT ORDER, SO THE                      
006300*                       DEPARTMENT CONTROL BREAK WAS                      
006400*                       FIRING ON ALMOST EVERY RECORD                     
006500*                       INSTEAD OF ONCE PER DEPARTMENT -                  
006600*                       SORT-FILE ADDED, RECORDS NOW                      
006700*                       RESEQUENCED BY DEPARTMENT (EMP-ID                 
006800*                       MINOR KEY) BEFORE THE REPORT IS                   
006900*                       GENERATED.  DEPARTMENT IS RESOLVED                
007000*                       OFF THE EMPLOYEE TABLE AND CARRIED                
007100*                       ON THE SORT RECORD, AS PY-PAYROLL-                
007200*                       RECORD HAS NO DEPARTMENT OF ITS OWN.              
007300*                       REQUEST 26/011.                                   
007400*                                                                         
007500 ENVIRONMENT             DIVISION.                                        
007600 CONFIGURATION SECTION.                                                   
007700 SPECIAL-NAMES.                                                           
007800     C01 IS TOP-OF-FORM.                                                  
007900 INPUT-OUTPUT            SECTION.                                         
008000 FILE-CONTROL.                                                            
008100 COPY "SELPYPARM.COB".                                                    
008200 COPY "SELPYEMP.COB".                                                     
008300 COPY "SELPYREG.COB".                                                     
008400 COPY "SELPRINT1.COB".                                                    
008500 COPY "SELPYSRT.COB".                                                     
008600 DATA                    DIVISION.                                        
008700 FILE SECTION.                                                            
008800 COPY "FDPYPARM.COB".                                                     
008900 COPY "FDPYEMP.COB".                                                      
009000 COPY "FDPYREG.COB".                                                      
009100 COPY "FDPRINT1.COB".                                                     
009200 COPY "SDPYSRT.COB".                                                      
009300 WORKING-STORAGE SECTION.                                                 
009400 77  PROG-NAME               PIC X(17)                                    
009500                              VALUE "PYRGSTR (1.1.00)".                   
009600 77  EMP-TAB-COUNT            BINARY-CHAR UNSIGNED VALUE ZERO.            
009700 77  EMP-TAB-IDX              BINARY-CHAR UNSIGNED VALUE ZERO.            
009800 77  WS-REC-CNT               COMP-3 PIC 9(5) VALUE ZERO.                 
009900 77  WS-ONE                   BINARY-CHAR UNSIGNED VALUE 1.               
010000 77  WS-SRT-STATUS            PIC XX    VALUE SPACES.                     
010100*                                                                         
010200 01  WS-DATA.                                                             
010300     03  WS-REPLY            PIC X.                                       
010400     03  PY-PRM-STATUS       PIC XX.                                      
010500     03  PY-EMP-STATUS       PIC XX.                                      
010600     03  PY-REG-STATUS       PIC XX.                                      
010700     03  PY-PRT-STATUS       PIC XX.                                      
010800     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.               
010900     03  WS-CTL-DEPT         PIC X(12) VALUE SPACES.                      
011000     03  WS-FOUND-SW         PIC X     VALUE "N".                         
011100         88  WS-EMP-FOUND        VALUE "Y".                               
011200     03  FILLER              PIC X(10).                                   
011300*                                                                         
011400 01  WS-EMP-TABLE.                                                        
011500     03  WS-EMP-ENTRY        OCCURS 500 TIMES                             
011600                              INDEXED BY WS-EMP-IX.                       
011700         05  WS-TAB-ID       PIC X(10).                                   
011800         05  WS-TAB-NAME     PIC X(30).                                   
011900         05  WS-TAB-DEPT     PIC X(12).                                   
012000     03  FILLER              PIC X(10).                                   
012100 01  WS-EMP-TABLE-R REDEFINES WS-EMP-TABLE                                
012200                              PIC X(26010).                               
012300*                                                                         
012400 01  WS-HEADING-DATE.                                                     
012500     03  WS-HD-CCYY          PIC 9(4).                                    
012600     03  FILLER              PIC X VALUE "/".                             
012700     03  WS-HD-MM            PIC 99.                                      
012800     03  FILLER              PIC X VALUE "/".                             
012900     03  WS-HD-DD            PIC 99.                                      
013000 01  WS-HEADING-DATE-X REDEFINES WS-HEADING-DATE                          
013100                              PIC X(10).                                  
013200*                                                                         
013300 01  ERROR-MESSAGES.                                                      
013400     03  SY001               PIC X(35)                                    
013500         VALUE "SY001 ABORTING RUN - PARAMETER ERR".                      
013600     03  SY014               PIC X(31)                                    
013700         VALUE "SY014 NO PAYROLL FILE OR DATA -".                         
013800     03  PY001               PIC X(33)                                    
013900         VALUE "PY001 PAYROLL PARAMETER MISSING -".                       
014000     03  PY002               PIC X(31)                                    
014100         VALUE "PY002 PAYROLL FILE NOT FOUND - ".                         
014200     03  PY003               PIC X(31)                                    
014300         VALUE "PY003 EMPLOYEE FILE NOT FOUND -".                         
014400     03  PY004               PIC X(28)                                    
014500         VALUE "PY004 EMPLOYEE TABLE FULL - ".                            
014600     03  PY005               PIC X(38)                                    
014700         VALUE "PY005 EMPLOYEE NOT ON MASTER FOR ID - ".                  
014800     03  FILLER              PIC X(10).                                   
014900*                                                                         
015000 01  ERROR-CODE              PIC 999.                                     
015100*                                                                         
015200 LINKAGE SECTION.                                                         
015300 01  TO-DAY                  PIC X(10).                                   
015400 COPY "WSNAMES.COB".                                                      
015500 COPY "WSCALL.COB".                                                       
015600*                                                                         
015700 REPORT SECTION.                                                          
015800*                                                                         
015900 RD  PAYROLL-REGISTER-REPORT                                              
016000     CONTROL      WS-CTL-DEPT                                             
016100     PAGE LIMIT   WS-PAGE-LINES                                           
016200     HEADING      1                                                       
016300     FIRST DETAIL 5                                                       
016400     LAST  DETAIL WS-PAGE-LINES.                                          
016500*                                                                         
016600 01  TYPE PAGE HEADING.                                                   
016700     03  LINE  1.                                                         
016800         05  COL   1     PIC X(40)   SOURCE PARM-CO-NAME.                 
016900         05  COL  55     PIC X(20)   VALUE "PAYROLL REGISTER".            
017000         05  COL 100     PIC X(10)   SOURCE WS-HEADING-DATE-X.            
017100         05  COL 122     PIC X(5)    VALUE "PAGE ".                       
017200         05  COL 127     PIC ZZ9     SOURCE PAGE-COUNTER.                 
017300     03  LINE  3.                                                         
017400         05  COL   1     PIC X(4)    VALUE "FOR ".                        
017500         05  COL   5     PIC 9(4)    SOURCE PARM-RUN-YEAR.                
017600         05  COL   9     PIC X(1)    VALUE "/".                           
017700         05  COL  10     PIC 99      SOURCE PARM-RUN-MONTH.               
017800     03  LINE  5.                                                         
017900         05  COL   1                 VALUE "EMPLOYEE ID".                 
018000         05  COL  14                 VALUE "EMPLOYEE NAME".               
018100         05  COL  46                 VALUE "YEAR".                        
018200         05  COL  52                 VALUE "MONTH".                       
018300         05  COL  59                 VALUE "DEPARTMENT".                  
018400         05  COL  73                 VALUE "BASIC SALARY".                
018500         05  COL  87                 VALUE "GROSS".                       
018600         05  COL  98                 VALUE "DEDUCTIONS".                  
018700         05  COL 109                 VALUE "NET SALARY".                  
018800         05  COL 120                 VALUE "STATUS".                      
018900         05  COL 132                 VALUE "PAYMENT DATE".                
019000 01  PAYROLL-DETAIL          TYPE IS DETAIL.                              
019100     03  LINE + 1.                                                        
019200         05  COL   1     PIC X(10)   SOURCE PAY-EMP-ID.                   
019300         05  COL  14     PIC X(30)   SOURCE PAY-EMP-NAME.                 
019400         05  COL  46     PIC 9(4)    SOURCE PAY-PERIOD-YEAR.              
019500         05  COL  52     PIC 99      SOURCE PAY-PERIOD-MONTH.             
019600         05  COL  59     PIC X(12)   SOURCE WS-CTL-DEPT.                  
019700         05  COL  73     PIC ZZ,ZZ9.99                                    
019800                          SOURCE PAY-BASIC-SALARY.                        
019900         05  COL  87     PIC ZZ,ZZ9.99                                    
020000                          SOURCE PAY-GROSS-SALARY.                        
020100         05  COL  98     PIC ZZ,ZZ9.99                                    
020200                          SOURCE PAY-TOTAL-DEDUCTIONS.                    
020300         05  COL 109     PIC ZZ,ZZ9.99                                    
020400                          SOURCE PAY-NET-SALARY.                          
020500         05  COL 120     PIC X(10)   SOURCE PAY-STATUS.                   
020600         05  COL 132     PIC X(10)   SOURCE PAY-PAYMENT-DATE.             
020700 01  TYPE CONTROL FOOTING WS-CTL-DEPT LINE PLUS 2.                        
020800     03  COL   1         PIC X(19)   VALUE "DEPARTMENT TOTAL - ".         
020900     03  COL  20         PIC X(12)   SOURCE WS-CTL-DEPT.                  
021000     03  COL  87         PIC ZZ,ZZ9.99                                    
021100                          SUM PAY-GROSS-SALARY.                           
021200     03  COL  98         PIC ZZ,ZZ9.99                                    
021300                          SUM PAY-TOTAL-DEDUCTIONS.                       
021400     03  COL 109         PIC ZZ,ZZ9.99                                    
021500                          SUM PAY-NET-SALARY.                             
021600     03  COL 120         PIC X(11)   VALUE "EMPLOYEES: ".                 
021700     03  COL 131         PIC ZZZ9    SUM WS-ONE.                          
021800 01  TYPE CONTROL FOOTING FINAL LINE PLUS 3.                              
021900     03  COL   1         PIC X(30)                                        
022000                          VALUE "GRAND TOTAL - PAYROLL RECORDS".          
022100     03  COL  32         PIC ZZZZ9   SOURCE WS-REC-CNT.                   
022200     03  LINE PLUS 1.                                                     
022300         05  COL   1     PIC X(33)                                        
022400                       VALUE "GRAND TOTAL - GROSS/DEDS/NET".              
022500         05  COL  87     PIC ZZ,ZZ9.99                                    
022600                          SUM PAY-GROSS-SALARY                            
022700                          UPON PAYROLL-DETAIL.                            
022800         05  COL  98     PIC ZZ,ZZ9.99                                    
022900                          SUM PAY-TOTAL-DEDUCTIONS                        
023000                          UPON PAYROLL-DETAIL.                            
023100         05  COL 109     PIC ZZ,ZZ9.99                                    
023200                          SUM PAY-NET-SALARY                              
023300                          UPON PAYROLL-DETAIL.                            
023400*                                                                         
023500 PROCEDURE  DIVISION USING WS-CALLING-DATA                                
023600                           TO-DAY                                         
023700                           FILE-DEFS.                                     
023800*                                                                         
023900 AA000-MAIN                  SECTION.                                     
024000*****************************************                                 
024100     MOVE     ZERO TO WS-TERM-CODE.                                       
024200     PERFORM  AA010-OPEN-PARAM.                                           
024300     PERFORM  AA020-LOAD-EMPLOYEE-TABLE.                                  
024400     PERFORM  AA030-OPEN-PAYROLL-AND-PRINT.                               
024500     IF       WS-TERM-CODE = ZERO                                         
024600              PERFORM AA050-REPORT-PAYROLL                                
024700              CLOSE   PRINT-FILE                                          
024800     END-IF.                                                              
024900     GOBACK.                                                              
025000*                                                                         
025100 AA000-EXIT.  EXIT SECTION.                                               
025200*                                                                         
025300 AA010-OPEN-PARAM            SECTION.                                     
025400*****************************************                                 
025500     OPEN     INPUT PY-PARAM1-FILE.                                       
025600     IF       PY-PRM-STATUS NOT = "00"                                    
025700              DISPLAY PY001 PY-PRM-STATUS                                 
025800              DISPLAY SY001                                               
025900              MOVE 1 TO WS-TERM-CODE                                      
026000     ELSE                                                                 
026100              READ    PY-PARAM1-FILE                                      
026200              MOVE    PARM-RUN-CCYY TO WS-HD-CCYY                         
026300              MOVE    PARM-RUN-MM   TO WS-HD-MM                           
026400              MOVE    PARM-RUN-DD   TO WS-HD-DD                           
026500              MOVE    PARM-PAGE-LINES TO WS-PAGE-LINES                    
026600              CLOSE   PY-PARAM1-FILE                                      
026700     END-IF.                                                              
026800*                                                                         
026900 AA010-EXIT.  EXIT SECTION.                                               
027000*                                                                         
027100 AA020-LOAD-EMPLOYEE-TABLE   SECTION.                                     
027200*****************************************                                 
027300     IF       WS-TERM-CODE NOT = ZERO                                     
027400              GO TO AA020-EXIT                                            
027500     END-IF.                                                              
027600     OPEN     INPUT PY-EMPLOYEE-FILE.                                     
027700     IF       PY-EMP-STATUS NOT = "00"                                    
027800              DISPLAY PY003 PY-EMP-STATUS                                 
027900              DISPLAY SY001                                               
028000              MOVE 1 TO WS-TERM-CODE                                      
028100              GO TO AA020-EXIT                                            
028200     END-IF.                                                              
028300     PERFORM  BB010-LOAD-ONE-EMPLOYEE                                     
028400         UNTIL PY-EMP-STATUS = "10".                                      
028500     CLOSE    PY-EMPLOYEE-FILE.                                           
028600*                                                                         
028700 AA020-EXIT.  EXIT SECTION.                                               
028800*                                                                         
028900 BB010-LOAD-ONE-EMPLOYEE     SECTION.                                     
029000*****************************************                                 
029100     READ     PY-EMPLOYEE-FILE                                            
029200         AT END                                                           
029300              MOVE "10" TO PY-EMP-STATUS                                  
029400              GO TO BB010-EXIT                                            
029500     END-READ.                                                            
029600     IF       EMP-TAB-COUNT NOT < 500                                     
029700              DISPLAY PY004                                               
029800              MOVE "10" TO PY-EMP-STATUS                                  
029900              GO TO BB010-EXIT                                            
030000     END-IF.                                                              
030100     ADD      1 TO EMP-TAB-COUNT.                                         
030200     SET      WS-EMP-IX TO EMP-TAB-COUNT.                                 
030300     MOVE     EMP-ID         TO WS-TAB-ID (WS-EMP-IX).                    
030400     MOVE     EMP-NAME       TO WS-TAB-NAME (WS-EMP-IX).                  
030500     MOVE     EMP-DEPARTMENT TO WS-TAB-DEPT (WS-EMP-IX).                  
030600*                                                                         
030700 BB010-EXIT.  EXIT SECTION.                                               
030800*                                                                         
030900 AA030-OPEN-PAYROLL-AND-PRINT SECTION.                                    
031000*****************************************                                 
031100*  PAYROLL FILE IS OPENED HERE JUST TO PROVE IT EXISTS -                  
031200*  IT IS RE-OPENED BY EE010-BUILD-SORT-FILE BELOW, WHICH                  
031300*  DOES THE REAL READING, AS PART OF THE DEPARTMENT SORT.                 
031400*                                                                         
031500     IF       WS-TERM-CODE NOT = ZERO                                     
031600              GO TO AA030-EXIT                                            
031700     END-IF.                                                              
031800     OPEN     INPUT PY-PAYROLL-FILE.                                      
031900     IF       PY-REG-STATUS NOT = "00"                                    
032000              DISPLAY PY002 PY-REG-STATUS                                 
032100              DISPLAY SY014                                               
032200              MOVE 1 TO WS-TERM-CODE                                      
032300              GO TO AA030-EXIT                                            
032400     END-IF.                                                              
032500     CLOSE    PY-PAYROLL-FILE.                                            
032600     OPEN     OUTPUT PRINT-FILE.                                          
032700*                                                                         
032800 AA030-EXIT.  EXIT SECTION.                                               
032900*                                                                         
033000 AA050-REPORT-PAYROLL        SECTION.                                     
033100*****************************************                                 
033200*  DEPARTMENT/EMP-ID SORT WRAPPED ROUND THE REPORT ITSELF -               
033300*  INPUT PROCEDURE RESOLVES AND RELEASES, OUTPUT PROCEDURE                
033400*  RETURNS THE SORTED RECORDS AND GENERATES THE DETAIL LINE.              
033500*                                                                         
033600     MOVE     ZERO TO WS-REC-CNT.                                         
033700     INITIATE PAYROLL-REGISTER-REPORT.                                    
033800     SORT     SORT-FILE                                                   
033900              ASCENDING KEY SR-DEPT                                       
034000                            SR-EMP-ID                                     
034100              INPUT  PROCEDURE EE010-BUILD-SORT-FILE                      
034200              OUTPUT PROCEDURE EE020-PRINT-SORTED-FILE.                   
034300     TERMINATE PAYROLL-REGISTER-REPORT.                                   
034400*                                                                         
034500 AA050-EXIT.  EXIT SECTION.                                               
034600*                                                                         
034700 EE010-BUILD-SORT-FILE       SECTION.                                     
034800*****************************************                                 
034900*  INPUT PROCEDURE - OPENS THE PAYROLL FILE ITSELF, LOOKS                 
035000*  UP EACH RECORD'S DEPARTMENT OFF THE EMPLOYEE TABLE (SEE                
035100*  DD010 BELOW) AND RELEASES A SORT RECORD CARRYING IT.                   
035200*                                                                         
035300     OPEN     INPUT PY-PAYROLL-FILE.                                      
035400     IF       PY-REG-STATUS NOT = "00"                                    
035500              DISPLAY PY002 PY-REG-STATUS                                 
035600              DISPLAY SY014                                               
035700              MOVE 1 TO WS-TERM-CODE                                      
035800              GO TO EE010-EXIT                                            
035900     END-IF.                                                              
036000     PERFORM  FF010-READ-PAYROLL.                                         
036100     PERFORM  FF020-RELEASE-ONE-RECORD                                    
036200         UNTIL PY-REG-STATUS = "10".                                      
036300     CLOSE    PY-PAYROLL-FILE.                                            
036400*                                                                         
036500 EE010-EXIT.  EXIT SECTION.                                               
036600*                                                                         
036700 FF010-READ-PAYROLL          SECTION.                                     
036800*****************************************                                 
036900     READ     PY-PAYROLL-FILE                                             
037000         AT END                                                           
037100              MOVE "10" TO PY-REG-STATUS                                  
037200     END-READ.                                                            
037300*                                                                         
037400 FF010-EXIT.  EXIT SECTION.                                               
037500*                                                                         
037600 FF020-RELEASE-ONE-RECORD    SECTION.                                     
037700*****************************************                                 
037800     PERFORM  DD010-FIND-EMPLOYEE.                                        
037900     IF       WS-EMP-FOUND                                                
038000              MOVE PAY-EMP-ID      TO SR-EMP-ID                           
038100              MOVE PAY-EMP-NAME    TO SR-EMP-NAME                         
038200              MOVE PAY-PERIOD-YEAR TO SR-PERIOD-YEAR                      
038300              MOVE PAY-PERIOD-MONTH                                       
038400                                   TO SR-PERIOD-MONTH                     
038500              MOVE WS-CTL-DEPT     TO SR-DEPT                             
038600              MOVE PAY-BASIC-SALARY                                       
038700                                   TO SR-BASIC-SALARY                     
038800              MOVE PAY-GROSS-SALARY                                       
038900                                   TO SR-GROSS-SALARY                     
039000              MOVE PAY-TOTAL-DEDUCTIONS                                   
039100                                   TO SR-TOTAL-DEDUCTIONS                 
039200              MOVE PAY-NET-SALARY  TO SR-NET-SALARY                       
039300              MOVE PAY-STATUS      TO SR-STATUS                           
039400              MOVE PAY-PAYMENT-DATE                                       
039500                                   TO SR-PAYMENT-DATE                     
039600              RELEASE SR-PAYROLL-RECORD                                   
039700     ELSE                                                                 
039800              DISPLAY  PY005 PAY-EMP-ID                                   
039900     END-IF.                                                              
040000     PERFORM  FF010-READ-PAYROLL.                                         
040100*                                                                         
040200 FF020-EXIT.  EXIT SECTION.                                               
040300*                                                                         
040400 EE020-PRINT-SORTED-FILE     SECTION.                                     
040500*****************************************                                 
040600*  OUTPUT PROCEDURE - RETURNS THE RECORDS BACK OUT IN                     
040700*  DEPARTMENT/EMP-ID ORDER SO THE REPORT WRITER'S CONTROL                 
040800*  BREAK FIRES ONCE PER DEPARTMENT, NOT ONCE A RECORD.                    
040900*                                                                         
041000     PERFORM  FF030-RETURN-SORTED.                                        
041100     PERFORM  FF040-GENERATE-ONE-LINE                                     
041200         UNTIL WS-SRT-STATUS = "10".                                      
041300*                                                                         
041400 EE020-EXIT.  EXIT SECTION.                                               
041500*                                                                         
041600 FF030-RETURN-SORTED         SECTION.                                     
041700*****************************************                                 
041800     RETURN   SORT-FILE                                                   
041900         AT END                                                           
042000              MOVE "10" TO WS-SRT-STATUS                                  
042100     END-RETURN.                                                          
042200*                                                                         
042300 FF030-EXIT.  EXIT SECTION.                                               
042400*                                                                         
042500 FF040-GENERATE-ONE-LINE     SECTION.                                     
042600*****************************************                                 
042700     MOVE     SR-EMP-ID      TO PAY-EMP-ID.                               
042800     MOVE     SR-EMP-NAME    TO PAY-EMP-NAME.                             
042900     MOVE     SR-PERIOD-YEAR TO PAY-PERIOD-YEAR.                          
043000     MOVE     SR-PERIOD-MONTH                                             
043100                             TO PAY-PERIOD-MONTH.                         
043200     MOVE     SR-DEPT        TO WS-CTL-DEPT.                              
043300     MOVE     SR-BASIC-SALARY                                             
043400                             TO PAY-BASIC-SALARY.                         
043500     MOVE     SR-GROSS-SALARY                                             
043600                             TO PAY-GROSS-SALARY.                         
043700     MOVE     SR-TOTAL-DEDUCTIONS                                         
043800                             TO PAY-TOTAL-DEDUCTIONS.                     
043900     MOVE     SR-NET-SALARY  TO PAY-NET-SALARY.                           
044000     MOVE     SR-STATUS      TO PAY-STATUS.                               
044100     MOVE     SR-PAYMENT-DATE                                             
044200                             TO PAY-PAYMENT-DATE.                         
044300     ADD      1 TO WS-REC-CNT.                                            
044400     GENERATE PAYROLL-DETAIL.                                             
044500     PERFORM  FF030-RETURN-SORTED.                                        
044600*                                                                         
044700 FF040-EXIT.  EXIT SECTION.                                               
044800*                                                                         
044900 DD010-FIND-EMPLOYEE         SECTION.                                     
045000*****************************************                                 
045100     MOVE     "N" TO WS-FOUND-SW.                                         
045200     MOVE     SPACES TO WS-CTL-DEPT.                                      
045300     SET      WS-EMP-IX TO 1.                                             
045400     SEARCH   WS-EMP-ENTRY                                                
045500         AT END                                                           
045600              NEXT SENTENCE                                               
045700         WHEN WS-TAB-ID (WS-EMP-IX) = PAY-EMP-ID                          
045800              MOVE "Y" TO WS-FOUND-SW                                     
045900              MOVE WS-TAB-DEPT (WS-EMP-IX) TO WS-CTL-DEPT                 
046000     END-SEARCH.                                                          
046100*                                                                         
046200 DD010-EXIT.  EXIT SECTION.                                               
