000100****************************************************************          
000200*                  PAYROLL         GENERATION RUN               *         
000300*         BUILDS ONE DRAFT PAYROLL RECORD PER ACTIVE            *         
000400*         EMPLOYEE FOR THE RUN PERIOD HELD ON PY-PARAM1         *         
000500****************************************************************          
000600 IDENTIFICATION          DIVISION.                                        
000700 PROGRAM-ID.         PY030.                                               
000800 AUTHOR.             V B COEN.                                            
000900 INSTALLATION.       APPLEWOOD PAYROLL BUREAU.                            
001000 DATE-WRITTEN.       03/12/1990.                                          
001100 DATE-COMPILED.                                                           
001200 SECURITY.           COPYRIGHT (C) 1990-2026 AND LATER,                   
001300                     VINCENT BRYAN COEN. DISTRIBUTED UNDER                
001400                     THE GNU GENERAL PUBLIC LICENSE. SEE                  
001500                     THE FILE COPYING FOR DETAILS.                        
001600*                                                                         
001700*    REMARKS.            MAIN PAYROLL GENERATION RUN. READS               
001800*                        THE ACTIVE EMPLOYEE MASTER, PICKS UP             
001900*                        THE PERIOD'S ATTENDANCE, GENERATES               
002000*                        ALLOWANCES, DEDUCTIONS, OVERTIME PAY             
002100*                        AND SLAB INCOME TAX, AND WRITES ONE              
002200*                        DRAFT PAYROLL RECORD PER EMPLOYEE.               
002300*                                                                         
002400*    VERSION.            SEE PROG-NAME IN WS.                             
002500*                                                                         
002600*    CALLED MODULES.     NONE.                                            
002700*    FILES USED:                                                          
002800*                        PY-PARAM1-FILE.     INPUT  - RUN CTL.            
002900*                        PY-EMPLOYEE-FILE.   INPUT  - MASTER.             
003000*                        PY-ATTENDANCE-FILE. INPUT  - PERIOD.             
003100*                        PY-PAYROLL-FILE.    OUTPUT - DRAFT.              
003200*                                                                         
003300*    ERROR MESSAGES USED.                                                 
003400*  SYSTEM WIDE:          SY001, SY014.                                    
003500*  PROGRAM SPECIFIC:     PY030 - PY038.                                   
003600*                                                                         
003700* CHANGES:                                                                
003800* 03/12/90 VBC - 1.0.00 CREATED.                                          
003900* 17/06/93 VBC -    .01 ESI GROSS-UP RULE ADDED - APPLIES                 
004000*                       TO 1.5 TIMES BASIC, NOT BASIC ALONE.              
004100*                       PER BOARD MEMO 93/41.                             
004200*                       REQUEST 93/041.                                   
004300* 29/09/98 VBC -    .02 Y2K - PARM-RUN-YEAR AND EMP-JOIN-                 
004400*                       CCYY NOW FULL 4-DIGIT COMPARES                    
004500*                       THROUGHOUT, NO 2-DIGIT WINDOWING.                 
004600* 22/01/26 VBC - 1.1.00 PORTED TO PAYROLL BATCH SUITE V1 -                
004700*                       SLAB TAX AND PROFESSIONAL TAX NOW                 
004800*                       TABLE DRIVEN OFF WSPYDED, RATES SET               
004900*                       BY THIS PROGRAM AT AA000 SINCE THE                
005000*                       COPYBOOK CARRIES NO VALUE CLAUSES -               
005100*                       USUAL ACAS RULE, TABLE IS CHANGED BY              
005200*                       RE-ASSEMBLY OF THIS ONE PARAGRAPH.                
005300*                       REQUEST 26/003.                                   
005400* 20/02/26 VBC -    .03 TAX-TAXABLE-INCOME WAS BEING LEFT                 
005500*                       HOLDING THE ANNUAL FIGURE - PAYROLL               
005600*                       OFFICE QUERY SHOWED THE FIELD OUGHT               
005700*                       TO READ THE MONTHLY TAXABLE INCOME                
005800*                       REPORTED TO EMPLOYEES. BRACKET MATH               
005900*                       NOW RUNS OFF A NEW WS-ANNUAL-TAXABLE              
006000*                       WORKING FIELD, AND TAX-TAXABLE-INCOME             
006100*                       IS SET ONCE, AT THE END, TO THE                   
006200*                       ANNUAL FIGURE DIVIDED BY 12.                      
006300*                       REQUEST 26/009.                                   
006400* 21/02/26 VBC -    .04 CESS COMPUTE NO LONGER ROUNDED -                  
006500*                       CESS IS CARRIED AT WHATEVER 2ND                   
006600*                       DECIMAL PLACE THE MULTIPLY GIVES,                 
006700*                       NOT ROUNDED UP TO IT - AUDIT WERE                 
006800*                       GETTING A CESS ONE PAISA OUT ON A                 
006900*                       HANDFUL OF PAYSLIPS.                              
007000*                       REQUEST 26/010.                                   
007100*                                                                         
007200 ENVIRONMENT             DIVISION.                                        
007300 CONFIGURATION SECTION.                                                   
007400 SPECIAL-NAMES.                                                           
007500     C01 IS TOP-OF-FORM.                                                  
007600 INPUT-OUTPUT            SECTION.                                         
007700 FILE-CONTROL.                                                            
007800 COPY "SELPYPARM.COB".                                                    
007900 COPY "SELPYEMP.COB".                                                     
008000 COPY "SELPYATT.COB".                                                     
008100 COPY "SELPYREG.COB".                                                     
008200 DATA                    DIVISION.                                        
008300 FILE SECTION.                                                            
008400 COPY "FDPYPARM.COB".                                                     
008500 COPY "FDPYEMP.COB".                                                      
008600 COPY "FDPYATT.COB".                                                      
008700 COPY "FDPYREG.COB".                                                      
008800 WORKING-STORAGE SECTION.                                                 
008900 77  PROG-NAME               PIC X(15) VALUE "PY030 (1.1.00)".            
009000 77  WS-EMP-CNT               COMP-3 PIC 9(5) VALUE ZERO.                 
009100 77  WS-ATT-CNT               BINARY-CHAR UNSIGNED VALUE ZERO.            
009200 77  WS-DONE-CNT              BINARY-CHAR UNSIGNED VALUE ZERO.            
009300*                                                                         
009400 01  WS-DATA.                                                             
009500     03  WS-REPLY            PIC X.                                       
009600     03  PY-PRM-STATUS       PIC XX.                                      
009700     03  PY-EMP-STATUS       PIC XX.                                      
009800     03  PY-ATT-STATUS       PIC XX.                                      
009900     03  PY-REG-STATUS       PIC XX.                                      
010000     03  FILLER              PIC X(09).                                   
010100*                                                                         
010200 COPY "WSPYDED.COB".                                                      
010300*                                                                         
010400 01  WS-ATT-TABLE.                                                        
010500     03  WS-ATT-ENTRY        OCCURS 5000 TIMES                            
010600                              INDEXED BY WS-ATT-IX.                       
010700         05  WS-ATT-TAB-ID       PIC X(10).                               
010800         05  WS-ATT-TAB-CCYY     PIC 9(4).                                
010900         05  WS-ATT-TAB-MM       PIC 9(2).                                
011000         05  WS-ATT-TAB-PRES-SW  PIC X.                                   
011100             88  WS-ATT-TAB-PRESENT VALUE "Y".                            
011200         05  WS-ATT-TAB-OT-HRS   PIC 9(2)V99 COMP-3.                      
011300     03  FILLER              PIC X(15).                                   
011400 01  WS-ATT-TABLE-R REDEFINES WS-ATT-TABLE                                
011500                              PIC X(105015).                              
011600*                                                                         
011700 01  WS-DONE-TABLE.                                                       
011800     03  WS-DONE-ENTRY       OCCURS 2000 TIMES                            
011900                              INDEXED BY WS-DONE-IX.                      
012000         05  WS-DONE-ID          PIC X(10).                               
012100     03  FILLER              PIC X(10).                                   
012200 01  WS-DONE-TABLE-R REDEFINES WS-DONE-TABLE                              
012300                              PIC X(20010).                               
012400*                                                                         
012500 01  WS-CALC-DATA.                                                        
012600     03  WS-DAILY-RATE       PIC S9(7)V99 COMP-3.                         
012700     03  WS-HOURLY-RATE      PIC S9(7)V99 COMP-3.                         
012800     03  WS-OT-RATE          PIC S9(7)V99 COMP-3.                         
012900     03  WS-ESI-GROSS        PIC S9(7)V99 COMP-3.                         
013000     03  WS-PRESENT-DAYS     PIC 9(2)     COMP-3.                         
013100     03  WS-PERIOD-OT-HRS    PIC 9(3)V99  COMP-3.                         
013200     03  WS-ANNUAL-GROSS     PIC S9(9)V99 COMP-3.                         
013300     03  WS-ANNUAL-TAXABLE   PIC S9(9)V99 COMP-3.                         
013400     03  WS-SLAB-TAX         PIC S9(7)V99 COMP-3.                         
013500     03  WS-SLAB-CESS        PIC S9(7)V99 COMP-3.                         
013600     03  WS-PREV-CEILING     PIC S9(8)V99 COMP-3.                         
013700     03  WS-BRACKET-AMT      PIC S9(8)V99 COMP-3.                         
013800     03  WS-LABEL-SET-SW     PIC X.                                       
013900         88  WS-LABEL-IS-SET     VALUE "Y".                               
014000     03  WS-SL-IX            BINARY-CHAR UNSIGNED.                        
014100     03  WS-PT-IX            BINARY-CHAR UNSIGNED.                        
014200     03  WS-DUP-SW           PIC X.                                       
014300         88  WS-IS-DUP           VALUE "Y".                               
014400     03  WS-PT-FOUND-SW      PIC X.                                       
014500     03  FILLER              PIC X(04).                                   
014600*                                                                         
014700 01  ERROR-MESSAGES.                                                      
014800     03  SY001               PIC X(35)                                    
014900         VALUE "SY001 ABORTING RUN - PARAMETER ERR".                      
015000     03  SY014               PIC X(35)                                    
015100         VALUE "SY014 ABORTING RUN - FILE OPEN ERR".                      
015200     03  PY030               PIC X(35)                                    
015300         VALUE "PY030 EMPLOYEE FILE NOT FOUND -   ".                      
015400     03  PY031               PIC X(35)                                    
015500         VALUE "PY031 ATTENDANCE FILE NOT FOUND - ".                      
015600     03  PY032               PIC X(35)                                    
015700         VALUE "PY032 PAYROLL OUTPUT FILE ERR -   ".                      
015800     03  PY033               PIC X(45)                                    
015900         VALUE "PY033 DUPLICATE EMPLOYEE/PERIOD SKIPPED -   ".            
016000     03  FILLER              PIC X(10).                                   
016100*                                                                         
016200 01  ERROR-CODE              PIC 999.                                     
016300*                                                                         
016400 LINKAGE SECTION.                                                         
016500 01  TO-DAY                  PIC X(10).                                   
016600 COPY "WSNAMES.COB".                                                      
016700 COPY "WSCALL.COB".                                                       
016800*                                                                         
016900 PROCEDURE  DIVISION USING WS-CALLING-DATA                                
017000                           TO-DAY                                         
017100                           FILE-DEFS.                                     
017200*                                                                         
017300 AA000-MAIN                  SECTION.                                     
017400*****************************************                                 
017500     MOVE     ZERO TO WS-TERM-CODE.                                       
017600     MOVE     ZERO TO WS-EMP-CNT.                                         
017700     PERFORM  CC010-INIT-RATE-TABLES.                                     
017800     PERFORM  AA005-OPEN-PARAM.                                           
017900     IF       WS-TERM-CODE = ZERO                                         
018000              PERFORM AA015-LOAD-ATTENDANCE                               
018100              PERFORM AA007-OPEN-MASTERS                                  
018200     END-IF.                                                              
018300     IF       WS-TERM-CODE = ZERO                                         
018400              PERFORM AA010-READ-EMPLOYEE                                 
018500              PERFORM AA020-PROCESS-EMPLOYEE                              
018600                  UNTIL PY-EMP-STATUS = "10"                              
018700              CLOSE   PY-EMPLOYEE-FILE                                    
018800                      PY-PAYROLL-FILE                                     
018900     END-IF.                                                              
019000     GOBACK.                                                              
019100*                                                                         
019200 AA000-EXIT.  EXIT SECTION.                                               
019300*                                                                         
019400 AA005-OPEN-PARAM             SECTION.                                    
019500*****************************************                                 
019600     OPEN     INPUT PY-PARAM1-FILE.                                       
019700     IF       PY-PRM-STATUS NOT = "00"                                    
019800              DISPLAY SY001                                               
019900              MOVE 1 TO WS-TERM-CODE                                      
020000     ELSE                                                                 
020100              READ    PY-PARAM1-FILE                                      
020200                  AT END                                                  
020300                      DISPLAY SY001                                       
020400                      MOVE    1 TO WS-TERM-CODE                           
020500              END-READ                                                    
020600              CLOSE   PY-PARAM1-FILE                                      
020700     END-IF.                                                              
020800*                                                                         
020900 AA005-EXIT.  EXIT SECTION.                                               
021000*                                                                         
021100 AA007-OPEN-MASTERS           SECTION.                                    
021200*****************************************                                 
021300     OPEN     INPUT  PY-EMPLOYEE-FILE.                                    
021400     IF       PY-EMP-STATUS NOT = "00"                                    
021500              DISPLAY PY030 PY-EMP-STATUS                                 
021600              DISPLAY SY014                                               
021700              MOVE    1 TO WS-TERM-CODE                                   
021800     ELSE                                                                 
021900              OPEN    OUTPUT PY-PAYROLL-FILE                              
022000              IF      PY-REG-STATUS NOT = "00"                            
022100                      DISPLAY PY032 PY-REG-STATUS                         
022200                      DISPLAY SY014                                       
022300                      MOVE    1 TO WS-TERM-CODE                           
022400                      CLOSE   PY-EMPLOYEE-FILE                            
022500              END-IF                                                      
022600     END-IF.                                                              
022700*                                                                         
022800 AA007-EXIT.  EXIT SECTION.                                               
022900*                                                                         
023000 AA010-READ-EMPLOYEE          SECTION.                                    
023100*****************************************                                 
023200     READ     PY-EMPLOYEE-FILE                                            
023300         AT END                                                           
023400              MOVE "10" TO PY-EMP-STATUS                                  
023500     END-READ.                                                            
023600*                                                                         
023700 AA010-EXIT.  EXIT SECTION.                                               
023800*                                                                         
023900 AA015-LOAD-ATTENDANCE        SECTION.                                    
024000*****************************************                                 
024100     MOVE     ZERO TO WS-ATT-CNT.                                         
024200     OPEN     INPUT PY-ATTENDANCE-FILE.                                   
024300     IF       PY-ATT-STATUS NOT = "00"                                    
024400              DISPLAY PY031 PY-ATT-STATUS                                 
024500              DISPLAY SY014                                               
024600              MOVE    1 TO WS-TERM-CODE                                   
024700     ELSE                                                                 
024800              PERFORM BB010-READ-ATTENDANCE                               
024900              PERFORM BB020-TABLE-ATTENDANCE                              
025000                  UNTIL PY-ATT-STATUS = "10"                              
025100              CLOSE   PY-ATTENDANCE-FILE                                  
025200     END-IF.                                                              
025300*                                                                         
025400 AA015-EXIT.  EXIT SECTION.                                               
025500*                                                                         
025600 BB010-READ-ATTENDANCE        SECTION.                                    
025700*****************************************                                 
025800     READ     PY-ATTENDANCE-FILE                                          
025900         AT END                                                           
026000              MOVE "10" TO PY-ATT-STATUS                                  
026100     END-READ.                                                            
026200*                                                                         
026300 BB010-EXIT.  EXIT SECTION.                                               
026400*                                                                         
026500 BB020-TABLE-ATTENDANCE       SECTION.                                    
026600*****************************************                                 
026700     ADD      1 TO WS-ATT-CNT.                                            
026800     SET      WS-ATT-IX TO WS-ATT-CNT.                                    
026900     MOVE     ATT-EMP-ID   TO WS-ATT-TAB-ID (WS-ATT-IX).                  
027000     MOVE     ATT-DATE (1:4) TO WS-ATT-TAB-CCYY (WS-ATT-IX).              
027100     MOVE     ATT-DATE (5:2) TO WS-ATT-TAB-MM (WS-ATT-IX).                
027200     MOVE     "N" TO WS-ATT-TAB-PRES-SW (WS-ATT-IX).                      
027300     IF       ATT-PRESENT                                                 
027400              MOVE "Y" TO WS-ATT-TAB-PRES-SW (WS-ATT-IX)                  
027500     END-IF.                                                              
027600     MOVE     ATT-OVERTIME-HOURS TO                                       
027700              WS-ATT-TAB-OT-HRS (WS-ATT-IX).                              
027800     PERFORM  BB010-READ-ATTENDANCE.                                      
027900*                                                                         
028000 BB020-EXIT.  EXIT SECTION.                                               
028100*                                                                         
028200 AA020-PROCESS-EMPLOYEE       SECTION.                                    
028300*****************************************                                 
028400     IF       EMP-ACTIVE                                                  
028500              PERFORM DD010-DUPLICATE-CHECK                               
028600              IF      WS-IS-DUP                                           
028700                      DISPLAY PY033 EMP-ID                                
028800              ELSE                                                        
028900                      PERFORM EE010-ACCUMULATE-ATTENDANCE                 
029000                      PERFORM FF010-CALC-ALLOWANCES-DEDS                  
029100                      PERFORM FF020-CALC-OVERTIME-PAY                     
029200                      PERFORM FF030-CALC-INCOME-TAX                       
029300                      PERFORM FF040-CALC-PROF-TAX                         
029400                      PERFORM FF050-CALC-TOTALS                           
029500                      PERFORM GG010-WRITE-PAYROLL                         
029600              END-IF                                                      
029700     END-IF.                                                              
029800     PERFORM  AA010-READ-EMPLOYEE.                                        
029900*                                                                         
030000 AA020-EXIT.  EXIT SECTION.                                               
030100*                                                                         
030200 DD010-DUPLICATE-CHECK        SECTION.                                    
030300*****************************************                                 
030400     MOVE     "N" TO WS-DUP-SW.                                           
030500     IF       WS-DONE-CNT NOT = ZERO                                      
030600              SET     WS-DONE-IX TO 1                                     
030700              SEARCH  WS-DONE-ENTRY VARYING WS-DONE-IX                    
030800                  AT END                                                  
030900                      NEXT SENTENCE                                       
031000                  WHEN WS-DONE-ID (WS-DONE-IX) = EMP-ID                   
031100                      MOVE "Y" TO WS-DUP-SW                               
031200              END-SEARCH                                                  
031300     END-IF.                                                              
031400     IF       NOT WS-IS-DUP                                               
031500              ADD     1 TO WS-DONE-CNT                                    
031600              SET     WS-DONE-IX TO WS-DONE-CNT                           
031700              MOVE    EMP-ID TO WS-DONE-ID (WS-DONE-IX)                   
031800     END-IF.                                                              
031900*                                                                         
032000 DD010-EXIT.  EXIT SECTION.                                               
032100*                                                                         
032200 EE010-ACCUMULATE-ATTENDANCE  SECTION.                                    
032300*****************************************                                 
032400     MOVE     ZERO TO WS-PRESENT-DAYS WS-PERIOD-OT-HRS.                   
032500     IF       WS-ATT-CNT NOT = ZERO                                       
032600              PERFORM EE011-TEST-ONE-ATTEND                               
032700                  VARYING WS-ATT-IX FROM 1 BY 1                           
032800                  UNTIL WS-ATT-IX > WS-ATT-CNT                            
032900     END-IF.                                                              
033000*                                                                         
033100 EE010-EXIT.  EXIT SECTION.                                               
033200*                                                                         
033300 EE011-TEST-ONE-ATTEND        SECTION.                                    
033400*****************************************                                 
033500     IF       WS-ATT-TAB-ID (WS-ATT-IX) = EMP-ID                          
033600              AND WS-ATT-TAB-CCYY (WS-ATT-IX)                             
033700                  = PARM-RUN-YEAR                                         
033800              AND WS-ATT-TAB-MM (WS-ATT-IX)                               
033900                  = PARM-RUN-MONTH                                        
034000              IF   WS-ATT-TAB-PRESENT (WS-ATT-IX)                         
034100                   ADD 1 TO WS-PRESENT-DAYS                               
034200              END-IF                                                      
034300              ADD  WS-ATT-TAB-OT-HRS (WS-ATT-IX)                          
034400                   TO WS-PERIOD-OT-HRS                                    
034500     END-IF.                                                              
034600*                                                                         
034700 EE011-EXIT.  EXIT SECTION.                                               
034800*                                                                         
034900 FF010-CALC-ALLOWANCES-DEDS   SECTION.                                    
035000*****************************************                                 
035100*  HRA/DA PERCENT OF BASIC, MEDICAL/TRANSPORT FIXED.                      
035200*  PF PERCENT OF BASIC. ESI ON 1.5 X BASIC IF THAT                        
035300*  GROSSED-UP FIGURE DOES NOT EXCEED THE ESI CEILING.                     
035400*                                                                         
035500     MOVE     EMP-BASE-SALARY TO PAY-BASIC-SALARY.                        
035600     COMPUTE  PAY-HRA ROUNDED =                                           
035700              EMP-BASE-SALARY * RATE-HRA-PERCENT.                         
035800     COMPUTE  PAY-DA ROUNDED =                                            
035900              EMP-BASE-SALARY * RATE-DA-PERCENT.                          
036000     MOVE     RATE-MEDICAL-AMT   TO PAY-MEDICAL.                          
036100     MOVE     RATE-TRANSPORT-AMT TO PAY-TRANSPORT.                        
036200     COMPUTE  PAY-PF ROUNDED =                                            
036300              EMP-BASE-SALARY * RATE-PF-PERCENT.                          
036400     COMPUTE  WS-ESI-GROSS ROUNDED =                                      
036500              EMP-BASE-SALARY * RATE-ESI-GROSS-UP.                        
036600     IF       WS-ESI-GROSS NOT > RATE-ESI-CEILING                         
036700              COMPUTE PAY-ESI ROUNDED =                                   
036800                      WS-ESI-GROSS * RATE-ESI-PERCENT                     
036900     ELSE                                                                 
037000              MOVE    ZERO TO PAY-ESI                                     
037100     END-IF.                                                              
037200*                                                                         
037300 FF010-EXIT.  EXIT SECTION.                                               
037400*                                                                         
037500 FF020-CALC-OVERTIME-PAY      SECTION.                                    
037600*****************************************                                 
037700*  DAILY RATE = BASIC / 30, HOURLY = DAILY / 8,                           
037800*  OVERTIME RATE = HOURLY X 1.5.                                          
037900*                                                                         
038000     MOVE     WS-PRESENT-DAYS  TO PAY-WORKING-DAYS.                       
038100     MOVE     WS-PERIOD-OT-HRS TO PAY-OVERTIME-HOURS.                     
038200     COMPUTE  WS-DAILY-RATE ROUNDED =                                     
038300              EMP-BASE-SALARY / RATE-DAILY-DIVISOR.                       
038400     COMPUTE  WS-HOURLY-RATE ROUNDED =                                    
038500              WS-DAILY-RATE / RATE-HOURLY-DIVISOR.                        
038600     COMPUTE  WS-OT-RATE ROUNDED =                                        
038700              WS-HOURLY-RATE * RATE-OT-FACTOR.                            
038800     COMPUTE  PAY-OVERTIME-PAY ROUNDED =                                  
038900              WS-OT-RATE * WS-PERIOD-OT-HRS.                              
039000     COMPUTE  PAY-GROSS-SALARY ROUNDED =                                  
039100              PAY-BASIC-SALARY + PAY-HRA + PAY-DA                         
039200              + PAY-MEDICAL + PAY-TRANSPORT                               
039300              + PAY-OVERTIME-PAY.                                         
039400*                                                                         
039500 FF020-EXIT.  EXIT SECTION.                                               
039600*                                                                         
039700 FF030-CALC-INCOME-TAX        SECTION.                                    
039800*****************************************                                 
039900*  ANNUAL GROSS X 12, LESS STANDARD DEDUCTION, GIVES                      
040000*  ANNUAL TAXABLE INCOME (HELD IN WS-ANNUAL-TAXABLE, NOT                  
040100*  TAX-TAXABLE-INCOME - THAT FIELD IS THE REPORTED                        
040200*  MONTHLY FIGURE, SET AT THE FOOT OF THIS PARAGRAPH).                    
040300*  SLAB TABLE APPLIED MARGINAL BRACKET BY BRACKET AGAINST                 
040400*  THE ANNUAL FIGURE, CESS 4 PERCENT OF THE SLAB TAX,                     
040500*  RESULT DIVIDED BY 12 FOR THE MONTHLY INCOME TAX.                       
040600*                                                                         
040700     COMPUTE  WS-ANNUAL-GROSS = PAY-GROSS-SALARY * 12.                    
040800     COMPUTE  WS-ANNUAL-TAXABLE =                                         
040900              WS-ANNUAL-GROSS - RATE-STD-DEDUCTION.                       
041000     IF       WS-ANNUAL-TAXABLE NOT POSITIVE                              
041100              MOVE ZERO TO WS-ANNUAL-TAXABLE                              
041200     END-IF.                                                              
041300     MOVE     ZERO TO WS-SLAB-TAX WS-PREV-CEILING.                        
041400     MOVE     "N" TO WS-LABEL-SET-SW.                                     
041500     PERFORM  FF031-CALC-ONE-BRACKET                                      
041600         VARYING WS-SL-IX FROM 1 BY 1                                     
041700         UNTIL WS-SL-IX > 4.                                              
041800     IF       NOT WS-LABEL-IS-SET                                         
041900              MOVE RATE-SL-LABEL (4) TO TAX-SLAB-LABEL                    
042000     END-IF.                                                              
042100     COMPUTE  WS-SLAB-CESS =                                              
042200              WS-SLAB-TAX * RATE-CESS-PERCENT.                            
042300     COMPUTE  TAX-INCOME-TAX ROUNDED =                                    
042400              (WS-SLAB-TAX + WS-SLAB-CESS) / 12.                          
042500     COMPUTE  TAX-TAXABLE-INCOME ROUNDED =                                
042600              WS-ANNUAL-TAXABLE / 12.                                     
042700     MOVE     TAX-INCOME-TAX TO PAY-INCOME-TAX.                           
042800     MOVE     TAX-SLAB-LABEL TO PAY-TAX-SLAB.                             
042900*                                                                         
043000 FF030-EXIT.  EXIT SECTION.                                               
043100*                                                                         
043200 FF031-CALC-ONE-BRACKET       SECTION.                                    
043300*****************************************                                 
043400     IF       WS-ANNUAL-TAXABLE > WS-PREV-CEILING                         
043500              IF   WS-ANNUAL-TAXABLE                                      
043600                   < RATE-SL-CEILING (WS-SL-IX)                           
043700                   COMPUTE WS-BRACKET-AMT =                               
043800                       WS-ANNUAL-TAXABLE                                  
043900                       - WS-PREV-CEILING                                  
044000              ELSE                                                        
044100                   COMPUTE WS-BRACKET-AMT =                               
044200                       RATE-SL-CEILING (WS-SL-IX)                         
044300                       - WS-PREV-CEILING                                  
044400              END-IF                                                      
044500              COMPUTE WS-SLAB-TAX ROUNDED = WS-SLAB-TAX +                 
044600                      (WS-BRACKET-AMT *                                   
044700                       RATE-SL-PERCENT (WS-SL-IX))                        
044800     END-IF.                                                              
044900     IF       NOT WS-LABEL-IS-SET                                         
045000              AND WS-ANNUAL-TAXABLE                                       
045100                  NOT > RATE-SL-CEILING (WS-SL-IX)                        
045200              MOVE    RATE-SL-LABEL (WS-SL-IX)                            
045300                      TO TAX-SLAB-LABEL                                   
045400              MOVE    "Y" TO WS-LABEL-SET-SW                              
045500     END-IF.                                                              
045600     MOVE     RATE-SL-CEILING (WS-SL-IX) TO WS-PREV-CEILING.              
045700*                                                                         
045800 FF031-EXIT.  EXIT SECTION.                                               
045900*                                                                         
046000 FF040-CALC-PROF-TAX          SECTION.                                    
046100*****************************************                                 
046200*  HIGHEST TABLE FLOOR NOT EXCEEDING THE MONTHLY                          
046300*  GROSS DECIDES THE MONTHLY PROFESSIONAL TAX.                            
046400*                                                                         
046500     MOVE     ZERO TO TAX-PROFESSIONAL.                                   
046600     MOVE     "N" TO WS-PT-FOUND-SW.                                      
046700     PERFORM  FF041-TEST-ONE-BAND                                         
046800         VARYING WS-PT-IX FROM 4 BY -1                                    
046900         UNTIL WS-PT-IX < 1.                                              
047000     MOVE     TAX-PROFESSIONAL TO PAY-PROF-TAX.                           
047100*                                                                         
047200 FF040-EXIT.  EXIT SECTION.                                               
047300*                                                                         
047400 FF041-TEST-ONE-BAND          SECTION.                                    
047500*****************************************                                 
047600*  BANDS ARE TESTED HIGHEST FLOOR FIRST - THE FIRST ONE                   
047700*  THE GROSS MEETS OR EXCEEDS WINS, SO A LOWER BAND MUST                  
047800*  NOT OVERWRITE A HIGHER ONE ALREADY FOUND.                              
047900*                                                                         
048000     IF       WS-PT-FOUND-SW = "N"                                        
048100              AND PAY-GROSS-SALARY NOT < RATE-PT-FLOOR (WS-PT-IX)         
048200              MOVE RATE-PT-AMOUNT (WS-PT-IX) TO TAX-PROFESSIONAL          
048300              MOVE "Y" TO WS-PT-FOUND-SW                                  
048400     END-IF.                                                              
048500*                                                                         
048600 FF041-EXIT.  EXIT SECTION.                                               
048700*                                                                         
048800 FF050-CALC-TOTALS            SECTION.                                    
048900*****************************************                                 
049000     COMPUTE  TAX-TOTAL = TAX-INCOME-TAX + TAX-PROFESSIONAL.              
049100     COMPUTE  PAY-TOTAL-DEDUCTIONS =                                      
049200              PAY-PF + PAY-ESI + PAY-PROF-TAX                             
049300              + PAY-INCOME-TAX.                                           
049400     COMPUTE  PAY-NET-SALARY =                                            
049500              PAY-GROSS-SALARY - PAY-TOTAL-DEDUCTIONS.                    
049600*                                                                         
049700 FF050-EXIT.  EXIT SECTION.                                               
049800*                                                                         
049900 GG010-WRITE-PAYROLL          SECTION.                                    
050000*****************************************                                 
050100     MOVE     EMP-ID   TO PAY-EMP-ID.                                     
050200     MOVE     EMP-NAME TO PAY-EMP-NAME.                                   
050300     MOVE     PARM-RUN-YEAR  TO PAY-PERIOD-YEAR.                          
050400     MOVE     PARM-RUN-MONTH TO PAY-PERIOD-MONTH.                         
050500     SET      PAY-DRAFT TO TRUE.                                          
050600     ADD      1 TO WS-EMP-CNT.                                            
050700     WRITE    PY-PAYROLL-RECORD                                           
050800         INVALID KEY                                                      
050900              DISPLAY PY032 EMP-ID                                        
051000     END-WRITE.                                                           
051100*                                                                         
051200 GG010-EXIT.  EXIT SECTION.                                               
051300*                                                                         
051400 CC010-INIT-RATE-TABLES       SECTION.                                    
051500*****************************************                                 
051600*  WSPYDED CARRIES NO VALUE CLAUSES ON THE PROF-TAX                       
051700*  AND SLAB TABLES SO THAT RATES CAN BE RE-ASSEMBLED                      
051800*  HERE WITHOUT TOUCHING THE SHARED COPYBOOK - USUAL                      
051900*  ACAS RULE FOR TABLES THAT CHANGE BY LEGISLATION.                       
052000*                                                                         
052100     MOVE     ZERO   TO RATE-PT-FLOOR  (1).                               
052200     MOVE     0.00   TO RATE-PT-AMOUNT (1).                               
052300     MOVE     10000  TO RATE-PT-FLOOR  (2).                               
052400     MOVE     150.00 TO RATE-PT-AMOUNT (2).                               
052500     MOVE     15000  TO RATE-PT-FLOOR  (3).                               
052600     MOVE     175.00 TO RATE-PT-AMOUNT (3).                               
052700     MOVE     21000  TO RATE-PT-FLOOR  (4).                               
052800     MOVE     200.00 TO RATE-PT-AMOUNT (4).                               
052900     MOVE     250000.00 TO RATE-SL-CEILING (1).                           
053000     MOVE     0.00      TO RATE-SL-PERCENT (1).                           
053100     MOVE     "0% (UP TO 2.5L)    " TO RATE-SL-LABEL (1).                 
053200     MOVE     500000.00 TO RATE-SL-CEILING (2).                           
053300     MOVE     0.05      TO RATE-SL-PERCENT (2).                           
053400     MOVE     "5% (2.5L - 5L)     " TO RATE-SL-LABEL (2).                 
053500     MOVE     1000000.00 TO RATE-SL-CEILING (3).                          
053600     MOVE     0.20       TO RATE-SL-PERCENT (3).                          
053700     MOVE     "20% (5L - 10L)     " TO RATE-SL-LABEL (3).                 
053800     MOVE     99999999.99 TO RATE-SL-CEILING (4).                         
053900     MOVE     0.30        TO RATE-SL-PERCENT (4).                         
054000     MOVE     "30% (ABOVE 10L)    " TO RATE-SL-LABEL (4).                 
054100*                                                                         
054200 CC010-EXIT.  EXIT SECTION.                                               
