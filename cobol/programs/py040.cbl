000100****************************************************************          
000200*                  PAYROLL         STATUS MAINTENANCE           *         
000300*         CARRIES DRAFT PAYROLLS FORWARD TO APPROVED, OR        *         
000400*         APPROVED PAYROLLS FORWARD TO PAID, PER UPSI-0         *         
000500****************************************************************          
000600 IDENTIFICATION          DIVISION.                                        
000700 PROGRAM-ID.         PY040.                                               
000800 AUTHOR.             V B COEN.                                            
000900 INSTALLATION.       APPLEWOOD PAYROLL BUREAU.                            
001000 DATE-WRITTEN.       14/01/1991.                                          
001100 DATE-COMPILED.                                                           
001200 SECURITY.           COPYRIGHT (C) 1991-2026 AND LATER,                   
001300                     VINCENT BRYAN COEN. DISTRIBUTED UNDER                
001400                     THE GNU GENERAL PUBLIC LICENSE. SEE                  
001500                     THE FILE COPYING FOR DETAILS.                        
001600*                                                                         
001700*    REMARKS.            PAYROLL OLD/NEW STATUS CARRY-                    
001800*                        FORWARD RUN. UPSI-0 OFF APPROVES                 
001900*                        ALL DRAFT PAYROLLS ON THE OLD FILE;              
002000*                        UPSI-0 ON PAYS ALL APPROVED                      
002100*                        PAYROLLS. ALL OTHER RECORDS CARRY                
002200*                        FORWARD UNCHANGED. APPROVED/PAID                 
002300*                        RECORDS ARE NEVER DISTURBED BY AN                
002400*                        APPROVE RUN, AND DRAFT/PAID RECORDS              
002500*                        ARE NEVER DISTURBED BY A PAY RUN.                
002600*                                                                         
002700*    VERSION.            SEE PROG-NAME IN WS.                             
002800*                                                                         
002900*    CALLED MODULES.     NONE.                                            
003000*    FILES USED:                                                          
003100*                        PY-PAYROLL-FILE.     INPUT  - OLD.               
003200*                        PY-NEW-PAYROLL-FILE. OUTPUT - NEW.               
003300*                                                                         
003400*    ERROR MESSAGES USED.                                                 
003500*  SYSTEM WIDE:          SY001, SY014.                                    
003600*  PROGRAM SPECIFIC:     PY040 - PY041.                                   
003700*                                                                         
003800* CHANGES:                                                                
003900* 14/01/91 VBC - 1.0.00 CREATED.                                          
004000* 09/07/94 VBC -    .01 RECORD COUNTS FOR APPROVED AND                    
004100*                       PAID BY THIS RUN NOW DISPLAYED AT                 
004200*                       CLOSEDOWN, PER OPERATIONS REQUEST.                
004300* 04/01/26 VBC - 1.1.00 PORTED TO PAYROLL BATCH SUITE V1 -                
004400*                       OLD/NEW FILE PAIR REPLACES THE                    
004500*                       ORIGINAL REWRITE-IN-PLACE LOGIC,                  
004600*                       PAYROLL FILE IS LINE SEQUENTIAL.                  
004700*                       REQUEST 26/004.                                   
004800* 19/02/26 VBC - 1.1.01 CC020-APPLY-PAY-TRANSITION NOW                    
004900*                       STAMPS PAY-PAYMENT-DATE FROM TO-DAY               
005000*                       WHEN A RECORD GOES TO PAID - REGISTER             
005100*                       AND PAYSLIP NEED THE ACTUAL PAY-OUT               
005200*                       DATE, NOT JUST THE PERIOD.                        
005300*                       REQUEST 26/007.                                   
005400*                                                                         
005500 ENVIRONMENT             DIVISION.                                        
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     UPSI-0 ON  STATUS IS PY040-PAY-RUN-ON                                
006000            OFF STATUS IS PY040-APPROVE-RUN.                              
006100 INPUT-OUTPUT            SECTION.                                         
006200 FILE-CONTROL.                                                            
006300 COPY "SELPYREG.COB".                                                     
006400 COPY "SELPYREGO.COB".                                                    
006500 DATA                    DIVISION.                                        
006600 FILE SECTION.                                                            
006700 COPY "FDPYREG.COB".                                                      
006800 COPY "FDPYREGO.COB".                                                     
006900 WORKING-STORAGE SECTION.                                                 
007000 77  PROG-NAME               PIC X(15) VALUE "PY040 (1.1.00)".            
007100*                                                                         
007200 01  WS-DATA.                                                             
007300     03  WS-REPLY            PIC X.                                       
007400     03  PY-REG-STATUS       PIC XX.                                      
007500     03  PY-NPY-STATUS       PIC XX.                                      
007600     03  FILLER              PIC X(15).                                   
007700*                                                                         
007800 01  WS-RUN-COUNTS.                                                       
007900     03  WS-APPR-CNT          COMP-3 PIC 9(5) VALUE ZERO.                 
008000     03  WS-PAID-CNT          COMP-3 PIC 9(5) VALUE ZERO.                 
008100     03  WS-CARRY-CNT         COMP-3 PIC 9(5) VALUE ZERO.                 
008200     03  FILLER               PIC X(05).                                  
008300 01  WS-RUN-COUNTS-R REDEFINES WS-RUN-COUNTS                              
008400                              PIC X(14).                                  
008500*                                                                         
008600 01  WS-COUNT-DISPLAY        PIC ZZZZ9.                                   
008700 01  WS-COUNT-DISPLAY-X REDEFINES WS-COUNT-DISPLAY                        
008800                              PIC X(05).                                  
008900*                                                                         
009000 01  ERROR-MESSAGES.                                                      
009100     03  SY001               PIC X(35)                                    
009200         VALUE "SY001 ABORTING RUN - PARAMETER ERR".                      
009300     03  SY014               PIC X(35)                                    
009400         VALUE "SY014 ABORTING RUN - FILE OPEN ERR".                      
009500     03  PY040               PIC X(35)                                    
009600         VALUE "PY040 OLD PAYROLL FILE NOT FOUND -".                      
009700     03  PY041               PIC X(35)                                    
009800         VALUE "PY041 NEW PAYROLL FILE ERROR -    ".                      
009900     03  FILLER              PIC X(10).                                   
010000*                                                                         
010100 01  ERROR-CODE              PIC 999.                                     
010200*                                                                         
010300 LINKAGE SECTION.                                                         
010400 01  TO-DAY                  PIC X(10).                                   
010500 COPY "WSNAMES.COB".                                                      
010600 COPY "WSCALL.COB".                                                       
010700*                                                                         
010800 PROCEDURE  DIVISION USING WS-CALLING-DATA                                
010900                           TO-DAY                                         
011000                           FILE-DEFS.                                     
011100*                                                                         
011200 AA000-MAIN                  SECTION.                                     
011300*****************************************                                 
011400     MOVE     ZERO TO WS-TERM-CODE.                                       
011500     MOVE     ZERO TO WS-APPR-CNT WS-PAID-CNT WS-CARRY-CNT.               
011600     OPEN     INPUT  PY-PAYROLL-FILE.                                     
011700     IF       PY-REG-STATUS NOT = "00"                                    
011800              DISPLAY PY040 PY-REG-STATUS                                 
011900              DISPLAY SY014                                               
012000              MOVE 1 TO WS-TERM-CODE                                      
012100     ELSE                                                                 
012200              OPEN    OUTPUT PY-NEW-PAYROLL-FILE                          
012300              IF      PY-NPY-STATUS NOT = "00"                            
012400                      DISPLAY PY041 PY-NPY-STATUS                         
012500                      DISPLAY SY014                                       
012600                      MOVE    1 TO WS-TERM-CODE                           
012700                      CLOSE   PY-PAYROLL-FILE                             
012800              ELSE                                                        
012900                      PERFORM BB010-READ-PAYROLL                          
013000                      PERFORM BB020-PROCESS-PAYROLL                       
013100                          UNTIL PY-REG-STATUS = "10"                      
013200                      CLOSE   PY-PAYROLL-FILE                             
013300                              PY-NEW-PAYROLL-FILE                         
013400                      MOVE    WS-APPR-CNT TO WS-COUNT-DISPLAY             
013500                      DISPLAY "PY040 APPROVED " WS-COUNT-DISPLAY          
013600                      MOVE    WS-PAID-CNT TO WS-COUNT-DISPLAY             
013700                      DISPLAY "PY040 PAID     " WS-COUNT-DISPLAY          
013800              END-IF                                                      
013900     END-IF.                                                              
014000     GOBACK.                                                              
014100*                                                                         
014200 AA000-EXIT.  EXIT SECTION.                                               
014300*                                                                         
014400 BB010-READ-PAYROLL          SECTION.                                     
014500*****************************************                                 
014600     READ     PY-PAYROLL-FILE                                             
014700         AT END                                                           
014800              MOVE "10" TO PY-REG-STATUS                                  
014900     END-READ.                                                            
015000*                                                                         
015100 BB010-EXIT.  EXIT SECTION.                                               
015200*                                                                         
015300 BB020-PROCESS-PAYROLL       SECTION.                                     
015400*****************************************                                 
015500     IF       PY040-PAY-RUN-ON                                            
015600              PERFORM CC020-APPLY-PAY-TRANSITION                          
015700     ELSE                                                                 
015800              PERFORM CC010-APPLY-APPROVE-TRANSITION                      
015900     END-IF.                                                              
016000     MOVE     PY-PAYROLL-RECORD TO NPY-RECORD.                            
016100     WRITE    NPY-RECORD.                                                 
016200     PERFORM  BB010-READ-PAYROLL.                                         
016300*                                                                         
016400 BB020-EXIT.  EXIT SECTION.                                               
016500*                                                                         
016600 CC010-APPLY-APPROVE-TRANSITION SECTION.                                  
016700*****************************************                                 
016800     IF       PAY-DRAFT                                                   
016900              SET  PAY-APPROVED TO TRUE                                   
017000              ADD  1 TO WS-APPR-CNT                                       
017100     ELSE                                                                 
017200              ADD  1 TO WS-CARRY-CNT                                      
017300     END-IF.                                                              
017400*                                                                         
017500 CC010-EXIT.  EXIT SECTION.                                               
017600*                                                                         
017700 CC020-APPLY-PAY-TRANSITION  SECTION.                                     
017800*****************************************                                 
017900     IF       PAY-APPROVED                                                
018000              SET  PAY-PAID TO TRUE                                       
018100              MOVE TO-DAY TO PAY-PAYMENT-DATE                             
018200              ADD  1 TO WS-PAID-CNT                                       
018300     ELSE                                                                 
018400              ADD  1 TO WS-CARRY-CNT                                      
018500     END-IF.                                                              
018600*                                                                         
018700 CC020-EXIT.  EXIT SECTION.                                               
