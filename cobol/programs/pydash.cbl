000100****************************************************************          
000200*                  PAYROLL         DASHBOARD SUMMARY            *         
000300*         COUNTS EMPLOYEES BY STATUS AND DEPARTMENT, LEAVE      *         
000400*         BY STATUS, AND PAYROLLS FOR THE RUN PERIOD            *         
000500****************************************************************          
000600 IDENTIFICATION          DIVISION.                                        
000700 PROGRAM-ID.         PYDASH.                                              
000800 AUTHOR.             V B COEN.                                            
000900 INSTALLATION.       APPLEWOOD PAYROLL BUREAU.                            
001000 DATE-WRITTEN.       10/02/1991.                                          
001100 DATE-COMPILED.                                                           
001200 SECURITY.           COPYRIGHT (C) 1991-2026 AND LATER,                   
001300                     VINCENT BRYAN COEN. DISTRIBUTED UNDER                
001400                     THE GNU GENERAL PUBLIC LICENSE. SEE                  
001500                     THE FILE COPYING FOR DETAILS.                        
001600*                                                                         
001700*    REMARKS.            DASHBOARD SUMMARY PRINT. PLAIN                   
001800*                        SEQUENTIAL SPOOL, NOT REPORT                     
001900*                        WRITER - ONE SHORT COUNTS BLOCK,                 
002000*                        NOT WORTH AN RD.                                 
002100*                                                                         
002200*    VERSION.            SEE PROG-NAME IN WS.                             
002300*                                                                         
002400*    CALLED MODULES.     NONE.                                            
002500*    FILES USED:                                                          
002600*                        PY-PARAM1-FILE.      INPUT.                      
002700*                        PY-EMPLOYEE-FILE.    INPUT.                      
002800*                        PY-LEAVE-RESULT-FILE. INPUT.                     
002900*                        PY-PAYROLL-FILE.     INPUT.                      
003000*                        DASH-FILE.           OUTPUT.                     
003100*                                                                         
003200*    ERROR MESSAGES USED.                                                 
003300*  SYSTEM WIDE:          SY001, SY014.                                    
003400*  PROGRAM SPECIFIC:     NONE.                                            
003500*                                                                         
003600* CHANGES:                                                                
003700* 10/02/91 VBC - 1.0.00 CREATED.                                          
003800* 06/02/26 VBC - 1.1.00 PORTED TO PAYROLL BATCH SUITE V1 -                
003900*                       PLAIN SEQUENTIAL SPOOL, SEE REMARKS.              
004000*                       REQUEST 26/006.                                   
004100*                                                                         
004200 ENVIRONMENT             DIVISION.                                        
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT            SECTION.                                         
004700 FILE-CONTROL.                                                            
004800 COPY "SELPYPARM.COB".                                                    
004900 COPY "SELPYEMP.COB".                                                     
005000 COPY "SELPYLVR.COB".                                                     
005100 COPY "SELPYREG.COB".                                                     
005200 COPY "SELPRINT3.COB".                                                    
005300 DATA                    DIVISION.                                        
005400 FILE SECTION.                                                            
005500 COPY "FDPYPARM.COB".                                                     
005600 COPY "FDPYEMP.COB".                                                      
005700 COPY "FDPYLVR.COB".                                                      
005800 COPY "FDPYREG.COB".                                                      
005900 COPY "FDPRINT3.COB".                                                     
006000 WORKING-STORAGE SECTION.                                                 
006100 77  PROG-NAME               PIC X(15) VALUE "PYDASH (1.1.00)".           
006200*                                                                         
006300 01  WS-DATA.                                                             
006400     03  WS-REPLY            PIC X.                                       
006500     03  PY-PRM-STATUS       PIC XX.                                      
006600     03  PY-EMP-STATUS       PIC XX.                                      
006700     03  PY-LVR-STATUS       PIC XX.                                      
006800     03  PY-REG-STATUS       PIC XX.                                      
006900     03  PY-DSH-STATUS       PIC XX.                                      
007000     03  FILLER              PIC X(09).                                   
007100*                                                                         
007200 01  WS-COUNTS.                                                           
007300     03  WS-ACTIVE-CNT       COMP-3 PIC 9(5) VALUE ZERO.                  
007400     03  WS-INACTIVE-CNT     COMP-3 PIC 9(5) VALUE ZERO.                  
007500     03  WS-TERM-CNT         COMP-3 PIC 9(5) VALUE ZERO.                  
007600     03  WS-LEAVE-PEND-CNT   COMP-3 PIC 9(5) VALUE ZERO.                  
007700     03  WS-LEAVE-APPR-CNT   COMP-3 PIC 9(5) VALUE ZERO.                  
007800     03  WS-PAYROLL-CNT      COMP-3 PIC 9(5) VALUE ZERO.                  
007900     03  FILLER              PIC X(05).                                   
008000*                                                                         
008100 01  WS-DEPT-CNT-TAB.                                                     
008200     03  WS-DEPT-CNT         COMP-3 PIC 9(5)                              
008300                              OCCURS 5 TIMES.                             
008400     03  FILLER              PIC X(05).                                   
008500 01  WS-DEPT-CNT-TAB-R REDEFINES WS-DEPT-CNT-TAB                          
008600                              PIC X(20).                                  
008700*                                                                         
008800 01  WS-DEPT-IX              BINARY-CHAR UNSIGNED.                        
008900 01  WS-DISPLAY-CNT           PIC ZZZZ9.                                  
009000*                                                                         
009100 COPY "WSPYLVE.COB".                                                      
009200*                                                                         
009300 01  ERROR-MESSAGES.                                                      
009400     03  SY001               PIC X(35)                                    
009500         VALUE "SY001 ABORTING RUN - PARAMETER ERR".                      
009600     03  SY014               PIC X(35)                                    
009700         VALUE "SY014 ABORTING RUN - FILE OPEN ERR".                      
009800     03  FILLER              PIC X(10).                                   
009900*                                                                         
010000 01  ERROR-CODE              PIC 999.                                     
010100*                                                                         
010200 LINKAGE SECTION.                                                         
010300 01  TO-DAY                  PIC X(10).                                   
010400 COPY "WSNAMES.COB".                                                      
010500 COPY "WSCALL.COB".                                                       
010600*                                                                         
010700 PROCEDURE  DIVISION USING WS-CALLING-DATA                                
010800                           TO-DAY                                         
010900                           FILE-DEFS.                                     
011000*                                                                         
011100 AA000-MAIN                  SECTION.                                     
011200*****************************************                                 
011300     MOVE     ZERO TO WS-TERM-CODE.                                       
011400     PERFORM  AA005-OPEN-PARAM.                                           
011500     IF       WS-TERM-CODE = ZERO                                         
011600              PERFORM AA010-OPEN-FILES                                    
011700     END-IF.                                                              
011800     IF       WS-TERM-CODE = ZERO                                         
011900              PERFORM BB010-COUNT-EMPLOYEES                               
012000              PERFORM BB020-COUNT-LEAVES                                  
012100              PERFORM BB030-COUNT-PAYROLLS                                
012200              PERFORM CC010-PRINT-SUMMARY                                 
012300              CLOSE   PY-EMPLOYEE-FILE                                    
012400                      PY-LEAVE-RESULT-FILE                                
012500                      PY-PAYROLL-FILE                                     
012600                      DASH-FILE                                           
012700     END-IF.                                                              
012800     GOBACK.                                                              
012900*                                                                         
013000 AA000-EXIT.  EXIT SECTION.                                               
013100*                                                                         
013200 AA005-OPEN-PARAM             SECTION.                                    
013300*****************************************                                 
013400     OPEN     INPUT PY-PARAM1-FILE.                                       
013500     IF       PY-PRM-STATUS NOT = "00"                                    
013600              DISPLAY SY001                                               
013700              MOVE 1 TO WS-TERM-CODE                                      
013800     ELSE                                                                 
013900              READ    PY-PARAM1-FILE                                      
014000                  AT END                                                  
014100                      DISPLAY SY001                                       
014200                      MOVE    1 TO WS-TERM-CODE                           
014300              END-READ                                                    
014400              CLOSE   PY-PARAM1-FILE                                      
014500     END-IF.                                                              
014600*                                                                         
014700 AA005-EXIT.  EXIT SECTION.                                               
014800*                                                                         
014900 AA010-OPEN-FILES             SECTION.                                    
015000*****************************************                                 
015100     OPEN     INPUT  PY-EMPLOYEE-FILE                                     
015200                      PY-LEAVE-RESULT-FILE                                
015300                      PY-PAYROLL-FILE.                                    
015400     OPEN     OUTPUT DASH-FILE.                                           
015500     IF       PY-EMP-STATUS NOT = "00" OR                                 
015600              PY-LVR-STATUS NOT = "00" OR                                 
015700              PY-REG-STATUS NOT = "00" OR                                 
015800              PY-DSH-STATUS NOT = "00"                                    
015900              DISPLAY SY014                                               
016000              MOVE 1 TO WS-TERM-CODE                                      
016100     END-IF.                                                              
016200*                                                                         
016300 AA010-EXIT.  EXIT SECTION.                                               
016400*                                                                         
016500 BB010-COUNT-EMPLOYEES        SECTION.                                    
016600*****************************************                                 
016700     MOVE     ZERO TO WS-ACTIVE-CNT WS-INACTIVE-CNT                       
016800                      WS-TERM-CNT WS-DEPT-CNT-TAB-R.                      
016900     PERFORM  DD010-READ-EMPLOYEE.                                        
017000     PERFORM  DD020-TALLY-EMPLOYEE                                        
017100         UNTIL PY-EMP-STATUS = "10".                                      
017200*                                                                         
017300 BB010-EXIT.  EXIT SECTION.                                               
017400*                                                                         
017500 DD010-READ-EMPLOYEE          SECTION.                                    
017600*****************************************                                 
017700     READ     PY-EMPLOYEE-FILE                                            
017800         AT END                                                           
017900              MOVE "10" TO PY-EMP-STATUS                                  
018000     END-READ.                                                            
018100*                                                                         
018200 DD010-EXIT.  EXIT SECTION.                                               
018300*                                                                         
018400 DD020-TALLY-EMPLOYEE         SECTION.                                    
018500*****************************************                                 
018600     IF       EMP-ACTIVE                                                  
018700              ADD 1 TO WS-ACTIVE-CNT                                      
018800     ELSE                                                                 
018900     IF       EMP-INACTIVE                                                
019000              ADD 1 TO WS-INACTIVE-CNT                                    
019100     ELSE                                                                 
019200              ADD 1 TO WS-TERM-CNT                                        
019300     END-IF                                                               
019400     END-IF.                                                              
019500     PERFORM  DD030-TALLY-DEPARTMENT.                                     
019600     PERFORM  DD010-READ-EMPLOYEE.                                        
019700*                                                                         
019800 DD020-EXIT.  EXIT SECTION.                                               
019900*                                                                         
020000 DD030-TALLY-DEPARTMENT       SECTION.                                    
020100*****************************************                                 
020200     SET      WS-DEPT-IX TO 1.                                            
020300     PERFORM  DD031-TEST-ONE-DEPARTMENT                                   
020400         VARYING WS-DEPT-IX FROM 1 BY 1                                   
020500         UNTIL WS-DEPT-IX > PARM-DEPT-COUNT.                              
020600*                                                                         
020700 DD030-EXIT.  EXIT SECTION.                                               
020800*                                                                         
020900 DD031-TEST-ONE-DEPARTMENT    SECTION.                                    
021000*****************************************                                 
021100     IF       EMP-DEPARTMENT = PARM-DEPT-NAME (WS-DEPT-IX)                
021200              ADD 1 TO WS-DEPT-CNT (WS-DEPT-IX)                           
021300     END-IF.                                                              
021400*                                                                         
021500 DD031-EXIT.  EXIT SECTION.                                               
021600*                                                                         
021700 BB020-COUNT-LEAVES           SECTION.                                    
021800*****************************************                                 
021900     MOVE     ZERO TO WS-LEAVE-PEND-CNT WS-LEAVE-APPR-CNT.                
022000     PERFORM  EE010-READ-LEAVE-RESULT.                                    
022100     PERFORM  EE020-TALLY-LEAVE                                           
022200         UNTIL PY-LVR-STATUS = "10".                                      
022300*                                                                         
022400 BB020-EXIT.  EXIT SECTION.                                               
022500*                                                                         
022600 EE010-READ-LEAVE-RESULT      SECTION.                                    
022700*****************************************                                 
022800     READ     PY-LEAVE-RESULT-FILE                                        
022900         AT END                                                           
023000              MOVE "10" TO PY-LVR-STATUS                                  
023100     END-READ.                                                            
023200*                                                                         
023300 EE010-EXIT.  EXIT SECTION.                                               
023400*                                                                         
023500 EE020-TALLY-LEAVE            SECTION.                                    
023600*****************************************                                 
023700     MOVE     PY-LEAVE-RESULT-RECORD TO PY-LEAVE-RECORD.                  
023800     IF       LV-PENDING                                                  
023900              ADD 1 TO WS-LEAVE-PEND-CNT                                  
024000     ELSE                                                                 
024100     IF       LV-APPROVED                                                 
024200              ADD 1 TO WS-LEAVE-APPR-CNT                                  
024300     END-IF                                                               
024400     END-IF.                                                              
024500     PERFORM  EE010-READ-LEAVE-RESULT.                                    
024600*                                                                         
024700 EE020-EXIT.  EXIT SECTION.                                               
024800*                                                                         
024900 BB030-COUNT-PAYROLLS         SECTION.                                    
025000*****************************************                                 
025100     MOVE     ZERO TO WS-PAYROLL-CNT.                                     
025200     PERFORM  FF010-READ-PAYROLL.                                         
025300     PERFORM  FF020-TALLY-PAYROLL                                         
025400         UNTIL PY-REG-STATUS = "10".                                      
025500*                                                                         
025600 BB030-EXIT.  EXIT SECTION.                                               
025700*                                                                         
025800 FF010-READ-PAYROLL           SECTION.                                    
025900*****************************************                                 
026000     READ     PY-PAYROLL-FILE                                             
026100         AT END                                                           
026200              MOVE "10" TO PY-REG-STATUS                                  
026300     END-READ.                                                            
026400*                                                                         
026500 FF010-EXIT.  EXIT SECTION.                                               
026600*                                                                         
026700 FF020-TALLY-PAYROLL          SECTION.                                    
026800*****************************************                                 
026900     IF       PAY-PERIOD-YEAR  = PARM-RUN-YEAR AND                        
027000              PAY-PERIOD-MONTH = PARM-RUN-MONTH                           
027100              ADD 1 TO WS-PAYROLL-CNT                                     
027200     END-IF.                                                              
027300     PERFORM  FF010-READ-PAYROLL.                                         
027400*                                                                         
027500 FF020-EXIT.  EXIT SECTION.                                               
027600*                                                                         
027700 CC010-PRINT-SUMMARY          SECTION.                                    
027800*****************************************                                 
027900     MOVE     SPACES TO DASH-LINE.                                        
028000     STRING   "PAYROLL DASHBOARD SUMMARY - " PARM-CO-NAME                 
028100              DELIMITED BY SIZE INTO DASH-LINE.                           
028200     WRITE    DASH-LINE.                                                  
028300     MOVE     SPACES TO DASH-LINE.                                        
028400     WRITE    DASH-LINE.                                                  
028500     MOVE     WS-ACTIVE-CNT TO WS-DISPLAY-CNT.                            
028600     STRING   "ACTIVE EMPLOYEES      : " WS-DISPLAY-CNT                   
028700              DELIMITED BY SIZE INTO DASH-LINE.                           
028800     WRITE    DASH-LINE.                                                  
028900     MOVE     WS-INACTIVE-CNT TO WS-DISPLAY-CNT.                          
029000     STRING   "INACTIVE EMPLOYEES    : " WS-DISPLAY-CNT                   
029100              DELIMITED BY SIZE INTO DASH-LINE.                           
029200     WRITE    DASH-LINE.                                                  
029300     MOVE     WS-TERM-CNT TO WS-DISPLAY-CNT.                              
029400     STRING   "TERMINATED EMPLOYEES  : " WS-DISPLAY-CNT                   
029500              DELIMITED BY SIZE INTO DASH-LINE.                           
029600     WRITE    DASH-LINE.                                                  
029700     MOVE     SPACES TO DASH-LINE.                                        
029800     WRITE    DASH-LINE.                                                  
029900     SET      WS-DEPT-IX TO 1.                                            
030000     PERFORM  CC011-PRINT-ONE-DEPARTMENT                                  
030100         VARYING WS-DEPT-IX FROM 1 BY 1                                   
030200         UNTIL WS-DEPT-IX > PARM-DEPT-COUNT.                              
030300     MOVE     SPACES TO DASH-LINE.                                        
030400     WRITE    DASH-LINE.                                                  
030500     MOVE     WS-LEAVE-PEND-CNT TO WS-DISPLAY-CNT.                        
030600     STRING   "LEAVES PENDING        : " WS-DISPLAY-CNT                   
030700              DELIMITED BY SIZE INTO DASH-LINE.                           
030800     WRITE    DASH-LINE.                                                  
030900     MOVE     WS-LEAVE-APPR-CNT TO WS-DISPLAY-CNT.                        
031000     STRING   "LEAVES APPROVED       : " WS-DISPLAY-CNT                   
031100              DELIMITED BY SIZE INTO DASH-LINE.                           
031200     WRITE    DASH-LINE.                                                  
031300     MOVE     SPACES TO DASH-LINE.                                        
031400     WRITE    DASH-LINE.                                                  
031500     MOVE     WS-PAYROLL-CNT TO WS-DISPLAY-CNT.                           
031600     STRING   "PAYROLLS THIS PERIOD  : " WS-DISPLAY-CNT                   
031700              DELIMITED BY SIZE INTO DASH-LINE.                           
031800     WRITE    DASH-LINE.                                                  
031900*                                                                         
032000 CC010-EXIT.  EXIT SECTION.                                               
032100*                                                                         
032200 CC011-PRINT-ONE-DEPARTMENT   SECTION.                                    
032300*****************************************                                 
032400     MOVE     WS-DEPT-CNT (WS-DEPT-IX) TO WS-DISPLAY-CNT.                 
032500     MOVE     SPACES TO DASH-LINE.                                        
032600     STRING   "DEPT " PARM-DEPT-NAME (WS-DEPT-IX)                         
032700              " EMPLOYEES : " WS-DISPLAY-CNT                              
032800              DELIMITED BY SIZE INTO DASH-LINE.                           
032900     WRITE    DASH-LINE.                                                  
033000*                                                                         
033100 CC011-EXIT.  EXIT SECTION.                                               
