000100****************************************************************          
000200*                                                               *         
000300*                  PAYROLL         START OF DAY                 *         
000400*         CAPTURES THE RUN'S PAY PERIOD (MONTH/YEAR)            *         
000500*         AND WRITES THE RUN-CONTROL PARAMETER FILE             *         
000600*                                                               *         
000700****************************************************************          
000800 IDENTIFICATION          DIVISION.                                        
000900 PROGRAM-ID.         PY000.                                               
001000 AUTHOR.             V B COEN.                                            
001100 INSTALLATION.       APPLEWOOD PAYROLL BUREAU.                            
001200 DATE-WRITTEN.       21/10/1988.                                          
001300 DATE-COMPILED.                                                           
001400 SECURITY.           COPYRIGHT (C) 1988-2026 AND LATER,                   
001500                     VINCENT BRYAN COEN. DISTRIBUTED UNDER                
001600                     THE GNU GENERAL PUBLIC LICENSE. SEE                  
001700                     THE FILE COPYING FOR DETAILS.                        
001800*                                                                         
001900*    REMARKS.            PAYROLL START OF DAY PROGRAM.                    
002000*                        CAPTURES RUN PAY-PERIOD AND CHAINS               
002100*                        ON TO THE MENU/NEXT PHASE.                       
002200*                                                                         
002300*    VERSION.            SEE PROG-NAME IN WS.                             
002400*                                                                         
002500*    CALLED MODULES.     NONE.                                            
002600*                                                                         
002700*    ERROR MESSAGES USED.                                                 
002800*  SYSTEM WIDE:                                                           
002900*                        PY005.                                           
003000*    FILES USED:         PY-PARAM1-FILE (OUTPUT).                         
003100*                                                                         
003200* CHANGES:                                                                
003300* 21/10/88 VBC - 1.0.00 CREATED - TAKEN FROM ACAS PY000                   
003400*                       AND CUT DOWN TO JUST PERIOD ENTRY.                
003500* 14/11/88 VBC -    .01 SIMPLIFIED - PERIOD IS PAY YEAR                   
003600*                       AND MONTH ONLY, RANGE-CHECKED                     
003700*                       IN-LINE, NO DATE FORMAT ROUTINE                   
003800*                       NEEDED.                                           
003900* 02/03/91 VBC -    .02 VALIDATE MONTH RANGE 01-12.                       
004000* 19/09/98 VBC -    .03 Y2K - PARM-RUN-YEAR NOW FULL                      
004100*                       4-DIGIT CCYY THROUGHOUT, NO MORE                  
004200*                       2-DIGIT YY STORAGE ANYWHERE IN PY.                
004300* 24/06/03 VBC -    .04 PY-PARAM1-FILE NOW WRITTEN, NOT                   
004400*                       JUST HELD IN WS - PY030 ONWARDS                   
004500*                       NEED TO RE-OPEN IT FOR THE PERIOD.                
004600* 08/03/26 VBC - 1.1.00 PORTED TO PAYROLL BATCH SUITE V1,                 
004700*                       PICK UP DEPARTMENT TABLE DEFAULTS.                
004800*                                                                         
004900 ENVIRONMENT             DIVISION.                                        
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     UPSI-0 ON  STATUS IS PY000-TEST-MODE                                 
005400            OFF STATUS IS PY000-LIVE-MODE.                                
005500 INPUT-OUTPUT            SECTION.                                         
005600 FILE-CONTROL.                                                            
005700 COPY "SELPYPARM.COB".                                                    
005800 DATA                    DIVISION.                                        
005900 FILE SECTION.                                                            
006000 COPY "FDPYPARM.COB".                                                     
006100 WORKING-STORAGE SECTION.                                                 
006200 77  PROG-NAME               PIC X(15) VALUE "PY000 (1.1.00)".            
006300 77  WS-ENTRY-TRIES           BINARY-CHAR UNSIGNED VALUE ZERO.            
006400*                                                                         
006500 01  WS-DATA.                                                             
006600     03  WS-REPLY            PIC X.                                       
006700     03  PY-PRM-STATUS       PIC XX  VALUE ZERO.                          
006800     03  WS-VALID-ENTRY      PIC X   VALUE "N".                           
006900         88  WS-ENTRY-VALID      VALUE "Y".                               
007000     03  FILLER              PIC X(11).                                   
007100*                                                                         
007200 01  WS-PERIOD-ENTRY.                                                     
007300     03  WS-YEAR-ENTRY       PIC 9(4).                                    
007400     03  WS-MONTH-ENTRY      PIC 99.                                      
007500 01  WS-PERIOD-KEY REDEFINES WS-PERIOD-ENTRY                              
007600                             PIC 9(6).                                    
007700*                                                                         
007800 01  WS-TODAY.                                                            
007900     03  WS-TODAY-CCYY       PIC 9(4).                                    
008000     03  WS-TODAY-MM         PIC 99.                                      
008100     03  WS-TODAY-DD         PIC 99.                                      
008200 01  WS-TODAY-X REDEFINES WS-TODAY                                        
008300                            PIC 9(8).                                     
008400*                                                                         
008500 01  ERROR-MESSAGES.                                                      
008600     03  PY005               PIC X(28)                                    
008700         VALUE "PY005 INVALID PAY PERIOD - ".                             
008800     03  PY006               PIC X(31)                                    
008900         VALUE "PY006 PARAMETER FILE WRITE ERR ".                         
009000     03  FILLER              PIC X(10).                                   
009100*                                                                         
009200 01  ERROR-CODE              PIC 999.                                     
009300*                                                                         
009400 LINKAGE SECTION.                                                         
009500 01  TO-DAY                  PIC X(10).                                   
009600 COPY "WSNAMES.COB".                                                      
009700 COPY "WSCALL.COB".                                                       
009800*                                                                         
009900 PROCEDURE  DIVISION USING WS-CALLING-DATA                                
010000                           TO-DAY                                         
010100                           FILE-DEFS.                                     
010200*                                                                         
010300 AA000-MAIN                  SECTION.                                     
010400*****************************************                                 
010500     ACCEPT   WS-TODAY-X FROM DATE YYYYMMDD.                              
010600     MOVE     ZERO TO WS-TERM-CODE.                                       
010700     DISPLAY  "PAYROLL START OF DAY" AT 0301.                             
010800     DISPLAY  PROG-NAME             AT 0101.                              
010900     PERFORM  BB010-BUILD-DEPT-TABLE.                                     
011000     PERFORM  BB020-ACCEPT-PERIOD                                         
011100         UNTIL WS-ENTRY-VALID.                                            
011200     PERFORM  BB030-WRITE-PARAMETERS.                                     
011300     GOBACK.                                                              
011400*                                                                         
011500 AA000-EXIT.  EXIT SECTION.                                               
011600*                                                                         
011700 BB010-BUILD-DEPT-TABLE      SECTION.                                     
011800*****************************************                                 
011900*  DEPARTMENT LIST IS FIXED, NOT DATA-DRIVEN - SEE PARM-DEPT-TAB.         
012000*                                                                         
012100     MOVE     "IT"          TO PARM-DEPT-NAME (1).                        
012200     MOVE     "HR"          TO PARM-DEPT-NAME (2).                        
012300     MOVE     "FINANCE"     TO PARM-DEPT-NAME (3).                        
012400     MOVE     "OPERATIONS"  TO PARM-DEPT-NAME (4).                        
012500     MOVE     "MARKETING"   TO PARM-DEPT-NAME (5).                        
012600     MOVE     5             TO PARM-DEPT-COUNT.                           
012700*                                                                         
012800 BB010-EXIT.  EXIT SECTION.                                               
012900*                                                                         
013000 BB020-ACCEPT-PERIOD         SECTION.                                     
013100*****************************************                                 
013200*  UPSI-0 ON BYPASSES THE SCREEN ACCEPT FOR AN UNATTENDED                 
013300*  OVERNIGHT SMOKE-TEST RUN - PERIOD DEFAULTS TO TODAY'S                  
013400*  OWN YEAR AND MONTH.                                                    
013500*                                                                         
013600     ADD      1 TO WS-ENTRY-TRIES.                                        
013700     IF       PY000-TEST-MODE                                             
013800              MOVE WS-TODAY-CCYY TO WS-YEAR-ENTRY                         
013900              MOVE WS-TODAY-MM   TO WS-MONTH-ENTRY                        
014000              GO TO BB025-VALIDATE-PERIOD                                 
014100     END-IF.                                                              
014200     DISPLAY  "ENTER PAY PERIOD YEAR  CCYY : " AT 0810.                   
014300     ACCEPT   WS-YEAR-ENTRY  AT 0840.                                     
014400     DISPLAY  "ENTER PAY PERIOD MONTH   MM : " AT 0910.                   
014500     ACCEPT   WS-MONTH-ENTRY AT 0940.                                     
014600*                                                                         
014700 BB025-VALIDATE-PERIOD.                                                   
014800     IF       WS-YEAR-ENTRY  > 1900 AND                                   
014900              WS-MONTH-ENTRY > ZERO AND                                   
015000              WS-MONTH-ENTRY NOT > 12                                     
015100              MOVE "Y" TO WS-VALID-ENTRY                                  
015200     ELSE                                                                 
015300              DISPLAY PY005 AT 1110                                       
015400              MOVE "N" TO WS-VALID-ENTRY                                  
015500     END-IF.                                                              
015600*                                                                         
015700 BB020-EXIT.  EXIT SECTION.                                               
015800*                                                                         
015900 BB030-WRITE-PARAMETERS      SECTION.                                     
016000*****************************************                                 
016100     MOVE     WS-YEAR-ENTRY  TO PARM-RUN-YEAR.                            
016200     MOVE     WS-MONTH-ENTRY TO PARM-RUN-MONTH.                           
016300     MOVE     WS-TODAY-X     TO PARM-RUN-DATE.                            
016400     MOVE     "APPLEWOOD PAYROLL BUREAU" TO PARM-CO-NAME.                 
016500     MOVE     56             TO PARM-PAGE-LINES.                          
016600     MOVE     132            TO PARM-PAGE-WIDTH.                          
016700     OPEN     OUTPUT PY-PARAM1-FILE.                                      
016800     WRITE    PY-PARAM1-RECORD.                                           
016900     IF       PY-PRM-STATUS NOT = "00"                                    
017000              DISPLAY PY006 PY-PRM-STATUS AT 1210                         
017100              MOVE 1 TO WS-TERM-CODE                                      
017200     END-IF.                                                              
017300     CLOSE    PY-PARAM1-FILE.                                             
017400*                                                                         
017500 BB030-EXIT.  EXIT SECTION.                                               
