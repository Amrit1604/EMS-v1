000100****************************************************************          
000200*                  PAYROLL         LEAVE ADJUDICATION           *         
000300*         VALIDATES, BALANCE-CHECKS AND APPROVES/REJECTS        *         
000400*         LEAVE APPLICATIONS AGAINST THE EMPLOYEE MASTER        *         
000500****************************************************************          
000600 IDENTIFICATION          DIVISION.                                        
000700 PROGRAM-ID.         PY020.                                               
000800 AUTHOR.             V B COEN.                                            
000900 INSTALLATION.       APPLEWOOD PAYROLL BUREAU.                            
001000 DATE-WRITTEN.       19/11/1990.                                          
001100 DATE-COMPILED.                                                           
001200 SECURITY.           COPYRIGHT (C) 1990-2026 AND LATER,                   
001300                     VINCENT BRYAN COEN. DISTRIBUTED UNDER                
001400                     THE GNU GENERAL PUBLIC LICENSE. SEE                  
001500                     THE FILE COPYING FOR DETAILS.                        
001600*                                                                         
001700*    REMARKS.            LEAVE ADJUDICATION BATCH.                        
001800*                        DAY-COUNTS, OVERLAP-CHECKS AND                   
001900*                        BALANCE-CHECKS EACH LEAVE REQUEST                
002000*                        AND WRITES THE ADJUDICATED RESULT.               
002100*                                                                         
002200*    VERSION.            SEE PROG-NAME IN WS.                             
002300*                                                                         
002400*    CALLED MODULES.     NONE.                                            
002500*    FILES USED:                                                          
002600*                        PY-EMPLOYEE-FILE. EMPLOYEE MASTER.               
002700*                        PY-LEAVE-FILE.  LEAVE REQUESTS IN.               
002800*                        PY-LEAVE-RESULT-FILE. RESULTS OUT.               
002900*                                                                         
003000*    ERROR MESSAGES USED.                                                 
003100*  SYSTEM WIDE:          SY001.                                           
003200*  PROGRAM SPECIFIC:     PY020 - PY023.                                   
003300*                                                                         
003400* CHANGES:                                                                
003500* 19/11/90 VBC - 1.0.00 CREATED.                                          
003600* 02/06/93 VBC -    .01 OVERLAP CHECK ADDED AGAINST OTHER                 
003700*                       LEAVES SEEN THIS RUN FOR THE SAME                 
003800*                       EMPLOYEE.                                         
003900* 14/01/96 VBC -    .02 CANCELLATION OF AN ALREADY-APPROVED               
004000*                       LEAVE NOW SUPPORTED - INCOMING                    
004100*                       RECORD FLAGGED APPROVED ON ENTRY                  
004200*                       IS TAKEN AS A CANCEL REQUEST.                     
004300* 25/02/26 VBC - 1.1.00 PORTED TO PAYROLL BATCH SUITE V1.                 
004400*                                                                         
004500 ENVIRONMENT             DIVISION.                                        
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900 INPUT-OUTPUT            SECTION.                                         
005000 FILE-CONTROL.                                                            
005100 COPY "SELPYEMP.COB".                                                     
005200 COPY "SELPYLVE.COB".                                                     
005300 COPY "SELPYLVR.COB".                                                     
005400 DATA                    DIVISION.                                        
005500 FILE SECTION.                                                            
005600 COPY "FDPYEMP.COB".                                                      
005700 COPY "FDPYLVE.COB".                                                      
005800 COPY "FDPYLVR.COB".                                                      
005900 WORKING-STORAGE SECTION.                                                 
006000 77  PROG-NAME               PIC X(15) VALUE "PY020 (1.1.00)".            
006100 77  EMP-TAB-COUNT            BINARY-CHAR UNSIGNED VALUE ZERO.            
006200 77  EMP-TAB-IDX              BINARY-CHAR UNSIGNED VALUE ZERO.            
006300 77  WS-HIST-COUNT            COMP PIC 9(4) VALUE ZERO.                   
006400 77  WS-HIST-IDX              COMP PIC 9(4) VALUE ZERO.                   
006500 77  WS-REC-CNT               COMP-3 PIC 9(5) VALUE ZERO.                 
006600*                                                                         
006700 01  WS-DATA.                                                             
006800     03  WS-REPLY            PIC X.                                       
006900     03  PY-EMP-STATUS       PIC XX.                                      
007000     03  PY-LVE-STATUS       PIC XX.                                      
007100     03  PY-LVR-STATUS       PIC XX.                                      
007200     03  WS-FOUND-SW         PIC X     VALUE "N".                         
007300         88  WS-EMP-FOUND        VALUE "Y".                               
007400     03  WS-CANCEL-SW        PIC X     VALUE "N".                         
007500         88  WS-IS-CANCEL        VALUE "Y".                               
007600     03  FILLER              PIC X(01).                                   
007700     03  WS-MATCH-SW         PIC X     VALUE "N".                         
007800         88  WS-HIST-MATCHED     VALUE "Y".                               
007900     03  WS-REJECT-SW        PIC X     VALUE "N".                         
008000         88  WS-IS-REJECTED      VALUE "Y".                               
008100     03  FILLER              PIC X(05).                                   
008200*                                                                         
008300 01  WS-EMP-TABLE.                                                        
008400     03  WS-EMP-ENTRY        OCCURS 500 TIMES                             
008500                              INDEXED BY WS-EMP-IX.                       
008600         05  WS-TAB-ID       PIC X(10).                                   
008700         05  WS-TAB-ANNUAL   PIC 9(3).                                    
008800         05  WS-TAB-SICK     PIC 9(3).                                    
008900         05  WS-TAB-CASUAL   PIC 9(3).                                    
009000     03  FILLER              PIC X(10).                                   
009100 01  WS-EMP-TABLE-R REDEFINES WS-EMP-TABLE                                
009200                              PIC X(9510).                                
009300*                                                                         
009400 01  WS-LV-HIST.                                                          
009500     03  WS-HIST-ENTRY       OCCURS 2000 TIMES                            
009600                              INDEXED BY WS-HIST-IX.                      
009700         05  WS-HIST-ID      PIC X(10).                                   
009800         05  WS-HIST-START   PIC 9(8) COMP.                               
009900         05  WS-HIST-END     PIC 9(8) COMP.                               
010000         05  WS-HIST-STATUS  PIC X(10).                                   
010100     03  FILLER              PIC X(20).                                   
010200 01  WS-LV-HIST-R REDEFINES WS-LV-HIST                                    
010300                              PIC X(48020).                               
010400*                                                                         
010500 01  WS-CUM-DAYS-LITS.                                                    
010600     03  FILLER              PIC 9(3) VALUE 000.                          
010700     03  FILLER              PIC 9(3) VALUE 031.                          
010800     03  FILLER              PIC 9(3) VALUE 059.                          
010900     03  FILLER              PIC 9(3) VALUE 090.                          
011000     03  FILLER              PIC 9(3) VALUE 120.                          
011100     03  FILLER              PIC 9(3) VALUE 151.                          
011200     03  FILLER              PIC 9(3) VALUE 181.                          
011300     03  FILLER              PIC 9(3) VALUE 212.                          
011400     03  FILLER              PIC 9(3) VALUE 243.                          
011500     03  FILLER              PIC 9(3) VALUE 273.                          
011600     03  FILLER              PIC 9(3) VALUE 304.                          
011700     03  FILLER              PIC 9(3) VALUE 334.                          
011800 01  WS-CUM-DAYS-TAB REDEFINES WS-CUM-DAYS-LITS.                          
011900     03  WS-CUM-DAYS         COMP PIC 9(3) OCCURS 12 TIMES.               
012000*                                                                         
012100 01  WS-DAY-COUNT-WORK.                                                   
012200     03  WS-YY               COMP PIC 9(4).                               
012300     03  WS-MM               COMP PIC 9(2).                               
012400     03  WS-DD               COMP PIC 9(2).                               
012500     03  WS-LEAP-SW          PIC X.                                       
012600         88  WS-IS-LEAP          VALUE "Y".                               
012700     03  WS-DAYNO-1          COMP PIC 9(7).                               
012800     03  WS-DAYNO-2          COMP PIC 9(7).                               
012900     03  FILLER              PIC X(04).                                   
013000*                                                                         
013100 01  ERROR-MESSAGES.                                                      
013200     03  SY001               PIC X(35)                                    
013300         VALUE "SY001 ABORTING RUN - PARAMETER ERR".                      
013400     03  PY020               PIC X(31)                                    
013500         VALUE "PY020 EMPLOYEE FILE NOT FOUND -".                         
013600     03  PY021               PIC X(30)                                    
013700         VALUE "PY021 LEAVE FILE NOT FOUND -  ".                          
013800     03  PY022               PIC X(28)                                    
013900         VALUE "PY022 EMPLOYEE TABLE FULL - ".                            
014000     03  PY023               PIC X(28)                                    
014100         VALUE "PY023 LEAVE HISTORY FULL -  ".                            
014200     03  FILLER              PIC X(10).                                   
014300*                                                                         
014400 01  ERROR-CODE              PIC 999.                                     
014500*                                                                         
014600 LINKAGE SECTION.                                                         
014700 01  TO-DAY                  PIC X(10).                                   
014800 COPY "WSNAMES.COB".                                                      
014900 COPY "WSCALL.COB".                                                       
015000*                                                                         
015100 PROCEDURE  DIVISION USING WS-CALLING-DATA                                
015200                           TO-DAY                                         
015300                           FILE-DEFS.                                     
015400*                                                                         
015500 AA000-MAIN                  SECTION.                                     
015600*****************************************                                 
015700     MOVE     ZERO TO WS-TERM-CODE.                                       
015800     PERFORM  AA010-LOAD-EMPLOYEE-TABLE.                                  
015900     PERFORM  AA020-OPEN-LEAVE-FILES.                                     
016000     IF       WS-TERM-CODE = ZERO                                         
016100              PERFORM AA030-ADJUDICATE-LEAVES                             
016200              CLOSE   PY-LEAVE-FILE                                       
016300                      PY-LEAVE-RESULT-FILE                                
016400     END-IF.                                                              
016500     GOBACK.                                                              
016600*                                                                         
016700 AA000-EXIT.  EXIT SECTION.                                               
016800*                                                                         
016900 AA010-LOAD-EMPLOYEE-TABLE   SECTION.                                     
017000*****************************************                                 
017100     OPEN     INPUT PY-EMPLOYEE-FILE.                                     
017200     IF       PY-EMP-STATUS NOT = "00"                                    
017300              DISPLAY PY020 PY-EMP-STATUS                                 
017400              DISPLAY SY001                                               
017500              MOVE 1 TO WS-TERM-CODE                                      
017600              GO TO AA010-EXIT                                            
017700     END-IF.                                                              
017800     PERFORM  BB010-LOAD-ONE-EMPLOYEE                                     
017900         UNTIL PY-EMP-STATUS = "10".                                      
018000     CLOSE    PY-EMPLOYEE-FILE.                                           
018100*                                                                         
018200 AA010-EXIT.  EXIT SECTION.                                               
018300*                                                                         
018400 BB010-LOAD-ONE-EMPLOYEE     SECTION.                                     
018500*****************************************                                 
018600     READ     PY-EMPLOYEE-FILE                                            
018700         AT END                                                           
018800              MOVE "10" TO PY-EMP-STATUS                                  
018900              GO TO BB010-EXIT                                            
019000     END-READ.                                                            
019100     IF       EMP-TAB-COUNT NOT < 500                                     
019200              DISPLAY PY022                                               
019300              MOVE "10" TO PY-EMP-STATUS                                  
019400              GO TO BB010-EXIT                                            
019500     END-IF.                                                              
019600     ADD      1 TO EMP-TAB-COUNT.                                         
019700     SET      WS-EMP-IX TO EMP-TAB-COUNT.                                 
019800     MOVE     EMP-ID               TO WS-TAB-ID (WS-EMP-IX).              
019900     MOVE     EMP-ANNUAL-LEAVE-BAL TO WS-TAB-ANNUAL (WS-EMP-IX).          
020000     MOVE     EMP-SICK-LEAVE-BAL   TO WS-TAB-SICK (WS-EMP-IX).            
020100     MOVE     EMP-CASUAL-LEAVE-BAL TO WS-TAB-CASUAL (WS-EMP-IX).          
020200*                                                                         
020300 BB010-EXIT.  EXIT SECTION.                                               
020400*                                                                         
020500 AA020-OPEN-LEAVE-FILES      SECTION.                                     
020600*****************************************                                 
020700     IF       WS-TERM-CODE NOT = ZERO                                     
020800              GO TO AA020-EXIT                                            
020900     END-IF.                                                              
021000     OPEN     INPUT PY-LEAVE-FILE.                                        
021100     IF       PY-LVE-STATUS NOT = "00"                                    
021200              DISPLAY PY021 PY-LVE-STATUS                                 
021300              DISPLAY SY001                                               
021400              MOVE 1 TO WS-TERM-CODE                                      
021500              GO TO AA020-EXIT                                            
021600     END-IF.                                                              
021700     OPEN     OUTPUT PY-LEAVE-RESULT-FILE.                                
021800*                                                                         
021900 AA020-EXIT.  EXIT SECTION.                                               
022000*                                                                         
022100 AA030-ADJUDICATE-LEAVES     SECTION.                                     
022200*****************************************                                 
022300     MOVE     ZERO TO WS-REC-CNT.                                         
022400     PERFORM  CC010-READ-LEAVE.                                           
022500     PERFORM  CC020-PROCESS-LEAVE                                         
022600         UNTIL PY-LVE-STATUS = "10".                                      
022700*                                                                         
022800 AA030-EXIT.  EXIT SECTION.                                               
022900*                                                                         
023000 CC010-READ-LEAVE            SECTION.                                     
023100*****************************************                                 
023200     READ     PY-LEAVE-FILE                                               
023300         AT END                                                           
023400              MOVE "10" TO PY-LVE-STATUS                                  
023500     END-READ.                                                            
023600*                                                                         
023700 CC010-EXIT.  EXIT SECTION.                                               
023800*                                                                         
023900 CC020-PROCESS-LEAVE         SECTION.                                     
024000*****************************************                                 
024100     ADD      1 TO WS-REC-CNT.                                            
024200     MOVE     "N" TO WS-CANCEL-SW.                                        
024300     IF       LV-APPROVED                                                 
024400              MOVE "Y" TO WS-CANCEL-SW                                    
024500     END-IF.                                                              
024600     PERFORM  DD010-CALC-DAYS.                                            
024700     IF       WS-IS-CANCEL                                                
024800              PERFORM DD040-PROCESS-CANCEL                                
024900     ELSE                                                                 
025000              PERFORM DD020-FIND-EMPLOYEE                                 
025100              PERFORM DD030-ADJUDICATE-NEW                                
025200     END-IF.                                                              
025300     PERFORM  EE010-APPEND-HISTORY.                                       
025400     WRITE    PY-LEAVE-RESULT-RECORD FROM PY-LEAVE-RECORD.                
025500     PERFORM  CC010-READ-LEAVE.                                           
025600*                                                                         
025700 CC020-EXIT.  EXIT SECTION.                                               
025800*                                                                         
025900 DD010-CALC-DAYS             SECTION.                                     
026000*****************************************                                 
026100*  TOTAL DAYS = (END - START) IN DAYS + 1, INCLUSIVE.                     
026200*                                                                         
026300     MOVE     LV-START-CCYY TO WS-YY.                                     
026400     MOVE     LV-START-MM   TO WS-MM.                                     
026500     MOVE     LV-START-DD   TO WS-DD.                                     
026600     PERFORM  FF010-DATE-TO-DAYNO.                                        
026700     MOVE     WS-DAYNO-1    TO WS-DAYNO-2.                                
026800     MOVE     LV-END-CCYY   TO WS-YY.                                     
026900     MOVE     LV-END-MM     TO WS-MM.                                     
027000     MOVE     LV-END-DD     TO WS-DD.                                     
027100     PERFORM  FF010-DATE-TO-DAYNO.                                        
027200     IF       WS-DAYNO-1 < WS-DAYNO-2                                     
027300              MOVE ZERO TO LV-TOTAL-DAYS                                  
027400              SET  LV-REJECTED TO TRUE                                    
027500     ELSE                                                                 
027600              COMPUTE LV-TOTAL-DAYS = WS-DAYNO-1 - WS-DAYNO-2 + 1         
027700     END-IF.                                                              
027800*                                                                         
027900 DD010-EXIT.  EXIT SECTION.                                               
028000*                                                                         
028100 FF010-DATE-TO-DAYNO         SECTION.                                     
028200*****************************************                                 
028300*  CONVERTS WS-YY/WS-MM/WS-DD INTO WS-DAYNO-1, A SERIAL                   
028400*  DAY NUMBER SUITABLE FOR SUBTRACTION ONLY (NOT A TRUE                   
028500*  JULIAN DAY - GOOD ENOUGH FOR SAME-ERA DATE ARITHMETIC).                
028600*                                                                         
028700     MOVE     "N" TO WS-LEAP-SW.                                          
028800     IF       (WS-YY / 4 * 4 = WS-YY) AND                                 
028900              ((WS-YY / 100 * 100 NOT = WS-YY) OR                         
029000               (WS-YY / 400 * 400 = WS-YY))                               
029100              MOVE "Y" TO WS-LEAP-SW                                      
029200     END-IF.                                                              
029300     COMPUTE  WS-DAYNO-1 = (WS-YY * 366) +                                
029400              WS-CUM-DAYS (WS-MM) + WS-DD.                                
029500     IF       WS-IS-LEAP AND WS-MM > 2                                    
029600              ADD 1 TO WS-DAYNO-1                                         
029700     END-IF.                                                              
029800*                                                                         
029900 FF010-EXIT.  EXIT SECTION.                                               
030000*                                                                         
030100 DD020-FIND-EMPLOYEE         SECTION.                                     
030200*****************************************                                 
030300     MOVE     "N" TO WS-FOUND-SW.                                         
030400     SET      WS-EMP-IX TO 1.                                             
030500     SEARCH   WS-EMP-ENTRY                                                
030600         AT END                                                           
030700              NEXT SENTENCE                                               
030800         WHEN WS-TAB-ID (WS-EMP-IX) = LV-EMP-ID                           
030900              MOVE "Y" TO WS-FOUND-SW                                     
031000     END-SEARCH.                                                          
031100*                                                                         
031200 DD020-EXIT.  EXIT SECTION.                                               
031300*                                                                         
031400 DD030-ADJUDICATE-NEW        SECTION.                                     
031500*****************************************                                 
031600     IF       LV-REJECTED                                                 
031700              GO TO DD030-EXIT                                            
031800     END-IF.                                                              
031900     PERFORM  DD050-CHECK-OVERLAP.                                        
032000     IF       LV-REJECTED                                                 
032100              GO TO DD030-EXIT                                            
032200     END-IF.                                                              
032300     IF       NOT WS-EMP-FOUND                                            
032400              SET  LV-REJECTED TO TRUE                                    
032500              GO TO DD030-EXIT                                            
032600     END-IF.                                                              
032700     EVALUATE TRUE                                                        
032800         WHEN LV-ANNUAL                                                   
032900              IF   LV-TOTAL-DAYS > WS-TAB-ANNUAL (WS-EMP-IX)              
033000                   SET LV-REJECTED TO TRUE                                
033100              ELSE                                                        
033200                   SUBTRACT LV-TOTAL-DAYS FROM                            
033300                            WS-TAB-ANNUAL (WS-EMP-IX)                     
033400                   SET LV-APPROVED TO TRUE                                
033500              END-IF                                                      
033600         WHEN LV-SICK                                                     
033700              IF   LV-TOTAL-DAYS > WS-TAB-SICK (WS-EMP-IX)                
033800                   SET LV-REJECTED TO TRUE                                
033900              ELSE                                                        
034000                   SUBTRACT LV-TOTAL-DAYS FROM                            
034100                            WS-TAB-SICK (WS-EMP-IX)                       
034200                   SET LV-APPROVED TO TRUE                                
034300              END-IF                                                      
034400         WHEN LV-CASUAL                                                   
034500              IF   LV-TOTAL-DAYS > WS-TAB-CASUAL (WS-EMP-IX)              
034600                   SET LV-REJECTED TO TRUE                                
034700              ELSE                                                        
034800                   SUBTRACT LV-TOTAL-DAYS FROM                            
034900                            WS-TAB-CASUAL (WS-EMP-IX)                     
035000                   SET LV-APPROVED TO TRUE                                
035100              END-IF                                                      
035200         WHEN LV-MATERNITY OR LV-PATERNITY OR LV-EMERGENCY                
035300              SET  LV-APPROVED TO TRUE                                    
035400         WHEN OTHER                                                       
035500              SET  LV-REJECTED TO TRUE                                    
035600     END-EVALUATE.                                                        
035700*                                                                         
035800 DD030-EXIT.  EXIT SECTION.                                               
035900*                                                                         
036000 DD050-CHECK-OVERLAP         SECTION.                                     
036100*****************************************                                 
036200     MOVE     "N" TO WS-MATCH-SW.                                         
036300     PERFORM  DD051-TEST-ONE-OVERLAP                                      
036400         VARYING WS-HIST-IDX FROM 1 BY 1                                  
036500         UNTIL WS-HIST-IDX > WS-HIST-COUNT.                               
036600     IF       WS-HIST-MATCHED                                             
036700              SET  LV-REJECTED TO TRUE                                    
036800     END-IF.                                                              
036900*                                                                         
037000 DD050-EXIT.  EXIT SECTION.                                               
037100*                                                                         
037200 DD051-TEST-ONE-OVERLAP      SECTION.                                     
037300*****************************************                                 
037400     IF       WS-HIST-ID (WS-HIST-IDX) = LV-EMP-ID AND                    
037500              WS-HIST-STATUS (WS-HIST-IDX) NOT = "CANCELLED " AND         
037600              WS-HIST-STATUS (WS-HIST-IDX) NOT = "REJECTED  " AND         
037700              LV-START-DATE NOT > WS-HIST-END (WS-HIST-IDX) AND           
037800              LV-END-DATE   NOT < WS-HIST-START (WS-HIST-IDX)             
037900              MOVE "Y" TO WS-MATCH-SW                                     
038000     END-IF.                                                              
038100*                                                                         
038200 DD051-EXIT.  EXIT SECTION.                                               
038300*                                                                         
038400 DD040-PROCESS-CANCEL        SECTION.                                     
038500*****************************************                                 
038600     MOVE     "N" TO WS-MATCH-SW.                                         
038700     PERFORM  DD041-TEST-ONE-CANCEL                                       
038800         VARYING WS-HIST-IDX FROM 1 BY 1                                  
038900         UNTIL WS-HIST-IDX > WS-HIST-COUNT.                               
039000     IF       WS-HIST-MATCHED                                             
039100              SET  LV-CANCELLED TO TRUE                                   
039200     ELSE                                                                 
039300              SET  LV-REJECTED  TO TRUE                                   
039400     END-IF.                                                              
039500*                                                                         
039600 DD040-EXIT.  EXIT SECTION.                                               
039700*                                                                         
039800 DD041-TEST-ONE-CANCEL       SECTION.                                     
039900*****************************************                                 
040000     IF       WS-HIST-ID (WS-HIST-IDX)    = LV-EMP-ID    AND              
040100              WS-HIST-START (WS-HIST-IDX) = LV-START-DATE AND             
040200              WS-HIST-END (WS-HIST-IDX)   = LV-END-DATE  AND              
040300              WS-HIST-STATUS (WS-HIST-IDX) = "APPROVED  "                 
040400              MOVE "Y" TO WS-MATCH-SW                                     
040500              MOVE "CANCELLED " TO                                        
040600                   WS-HIST-STATUS (WS-HIST-IDX)                           
040700              PERFORM DD060-RESTORE-BALANCE                               
040800     END-IF.                                                              
040900*                                                                         
041000 DD041-EXIT.  EXIT SECTION.                                               
041100*                                                                         
041200 DD060-RESTORE-BALANCE       SECTION.                                     
041300*****************************************                                 
041400     PERFORM  DD020-FIND-EMPLOYEE.                                        
041500     IF       WS-EMP-FOUND                                                
041600              EVALUATE TRUE                                               
041700                  WHEN LV-ANNUAL                                          
041800                       ADD LV-TOTAL-DAYS TO                               
041900                           WS-TAB-ANNUAL (WS-EMP-IX)                      
042000                  WHEN LV-SICK                                            
042100                       ADD LV-TOTAL-DAYS TO                               
042200                           WS-TAB-SICK (WS-EMP-IX)                        
042300                  WHEN LV-CASUAL                                          
042400                       ADD LV-TOTAL-DAYS TO                               
042500                           WS-TAB-CASUAL (WS-EMP-IX)                      
042600              END-EVALUATE                                                
042700     END-IF.                                                              
042800*                                                                         
042900 DD060-EXIT.  EXIT SECTION.                                               
043000*                                                                         
043100 EE010-APPEND-HISTORY        SECTION.                                     
043200*****************************************                                 
043300     IF       WS-HIST-COUNT NOT < 2000                                    
043400              DISPLAY PY023                                               
043500              GO TO EE010-EXIT                                            
043600     END-IF.                                                              
043700     ADD      1 TO WS-HIST-COUNT.                                         
043800     SET      WS-HIST-IX TO WS-HIST-COUNT.                                
043900     MOVE     LV-EMP-ID     TO WS-HIST-ID (WS-HIST-IX).                   
044000     MOVE     LV-START-DATE TO WS-HIST-START (WS-HIST-IX).                
044100     MOVE     LV-END-DATE   TO WS-HIST-END (WS-HIST-IX).                  
044200     MOVE     LV-STATUS     TO WS-HIST-STATUS (WS-HIST-IX).               
044300*                                                                         
044400 EE010-EXIT.  EXIT SECTION.                                               
