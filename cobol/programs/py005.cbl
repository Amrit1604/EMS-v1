000100****************************************************************          
000200*                  PAYROLL         EMPLOYEE MASTER MAINTENANCE  *         
000300*         ADDS NEW EMPLOYEES AND APPLIES ACTIVATE/DEACTIVATE/   *         
000400*         TERMINATE TRANSITIONS - OLD MASTER PLUS TRANSACTIONS  *         
000500*         IN, NEW MASTER OUT                                    *         
000600****************************************************************          
000700 IDENTIFICATION          DIVISION.                                        
000800 PROGRAM-ID.         PY005.                                               
000900 AUTHOR.             V B COEN.                                            
001000 INSTALLATION.       APPLEWOOD PAYROLL BUREAU.                            
001100 DATE-WRITTEN.       05/09/1989.                                          
001200 DATE-COMPILED.                                                           
001300 SECURITY.           COPYRIGHT (C) 1989-2026 AND LATER,                   
001400                     VINCENT BRYAN COEN. DISTRIBUTED UNDER                
001500                     THE GNU GENERAL PUBLIC LICENSE. SEE                  
001600                     THE FILE COPYING FOR DETAILS.                        
001700*                                                                         
001800*    REMARKS.            EMPLOYEE MASTER MAINTENANCE RUN.                 
001900*                        OLD MASTER IS LOADED ENTIRE TO A                 
002000*                        WORKING-STORAGE TABLE, TRANSACTIONS              
002100*                        ARE APPLIED AGAINST THE TABLE, THE               
002200*                        TABLE IS THEN WRITTEN OUT AS THE NEW             
002300*                        MASTER. "A" TRANSACTIONS ADD A NEW               
002400*                        EMPLOYEE (REJECTED IF THE ID OR THE              
002500*                        EMAIL ALREADY EXISTS), "S" TRANSACTIONS          
002600*                        CHANGE AN EXISTING EMPLOYEE'S STATUS             
002700*                        (REJECTED IF THE ID IS NOT FOUND).               
002800*                                                                         
002900*    VERSION.            SEE PROG-NAME IN WS.                             
003000*                                                                         
003100*    CALLED MODULES.     NONE.                                            
003200*    FILES USED:                                                          
003300*                        PY-EMPLOYEE-FILE.     INPUT  - OLD.              
003400*                        PY-EMP-TRAN-FILE.     INPUT.                     
003500*                        PY-NEW-EMPLOYEE-FILE. OUTPUT - NEW.              
003600*                                                                         
003700*    ERROR MESSAGES USED.                                                 
003800*  SYSTEM WIDE:          SY001, SY014.                                    
003900*  PROGRAM SPECIFIC:     PY050 - PY052.                                   
004000*                                                                         
004100* CHANGES:                                                                
004200* 05/09/89 VBC - 1.0.00 CREATED.                                          
004300* 11/04/93 VBC -    .01 EMAIL UNIQUENESS CHECK ADDED TO THE               
004400*                       ADD TRANSACTION, PER PERSONNEL REQUEST.           
004500* 21/09/98 VBC -    .02 Y2K - EMP-JOIN-DATE CARRIED AS FULL               
004600*                       4-DIGIT CCYY THROUGHOUT.                          
004700* 11/02/26 VBC - 1.1.00 PORTED TO PAYROLL BATCH SUITE V1 -                
004800*                       OLD/TRANSACTION/NEW MASTER RUN REPLACES           
004900*                       THE ORIGINAL INDEXED-FILE REWRITE LOGIC,          
005000*                       EMPLOYEE FILE IS LINE SEQUENTIAL.                 
005100*                       REQUEST 26/005.                                   
005200*                                                                         
005300 ENVIRONMENT             DIVISION.                                        
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700 INPUT-OUTPUT            SECTION.                                         
005800 FILE-CONTROL.                                                            
005900 COPY "SELPYEMP.COB".                                                     
006000 COPY "SELPYETR.COB".                                                     
006100 COPY "SELPYEMPO.COB".                                                    
006200 DATA                    DIVISION.                                        
006300 FILE SECTION.                                                            
006400 COPY "FDPYEMP.COB".                                                      
006500 COPY "FDPYETR.COB".                                                      
006600 COPY "FDPYEMPO.COB".                                                     
006700 WORKING-STORAGE SECTION.                                                 
006800 77  PROG-NAME               PIC X(15) VALUE "PY005 (1.1.00)".            
006900 77  WS-EMP-CNT               COMP-3 PIC 9(5) VALUE ZERO.                 
007000 77  WS-TRAN-CNT              COMP-3 PIC 9(5) VALUE ZERO.                 
007100 77  WS-ADD-CNT               COMP-3 PIC 9(5) VALUE ZERO.                 
007200 77  WS-CHG-CNT               COMP-3 PIC 9(5) VALUE ZERO.                 
007300 77  WS-REJECT-CNT            COMP-3 PIC 9(5) VALUE ZERO.                 
007400*                                                                         
007500 01  WS-DATA.                                                             
007600     03  WS-REPLY            PIC X.                                       
007700     03  PY-EMP-STATUS       PIC XX.                                      
007800     03  PY-ETR-STATUS       PIC XX.                                      
007900     03  PY-NEM-STATUS       PIC XX.                                      
008000     03  FILLER              PIC X(03).                                   
008100*                                                                         
008200 01  WS-SWITCHES.                                                         
008300     03  WS-DUP-SW           PIC X     VALUE "N".                         
008400         88  WS-IS-DUP           VALUE "Y".                               
008500     03  WS-FOUND-SW         PIC X     VALUE "N".                         
008600         88  WS-IS-FOUND         VALUE "Y".                               
008700     03  FILLER              PIC X(08).                                   
008800*                                                                         
008900 01  WS-EMP-TABLE.                                                        
009000     03  WS-EMP-ENTRY        OCCURS 500 TIMES                             
009100                              INDEXED BY WS-EMP-IX                        
009200                                         WS-SAVE-IX.                      
009300         05  WS-TAB-ID          PIC X(10).                                
009400         05  WS-TAB-NAME        PIC X(30).                                
009500         05  WS-TAB-EMAIL       PIC X(30).                                
009600         05  WS-TAB-DEPT        PIC X(12).                                
009700         05  WS-TAB-POSITION    PIC X(20).                                
009800         05  WS-TAB-JOIN-DATE   PIC 9(8) COMP.                            
009900         05  WS-TAB-STATUS      PIC X(10).                                
010000             88  WS-TAB-ACTIVE      VALUE "ACTIVE    ".                   
010100             88  WS-TAB-INACTIVE    VALUE "INACTIVE  ".                   
010200             88  WS-TAB-TERMINATED  VALUE "TERMINATED".                   
010300         05  WS-TAB-EMP-TYPE    PIC X(10).                                
010400         05  WS-TAB-BASE-SALARY PIC S9(7)V99 COMP-3.                      
010500         05  WS-TAB-ALLOWANCES  PIC S9(7)V99 COMP-3.                      
010600         05  WS-TAB-ANN-BAL     PIC 9(3).                                 
010700         05  WS-TAB-SICK-BAL    PIC 9(3).                                 
010800         05  WS-TAB-CAS-BAL     PIC 9(3).                                 
010900         05  WS-TAB-BANK-ACCT   PIC X(16).                                
011000         05  FILLER             PIC X(07).                                
011100 01  WS-EMP-TABLE-R REDEFINES WS-EMP-TABLE                                
011200                              PIC X(84000).                               
011300*                                                                         
011400 01  ERROR-MESSAGES.                                                      
011500     03  SY001               PIC X(35)                                    
011600         VALUE "SY001 ABORTING RUN - PARAMETER ERR".                      
011700     03  SY014               PIC X(35)                                    
011800         VALUE "SY014 ABORTING RUN - FILE OPEN ERR".                      
011900     03  PY050               PIC X(35)                                    
012000         VALUE "PY050 DUPLICATE EMPLOYEE ID   -   ".                      
012100     03  PY051               PIC X(35)                                    
012200         VALUE "PY051 DUPLICATE EMPLOYEE EMAIL -  ".                      
012300     03  PY052               PIC X(35)                                    
012400         VALUE "PY052 EMPLOYEE NOT FOUND      -   ".                      
012500     03  FILLER              PIC X(10).                                   
012600*                                                                         
012700 01  ERROR-CODE              PIC 999.                                     
012800*                                                                         
012900 LINKAGE SECTION.                                                         
013000 01  TO-DAY                  PIC X(10).                                   
013100 COPY "WSNAMES.COB".                                                      
013200 COPY "WSCALL.COB".                                                       
013300*                                                                         
013400 PROCEDURE  DIVISION USING WS-CALLING-DATA                                
013500                           TO-DAY                                         
013600                           FILE-DEFS.                                     
013700*                                                                         
013800 AA000-MAIN                  SECTION.                                     
013900*****************************************                                 
014000     MOVE     ZERO TO WS-TERM-CODE.                                       
014100     PERFORM  AA005-OPEN-INPUT.                                           
014200     IF       WS-TERM-CODE = ZERO                                         
014300              PERFORM AA010-LOAD-EMPLOYEE                                 
014400              PERFORM AA020-OPEN-OUTPUT                                   
014500     END-IF.                                                              
014600     IF       WS-TERM-CODE = ZERO                                         
014700              PERFORM BB010-READ-TRANSACTION                              
014800              PERFORM BB020-PROCESS-TRANSACTION                           
014900                  UNTIL PY-ETR-STATUS = "10"                              
015000              CLOSE   PY-EMP-TRAN-FILE                                    
015100              PERFORM CC010-WRITE-NEW-MASTER                              
015200              CLOSE   PY-NEW-EMPLOYEE-FILE                                
015300              DISPLAY "PY005 TRANSACTIONS READ  " WS-TRAN-CNT             
015400              DISPLAY "PY005 EMPLOYEES ADDED    " WS-ADD-CNT              
015500              DISPLAY "PY005 STATUS CHANGES     " WS-CHG-CNT              
015600              DISPLAY "PY005 TRANSACTIONS REJECTED " WS-REJECT-CNT        
015700     END-IF.                                                              
015800     GOBACK.                                                              
015900*                                                                         
016000 AA000-EXIT.  EXIT SECTION.                                               
016100*                                                                         
016200 AA005-OPEN-INPUT            SECTION.                                     
016300*****************************************                                 
016400     OPEN     INPUT PY-EMPLOYEE-FILE                                      
016500                     PY-EMP-TRAN-FILE.                                    
016600     IF       PY-EMP-STATUS NOT = "00" OR                                 
016700              PY-ETR-STATUS NOT = "00"                                    
016800              DISPLAY SY014                                               
016900              MOVE 1 TO WS-TERM-CODE                                      
017000     END-IF.                                                              
017100*                                                                         
017200 AA005-EXIT.  EXIT SECTION.                                               
017300*                                                                         
017400 AA010-LOAD-EMPLOYEE         SECTION.                                     
017500*****************************************                                 
017600     MOVE     ZERO TO WS-EMP-CNT.                                         
017700     PERFORM  DD010-READ-EMPLOYEE.                                        
017800     PERFORM  DD020-TABLE-EMPLOYEE                                        
017900         UNTIL PY-EMP-STATUS = "10".                                      
018000     CLOSE    PY-EMPLOYEE-FILE.                                           
018100*                                                                         
018200 AA010-EXIT.  EXIT SECTION.                                               
018300*                                                                         
018400 DD010-READ-EMPLOYEE         SECTION.                                     
018500*****************************************                                 
018600     READ     PY-EMPLOYEE-FILE                                            
018700         AT END                                                           
018800              MOVE "10" TO PY-EMP-STATUS                                  
018900     END-READ.                                                            
019000*                                                                         
019100 DD010-EXIT.  EXIT SECTION.                                               
019200*                                                                         
019300 DD020-TABLE-EMPLOYEE        SECTION.                                     
019400*****************************************                                 
019500     ADD      1 TO WS-EMP-CNT.                                            
019600     SET      WS-EMP-IX TO WS-EMP-CNT.                                    
019700     MOVE     EMP-ID              TO WS-TAB-ID (WS-EMP-IX).               
019800     MOVE     EMP-NAME            TO WS-TAB-NAME (WS-EMP-IX).             
019900     MOVE     EMP-EMAIL           TO WS-TAB-EMAIL (WS-EMP-IX).            
020000     MOVE     EMP-DEPARTMENT      TO WS-TAB-DEPT (WS-EMP-IX).             
020100     MOVE     EMP-POSITION        TO WS-TAB-POSITION (WS-EMP-IX).         
020200     MOVE     EMP-JOIN-DATE       TO WS-TAB-JOIN-DATE (WS-EMP-IX).        
020300     MOVE     EMP-STATUS          TO WS-TAB-STATUS (WS-EMP-IX).           
020400     MOVE     EMP-EMPLOYMENT-TYPE TO WS-TAB-EMP-TYPE (WS-EMP-IX).         
020500     MOVE     EMP-BASE-SALARY     TO                                      
020600              WS-TAB-BASE-SALARY (WS-EMP-IX).                             
020700     MOVE     EMP-ALLOWANCES      TO                                      
020800              WS-TAB-ALLOWANCES (WS-EMP-IX).                              
020900     MOVE     EMP-ANNUAL-LEAVE-BAL TO WS-TAB-ANN-BAL (WS-EMP-IX).         
021000     MOVE     EMP-SICK-LEAVE-BAL  TO WS-TAB-SICK-BAL (WS-EMP-IX).         
021100     MOVE     EMP-CASUAL-LEAVE-BAL TO WS-TAB-CAS-BAL (WS-EMP-IX).         
021200     MOVE     EMP-BANK-ACCT       TO WS-TAB-BANK-ACCT (WS-EMP-IX).        
021300     PERFORM  DD010-READ-EMPLOYEE.                                        
021400*                                                                         
021500 DD020-EXIT.  EXIT SECTION.                                               
021600*                                                                         
021700 AA020-OPEN-OUTPUT           SECTION.                                     
021800*****************************************                                 
021900     OPEN     OUTPUT PY-NEW-EMPLOYEE-FILE.                                
022000     IF       PY-NEM-STATUS NOT = "00"                                    
022100              DISPLAY SY014                                               
022200              MOVE 1 TO WS-TERM-CODE                                      
022300     END-IF.                                                              
022400*                                                                         
022500 AA020-EXIT.  EXIT SECTION.                                               
022600*                                                                         
022700 BB010-READ-TRANSACTION      SECTION.                                     
022800*****************************************                                 
022900     READ     PY-EMP-TRAN-FILE                                            
023000         AT END                                                           
023100              MOVE "10" TO PY-ETR-STATUS                                  
023200     END-READ.                                                            
023300*                                                                         
023400 BB010-EXIT.  EXIT SECTION.                                               
023500*                                                                         
023600 BB020-PROCESS-TRANSACTION   SECTION.                                     
023700*****************************************                                 
023800     ADD      1 TO WS-TRAN-CNT.                                           
023900     IF       ETR-ADD                                                     
024000              PERFORM CC020-PROCESS-ADD                                   
024100     ELSE                                                                 
024200     IF       ETR-STATUS-CHANGE                                           
024300              PERFORM CC030-PROCESS-STATUS-CHANGE                         
024400     END-IF                                                               
024500     END-IF.                                                              
024600     PERFORM  BB010-READ-TRANSACTION.                                     
024700*                                                                         
024800 BB020-EXIT.  EXIT SECTION.                                               
024900*                                                                         
025000 CC020-PROCESS-ADD           SECTION.                                     
025100*****************************************                                 
025200     MOVE     "N" TO WS-DUP-SW.                                           
025300     PERFORM  DD030-CHECK-ID-DUP                                          
025400         VARYING WS-EMP-IX FROM 1 BY 1                                    
025500         UNTIL WS-EMP-IX > WS-EMP-CNT.                                    
025600     IF       WS-IS-DUP                                                   
025700              DISPLAY PY050 ETR-EMP-ID                                    
025800              ADD  1 TO WS-REJECT-CNT                                     
025900     ELSE                                                                 
026000              MOVE "N" TO WS-DUP-SW                                       
026100              PERFORM DD040-CHECK-EMAIL-DUP                               
026200                  VARYING WS-EMP-IX FROM 1 BY 1                           
026300                  UNTIL WS-EMP-IX > WS-EMP-CNT                            
026400              IF   WS-IS-DUP                                              
026500                   DISPLAY PY051 ETR-EMAIL                                
026600                   ADD  1 TO WS-REJECT-CNT                                
026700              ELSE                                                        
026800                   PERFORM EE010-APPEND-EMPLOYEE                          
026900                   ADD  1 TO WS-ADD-CNT                                   
027000              END-IF                                                      
027100     END-IF.                                                              
027200*                                                                         
027300 CC020-EXIT.  EXIT SECTION.                                               
027400*                                                                         
027500 DD030-CHECK-ID-DUP          SECTION.                                     
027600*****************************************                                 
027700     IF       WS-TAB-ID (WS-EMP-IX) = ETR-EMP-ID                          
027800              MOVE "Y" TO WS-DUP-SW                                       
027900     END-IF.                                                              
028000*                                                                         
028100 DD030-EXIT.  EXIT SECTION.                                               
028200*                                                                         
028300 DD040-CHECK-EMAIL-DUP       SECTION.                                     
028400*****************************************                                 
028500     IF       WS-TAB-EMAIL (WS-EMP-IX) = ETR-EMAIL                        
028600              MOVE "Y" TO WS-DUP-SW                                       
028700     END-IF.                                                              
028800*                                                                         
028900 DD040-EXIT.  EXIT SECTION.                                               
029000*                                                                         
029100 EE010-APPEND-EMPLOYEE       SECTION.                                     
029200*****************************************                                 
029300     ADD      1 TO WS-EMP-CNT.                                            
029400     SET      WS-EMP-IX TO WS-EMP-CNT.                                    
029500     MOVE     ETR-EMP-ID          TO WS-TAB-ID (WS-EMP-IX).               
029600     MOVE     ETR-NAME            TO WS-TAB-NAME (WS-EMP-IX).             
029700     MOVE     ETR-EMAIL           TO WS-TAB-EMAIL (WS-EMP-IX).            
029800     MOVE     ETR-DEPARTMENT      TO WS-TAB-DEPT (WS-EMP-IX).             
029900     MOVE     ETR-POSITION        TO WS-TAB-POSITION (WS-EMP-IX).         
030000     MOVE     ETR-JOIN-DATE       TO WS-TAB-JOIN-DATE (WS-EMP-IX).        
030100     SET      WS-TAB-ACTIVE (WS-EMP-IX) TO TRUE.                          
030200     MOVE     ETR-EMPLOYMENT-TYPE TO WS-TAB-EMP-TYPE (WS-EMP-IX).         
030300     MOVE     ETR-BASE-SALARY     TO                                      
030400              WS-TAB-BASE-SALARY (WS-EMP-IX).                             
030500     MOVE     ETR-ALLOWANCES      TO                                      
030600              WS-TAB-ALLOWANCES (WS-EMP-IX).                              
030700     MOVE     ETR-ANNUAL-LEAVE-BAL TO WS-TAB-ANN-BAL (WS-EMP-IX).         
030800     MOVE     ETR-SICK-LEAVE-BAL  TO WS-TAB-SICK-BAL (WS-EMP-IX).         
030900     MOVE     ETR-CASUAL-LEAVE-BAL TO WS-TAB-CAS-BAL (WS-EMP-IX).         
031000     MOVE     ETR-BANK-ACCT       TO WS-TAB-BANK-ACCT (WS-EMP-IX).        
031100*                                                                         
031200 EE010-EXIT.  EXIT SECTION.                                               
031300*                                                                         
031400 CC030-PROCESS-STATUS-CHANGE SECTION.                                     
031500*****************************************                                 
031600     MOVE     "N" TO WS-FOUND-SW.                                         
031700     PERFORM  DD050-FIND-EMPLOYEE                                         
031800         VARYING WS-EMP-IX FROM 1 BY 1                                    
031900         UNTIL WS-EMP-IX > WS-EMP-CNT.                                    
032000     IF       WS-IS-FOUND                                                 
032100              PERFORM FF010-APPLY-STATUS-CHANGE                           
032200              ADD  1 TO WS-CHG-CNT                                        
032300     ELSE                                                                 
032400              DISPLAY PY052 ETR-EMP-ID                                    
032500              ADD  1 TO WS-REJECT-CNT                                     
032600     END-IF.                                                              
032700*                                                                         
032800 CC030-EXIT.  EXIT SECTION.                                               
032900*                                                                         
033000 DD050-FIND-EMPLOYEE         SECTION.                                     
033100*****************************************                                 
033200     IF       WS-TAB-ID (WS-EMP-IX) = ETR-EMP-ID AND                      
033300              NOT WS-IS-FOUND                                             
033400              MOVE "Y" TO WS-FOUND-SW                                     
033500              SET  WS-SAVE-IX TO WS-EMP-IX                                
033600     END-IF.                                                              
033700*                                                                         
033800 DD050-EXIT.  EXIT SECTION.                                               
033900*                                                                         
034000 FF010-APPLY-STATUS-CHANGE   SECTION.                                     
034100*****************************************                                 
034200     MOVE     ETR-NEW-STATUS TO WS-TAB-STATUS (WS-SAVE-IX).               
034300*                                                                         
034400 FF010-EXIT.  EXIT SECTION.                                               
034500*                                                                         
034600 CC010-WRITE-NEW-MASTER      SECTION.                                     
034700*****************************************                                 
034800     PERFORM  GG010-WRITE-ONE-EMPLOYEE                                    
034900         VARYING WS-EMP-IX FROM 1 BY 1                                    
035000         UNTIL WS-EMP-IX > WS-EMP-CNT.                                    
035100*                                                                         
035200 CC010-EXIT.  EXIT SECTION.                                               
035300*                                                                         
035400 GG010-WRITE-ONE-EMPLOYEE    SECTION.                                     
035500*****************************************                                 
035600     MOVE     SPACES TO NEM-RECORD.                                       
035700     MOVE     WS-EMP-ENTRY (WS-EMP-IX) TO NEM-RECORD.                     
035800     WRITE    NEM-RECORD.                                                 
035900*                                                                         
036000 GG010-EXIT.  EXIT SECTION.                                               
