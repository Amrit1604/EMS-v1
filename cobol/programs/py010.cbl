000100****************************************************************          
000200*                  PAYROLL         ATTENDANCE DERIVATION        *         
000300*         DERIVES WORKED/OVERTIME HOURS AND DAY STATUS          *         
000400*         FROM RAW CHECK-IN/CHECK-OUT/BREAK TIMES               *         
000500****************************************************************          
000600 IDENTIFICATION          DIVISION.                                        
000700 PROGRAM-ID.         PY010.                                               
000800 AUTHOR.             V B COEN.                                            
000900 INSTALLATION.       APPLEWOOD PAYROLL BUREAU.                            
001000 DATE-WRITTEN.       05/11/1990.                                          
001100 DATE-COMPILED.                                                           
001200 SECURITY.           COPYRIGHT (C) 1990-2026 AND LATER,                   
001300                     VINCENT BRYAN COEN. DISTRIBUTED UNDER                
001400                     THE GNU GENERAL PUBLIC LICENSE. SEE                  
001500                     THE FILE COPYING FOR DETAILS.                        
001600*                                                                         
001700*    REMARKS.            DAILY ATTENDANCE HOUR DERIVATION.                
001800*                        READS RAW CLOCK TIMES, WRITES BACK               
001900*                        WORKED/OVERTIME HOURS AND STATUS.                
002000*                                                                         
002100*    VERSION.            SEE PROG-NAME IN WS.                             
002200*                                                                         
002300*    CALLED MODULES.     NONE.                                            
002400*    FILES USED:                                                          
002500*                        PY-ATTENDANCE-FILE.  INPUT - RAW.                
002600*                        PY-ATTENDANCE-OUT-FILE. OUTPUT -                 
002700*                             DERIVED HOURS ADDED.                        
002800*                                                                         
002900*    ERROR MESSAGES USED.                                                 
003000*  SYSTEM WIDE:          SY001.                                           
003100*  PROGRAM SPECIFIC:     PY010 - PY011.                                   
003200*                                                                         
003300* CHANGES:                                                                
003400* 05/11/90 VBC - 1.0.00 CREATED.                                          
003500* 21/03/92 VBC -    .01 BREAK HOURS NOW ROUNDED TO ONE                    
003600*                       DECIMAL BEFORE SUBTRACTING FROM                   
003700*                       TOTAL HOURS, PER PAYROLL POLICY.                  
003800* 08/08/95 VBC -    .02 STATUS DERIVATION SPLIT OUT TO                    
003900*                       ITS OWN PARAGRAPH FOR CLARITY.                    
004000* 14/02/26 VBC - 1.1.00 PORTED TO PAYROLL BATCH SUITE V1.                 
004100*                                                                         
004200 ENVIRONMENT             DIVISION.                                        
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT            SECTION.                                         
004700 FILE-CONTROL.                                                            
004800 COPY "SELPYATT.COB".                                                     
004900 COPY "SELPYATTOUT.COB".                                                  
005000 DATA                    DIVISION.                                        
005100 FILE SECTION.                                                            
005200 COPY "FDPYATT.COB".                                                      
005300 COPY "FDPYATTOUT.COB".                                                   
005400 WORKING-STORAGE SECTION.                                                 
005500 77  PROG-NAME               PIC X(15) VALUE "PY010 (1.1.00)".            
005600 77  WS-REC-CNT               COMP-3 PIC 9(5) VALUE ZERO.                 
005700*                                                                         
005800 01  WS-DATA.                                                             
005900     03  WS-REPLY            PIC X.                                       
006000     03  PY-ATT-STATUS       PIC XX.                                      
006100     03  PY-ATO-STATUS       PIC XX.                                      
006200     03  FILLER              PIC X(15).                                   
006300*                                                                         
006400 01  WS-CI-WORK               PIC 9(4)  COMP.                             
006500 01  WS-CI-SPLIT REDEFINES WS-CI-WORK.                                    
006600     03  WS-CI-HH             PIC 99.                                     
006700     03  WS-CI-MM             PIC 99.                                     
006800*                                                                         
006900 01  WS-CO-WORK               PIC 9(4)  COMP.                             
007000 01  WS-CO-SPLIT REDEFINES WS-CO-WORK.                                    
007100     03  WS-CO-HH             PIC 99.                                     
007200     03  WS-CO-MM             PIC 99.                                     
007300*                                                                         
007400 01  WS-BS-WORK               PIC 9(4)  COMP.                             
007500 01  WS-BS-SPLIT REDEFINES WS-BS-WORK.                                    
007600     03  WS-BS-HH             PIC 99.                                     
007700     03  WS-BS-MM             PIC 99.                                     
007800*                                                                         
007900 01  WS-BE-WORK               PIC 9(4)  COMP.                             
008000 01  WS-BE-SPLIT REDEFINES WS-BE-WORK.                                    
008100     03  WS-BE-HH             PIC 99.                                     
008200     03  WS-BE-MM             PIC 99.                                     
008300*                                                                         
008400 01  WS-MINUTES.                                                          
008500     03  WS-CI-MIN            PIC S9(4) COMP.                             
008600     03  WS-CO-MIN            PIC S9(4) COMP.                             
008700     03  WS-BS-MIN            PIC S9(4) COMP.                             
008800     03  WS-BE-MIN            PIC S9(4) COMP.                             
008900     03  WS-TOTAL-MIN         PIC S9(4) COMP.                             
009000     03  WS-BREAK-MIN         PIC S9(4) COMP.                             
009100     03  FILLER               PIC X(06).                                  
009200*                                                                         
009300 01  WS-HOURS.                                                            
009400     03  WS-TOTAL-HRS         PIC S9(2)V99 COMP-3.                        
009500     03  WS-BREAK-HRS         PIC S9(2)V9  COMP-3.                        
009600     03  WS-WORK-HRS          PIC S9(2)V99 COMP-3.                        
009700     03  WS-OT-HRS            PIC S9(2)V99 COMP-3.                        
009800     03  FILLER               PIC X(04).                                  
009900*                                                                         
010000 01  ERROR-MESSAGES.                                                      
010100     03  SY001               PIC X(35)                                    
010200         VALUE "SY001 ABORTING RUN - PARAMETER ERR".                      
010300     03  PY010               PIC X(35)                                    
010400         VALUE "PY010 ATTENDANCE FILE NOT FOUND - ".                      
010500     03  PY011               PIC X(30)                                    
010600         VALUE "PY011 ATTENDANCE OUTPUT ERR - ".                          
010700     03  FILLER              PIC X(10).                                   
010800*                                                                         
010900 01  ERROR-CODE              PIC 999.                                     
011000*                                                                         
011100 LINKAGE SECTION.                                                         
011200 01  TO-DAY                  PIC X(10).                                   
011300 COPY "WSNAMES.COB".                                                      
011400 COPY "WSCALL.COB".                                                       
011500*                                                                         
011600 PROCEDURE  DIVISION USING WS-CALLING-DATA                                
011700                           TO-DAY                                         
011800                           FILE-DEFS.                                     
011900*                                                                         
012000 AA000-MAIN                  SECTION.                                     
012100*****************************************                                 
012200     MOVE     ZERO TO WS-TERM-CODE.                                       
012300     MOVE     ZERO TO WS-REC-CNT.                                         
012400     OPEN     INPUT  PY-ATTENDANCE-FILE.                                  
012500     IF       PY-ATT-STATUS NOT = "00"                                    
012600              DISPLAY PY010 PY-ATT-STATUS                                 
012700              DISPLAY SY001                                               
012800              MOVE 1 TO WS-TERM-CODE                                      
012900     ELSE                                                                 
013000              OPEN    OUTPUT PY-ATTENDANCE-OUT-FILE                       
013100              IF      PY-ATO-STATUS NOT = "00"                            
013200                      DISPLAY PY011 PY-ATO-STATUS                         
013300                      DISPLAY SY001                                       
013400                      MOVE    1 TO WS-TERM-CODE                           
013500                      CLOSE   PY-ATTENDANCE-FILE                          
013600              ELSE                                                        
013700                      PERFORM BB010-READ-ATTENDANCE                       
013800                      PERFORM BB020-PROCESS-ATTENDANCE                    
013900                          UNTIL PY-ATT-STATUS = "10"                      
014000                      CLOSE   PY-ATTENDANCE-FILE                          
014100                              PY-ATTENDANCE-OUT-FILE                      
014200              END-IF                                                      
014300     END-IF.                                                              
014400     GOBACK.                                                              
014500*                                                                         
014600 AA000-EXIT.  EXIT SECTION.                                               
014700*                                                                         
014800 BB010-READ-ATTENDANCE       SECTION.                                     
014900*****************************************                                 
015000     READ     PY-ATTENDANCE-FILE                                          
015100         AT END                                                           
015200              MOVE "10" TO PY-ATT-STATUS                                  
015300     END-READ.                                                            
015400*                                                                         
015500 BB010-EXIT.  EXIT SECTION.                                               
015600*                                                                         
015700 BB020-PROCESS-ATTENDANCE    SECTION.                                     
015800*****************************************                                 
015900     PERFORM  CC010-DERIVE-TOTAL-HOURS.                                   
016000     PERFORM  CC020-DERIVE-BREAK-HOURS.                                   
016100     PERFORM  CC030-DERIVE-WORK-HOURS.                                    
016200     PERFORM  CC040-DERIVE-STATUS.                                        
016300     MOVE     WS-WORK-HRS  TO ATT-HOURS-WORKED.                           
016400     MOVE     WS-OT-HRS    TO ATT-OVERTIME-HOURS.                         
016500     ADD      1            TO WS-REC-CNT.                                 
016600     MOVE     PY-ATTENDANCE-RECORD TO PY-ATTENDANCE-OUT-RECORD.           
016700     WRITE    PY-ATTENDANCE-OUT-RECORD.                                   
016800     PERFORM  BB010-READ-ATTENDANCE.                                      
016900*                                                                         
017000 BB020-EXIT.  EXIT SECTION.                                               
017100*                                                                         
017200 CC010-DERIVE-TOTAL-HOURS    SECTION.                                     
017300*****************************************                                 
017400*  TOTAL HOURS = (CHECK-OUT - CHECK-IN) IN MINUTES / 60.                  
017500*                                                                         
017600     MOVE     ATT-CHECKIN  TO WS-CI-WORK.                                 
017700     MOVE     ATT-CHECKOUT TO WS-CO-WORK.                                 
017800     COMPUTE  WS-CI-MIN = (WS-CI-HH * 60) + WS-CI-MM.                     
017900     COMPUTE  WS-CO-MIN = (WS-CO-HH * 60) + WS-CO-MM.                     
018000     COMPUTE  WS-TOTAL-MIN = WS-CO-MIN - WS-CI-MIN.                       
018100     IF       WS-TOTAL-MIN NOT POSITIVE                                   
018200              MOVE ZERO TO WS-TOTAL-MIN                                   
018300     END-IF.                                                              
018400     COMPUTE  WS-TOTAL-HRS ROUNDED = WS-TOTAL-MIN / 60.                   
018500*                                                                         
018600 CC010-EXIT.  EXIT SECTION.                                               
018700*                                                                         
018800 CC020-DERIVE-BREAK-HOURS    SECTION.                                     
018900*****************************************                                 
019000*  BREAK HOURS = (BREAK-END - BREAK-START) MINUTES / 60 IF                
019100*  BOTH PRESENT, ELSE ZERO, ROUNDED TO ONE DECIMAL.                       
019200*                                                                         
019300     MOVE     ZERO TO WS-BREAK-HRS.                                       
019400     IF       ATT-BREAK-START NOT = ZERO AND                              
019500              ATT-BREAK-END   NOT = ZERO                                  
019600              MOVE    ATT-BREAK-START TO WS-BS-WORK                       
019700              MOVE    ATT-BREAK-END   TO WS-BE-WORK                       
019800              COMPUTE WS-BS-MIN = (WS-BS-HH * 60) + WS-BS-MM              
019900              COMPUTE WS-BE-MIN = (WS-BE-HH * 60) + WS-BE-MM              
020000              COMPUTE WS-BREAK-MIN = WS-BE-MIN - WS-BS-MIN                
020100              IF      WS-BREAK-MIN NOT POSITIVE                           
020200                      MOVE ZERO TO WS-BREAK-MIN                           
020300              END-IF                                                      
020400              COMPUTE WS-BREAK-HRS ROUNDED = WS-BREAK-MIN / 60            
020500     END-IF.                                                              
020600*                                                                         
020700 CC020-EXIT.  EXIT SECTION.                                               
020800*                                                                         
020900 CC030-DERIVE-WORK-HOURS     SECTION.                                     
021000*****************************************                                 
021100*  WORKING HOURS = MAX(0, TOTAL - BREAK), TWO DECIMALS.                   
021200*  OVERTIME HOURS = MAX(0, WORKING - 8), TWO DECIMALS.                    
021300*                                                                         
021400     COMPUTE  WS-WORK-HRS ROUNDED =                                       
021500              WS-TOTAL-HRS - WS-BREAK-HRS.                                
021600     IF       WS-WORK-HRS NOT POSITIVE                                    
021700              MOVE ZERO TO WS-WORK-HRS                                    
021800     END-IF.                                                              
021900     COMPUTE  WS-OT-HRS ROUNDED = WS-WORK-HRS - 8.                        
022000     IF       WS-OT-HRS NOT POSITIVE                                      
022100              MOVE ZERO TO WS-OT-HRS                                      
022200     END-IF.                                                              
022300*                                                                         
022400 CC030-EXIT.  EXIT SECTION.                                               
022500*                                                                         
022600 CC040-DERIVE-STATUS         SECTION.                                     
022700*****************************************                                 
022800*  PRESENT  - WORKING >= 8                                                
022900*  HALF_DAY - 4 <= WORKING < 8                                            
023000*  LATE     - 0 < WORKING < 4                                             
023100*  ABSENT   - OTHERWISE                                                   
023200*                                                                         
023300     IF       WS-WORK-HRS >= 8                                            
023400              SET  ATT-PRESENT  TO TRUE                                   
023500     ELSE                                                                 
023600     IF       WS-WORK-HRS >= 4                                            
023700              SET  ATT-HALF-DAY TO TRUE                                   
023800     ELSE                                                                 
023900     IF       WS-WORK-HRS > ZERO                                          
024000              SET  ATT-LATE     TO TRUE                                   
024100     ELSE                                                                 
024200              SET  ATT-ABSENT   TO TRUE                                   
024300     END-IF                                                               
024400     END-IF                                                               
024500     END-IF.                                                              
024600*                                                                         
024700 CC040-EXIT.  EXIT SECTION.                                               
