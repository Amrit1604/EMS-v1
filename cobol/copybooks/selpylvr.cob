000100* SELECT CLAUSE FOR THE ADJUDICATED LEAVE-RESULT FILE                     
000200* 27/10/25 VBC - CREATED.                                                 
000300     SELECT  PY-LEAVE-RESULT-FILE                                         
000400             ASSIGN       FILE-04                                         
000500             ORGANIZATION LINE SEQUENTIAL                                 
000600             STATUS       PY-LVR-STATUS.                                  
