000100* SELECT CLAUSE FOR THE PAYROLL REGISTER PRINT FILE                       
000200* 02/02/26 VBC - CREATED, COPIED FROM PYRGSTR STYLE.                      
000300     SELECT  PRINT-FILE                                                   
000400             ASSIGN       FILE-06                                         
000500             ORGANIZATION LINE SEQUENTIAL                                 
000600             STATUS       PY-PRT-STATUS.                                  
