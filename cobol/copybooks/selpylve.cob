000100* SELECT CLAUSE FOR THE LEAVE REQUEST FILE                                
000200* 27/10/25 VBC - CREATED.                                                 
000300     SELECT  PY-LEAVE-FILE                                                
000400             ASSIGN       FILE-03                                         
000500             ORGANIZATION LINE SEQUENTIAL                                 
000600             STATUS       PY-LVE-STATUS.                                  
