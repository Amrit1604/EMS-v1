000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR PAYROLL REGISTER FILE     *                     
000400*     ONE RECORD PER EMPLOYEE PER PAY PERIOD        *                     
000500*        USES PAY-EMP-ID + PERIOD AS KEY            *                     
000600*                                                   *                     
000700*****************************************************                     
000800*  FILE SIZE 220 BYTES.                                                   
000900*                                                                         
001000* 24/10/25 VBC - CREATED.                                                 
001100* 08/11/25 VBC - PAY-PERIOD-YEAR/MONTH GIVEN A GROUP                      
001200*                REDEFINE PAY-PERIOD-KEY FOR PY040                        
001300*                DUPLICATE AND SORT COMPARES.                             
001400* 21/11/25 VBC - PAY-STATUS 88-LEVELS ADDED.                              
001500* 30/11/25 VBC - PAY-TAX-SLAB WIDENED TO X(20) TO                         
001600*                MATCH LONGEST LABEL TEXT.                                
001700* 19/02/26 VBC - PAY-PAYMENT-DATE ADDED - REGISTER AND                    
001800*                PAYSLIP BOTH NOW HAVE TO SHOW THE DAY                    
001900*                THE RUN ACTUALLY PAID OUT, NOT JUST THE                  
002000*                PERIOD - REQUEST 26/007.                                 
002100 01  PY-PAYROLL-RECORD.                                                   
002200     03  PAY-EMP-ID            PIC X(10).                                 
002300     03  PAY-EMP-NAME          PIC X(30).                                 
002400     03  PAY-PERIOD-KEY.                                                  
002500         05  PAY-PERIOD-YEAR   PIC 9(4).                                  
002600         05  PAY-PERIOD-MONTH  PIC 9(2).                                  
002700     03  PAY-BASIC-SALARY      PIC S9(7)V99 COMP-3.                       
002800     03  PAY-HRA               PIC S9(7)V99 COMP-3.                       
002900     03  PAY-DA                PIC S9(7)V99 COMP-3.                       
003000     03  PAY-MEDICAL           PIC S9(7)V99 COMP-3.                       
003100     03  PAY-TRANSPORT         PIC S9(7)V99 COMP-3.                       
003200     03  PAY-OVERTIME-HOURS    PIC 9(3)V99  COMP-3.                       
003300     03  PAY-OVERTIME-PAY      PIC S9(7)V99 COMP-3.                       
003400     03  PAY-GROSS-SALARY      PIC S9(7)V99 COMP-3.                       
003500     03  PAY-PF                PIC S9(7)V99 COMP-3.                       
003600     03  PAY-ESI               PIC S9(7)V99 COMP-3.                       
003700     03  PAY-PROF-TAX          PIC S9(5)V99 COMP-3.                       
003800     03  PAY-INCOME-TAX        PIC S9(7)V99 COMP-3.                       
003900     03  PAY-TOTAL-DEDUCTIONS  PIC S9(7)V99 COMP-3.                       
004000     03  PAY-NET-SALARY        PIC S9(7)V99 COMP-3.                       
004100     03  PAY-WORKING-DAYS      PIC 9(2).                                  
004200     03  PAY-STATUS            PIC X(10).                                 
004300         88  PAY-DRAFT             VALUE "DRAFT     ".                    
004400         88  PAY-APPROVED          VALUE "APPROVED  ".                    
004500         88  PAY-PAID              VALUE "PAID      ".                    
004600     03  PAY-TAX-SLAB          PIC X(20).                                 
004700     03  PAY-PAYMENT-DATE      PIC X(10) VALUE SPACES.                    
004800     03  FILLER                PIC X(08).                                 
