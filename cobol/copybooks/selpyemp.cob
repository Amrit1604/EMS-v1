000100* SELECT CLAUSE FOR THE EMPLOYEE MASTER FILE                              
000200* 27/10/25 VBC - CREATED.                                                 
000300     SELECT  PY-EMPLOYEE-FILE                                             
000400             ASSIGN       FILE-01                                         
000500             ORGANIZATION LINE SEQUENTIAL                                 
000600             STATUS       PY-EMP-STATUS.                                  
