000100* SELECT CLAUSE FOR THE RUN-CONTROL PARAMETER FILE                        
000200* 27/10/25 VBC - CREATED.                                                 
000300     SELECT  PY-PARAM1-FILE                                               
000400             ASSIGN       "PYPARM.DAT"                                    
000500             ORGANIZATION LINE SEQUENTIAL                                 
000600             STATUS       PY-PRM-STATUS.                                  
