000100* FD FOR THE ADJUDICATED LEAVE-RESULT FILE                                
000200* 27/10/25 VBC - CREATED.                                                 
000300 FD  PY-LEAVE-RESULT-FILE.                                                
000400 01  PY-LEAVE-RESULT-RECORD    PIC X(100).                                
