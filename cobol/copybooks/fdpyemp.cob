000100* FD FOR THE EMPLOYEE MASTER FILE                                         
000200* 27/10/25 VBC - CREATED.                                                 
000300 FD  PY-EMPLOYEE-FILE.                                                    
000400 COPY "WSPYEMP.COB".                                                      
