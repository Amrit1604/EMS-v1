000100* FD FOR THE RUN-CONTROL PARAMETER FILE                                   
000200* 27/10/25 VBC - CREATED.                                                 
000300 FD  PY-PARAM1-FILE.                                                      
000400 COPY "WSPYPARM.COB".                                                     
