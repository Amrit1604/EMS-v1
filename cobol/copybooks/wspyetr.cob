000100* EMPLOYEE MASTER MAINTENANCE TRANSACTION RECORD LAYOUT                   
000200* "A" = ADD NEW EMPLOYEE, "S" = STATUS CHANGE                             
000300* 11/02/26 VBC - CREATED FOR PY005.                                       
000400 01  PY-EMP-TRAN-RECORD.                                                  
000500     03  ETR-EMP-ID            PIC X(10).                                 
000600     03  ETR-TRAN-CODE         PIC X(01).                                 
000700         88  ETR-ADD               VALUE "A".                             
000800         88  ETR-STATUS-CHANGE     VALUE "S".                             
000900     03  ETR-NEW-STATUS        PIC X(10).                                 
001000         88  ETR-TO-ACTIVE         VALUE "ACTIVE    ".                    
001100         88  ETR-TO-INACTIVE       VALUE "INACTIVE  ".                    
001200         88  ETR-TO-TERMINATED     VALUE "TERMINATED".                    
001300     03  ETR-NAME              PIC X(30).                                 
001400     03  ETR-EMAIL             PIC X(30).                                 
001500     03  ETR-DEPARTMENT        PIC X(12).                                 
001600     03  ETR-POSITION          PIC X(20).                                 
001700     03  ETR-JOIN-DATE         PIC 9(08).                                 
001800     03  ETR-JOIN-DATE-X REDEFINES                                        
001900         ETR-JOIN-DATE.                                                   
002000         05  ETR-JOIN-CCYY     PIC 9(04).                                 
002100         05  ETR-JOIN-MM       PIC 9(02).                                 
002200         05  ETR-JOIN-DD       PIC 9(02).                                 
002300     03  ETR-EMPLOYMENT-TYPE   PIC X(10).                                 
002400     03  ETR-BASE-SALARY       PIC S9(7)V99.                              
002500     03  ETR-ALLOWANCES        PIC S9(7)V99.                              
002600     03  ETR-ANNUAL-LEAVE-BAL  PIC 9(03).                                 
002700     03  ETR-SICK-LEAVE-BAL    PIC 9(03).                                 
002800     03  ETR-CASUAL-LEAVE-BAL  PIC 9(03).                                 
002900     03  ETR-BANK-ACCT         PIC X(16).                                 
003000     03  FILLER                PIC X(06).                                 
