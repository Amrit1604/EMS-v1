000100* SELECT CLAUSE FOR THE EMPLOYEE MAINTENANCE TRANSACTION FILE             
000200* 11/02/26 VBC - CREATED FOR PY005.                                       
000300     SELECT  PY-EMP-TRAN-FILE                                             
000400             ASSIGN       FILE-10                                         
000500             ORGANIZATION LINE SEQUENTIAL                                 
000600             STATUS       PY-ETR-STATUS.                                  
