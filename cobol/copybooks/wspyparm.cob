000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR PAYROLL RUN-CONTROL       *                     
000400*   PARAMETER FILE - RRN = 1, ONE RECORD ONLY       *                     
000500*                                                   *                     
000600*****************************************************                     
000700*  FILE SIZE 256 BYTES PADDED BY FILLER.                                  
000800*                                                                         
000900* 26/10/25 VBC - CREATED, TRIMMED DOWN FROM THE                           
001000*                FULL ACAS PY-PARAM1 BLOCK TO WHAT                        
001100*                THIS SUITE ACTUALLY USES.                                
001200* 13/11/25 VBC - PARM-DEPT-TAB ADDED, 5 DEPARTMENTS                       
001300*                FIXED PER BOARD PAPER, NOT DATA                          
001400*                DRIVEN - SEE PY000 BB010.                                
001500* 03/12/25 VBC - PARM-RUN-DATE REDEFINED FOR REPORT                       
001600*                HEADING DATE SPLIT.                                      
001700 01  PY-PARAM1-RECORD.                                                    
001800     03  PARM-CO-NAME          PIC X(40)                                  
001900                                VALUE "APPLEWOOD PAYROLL BUREAU".         
002000     03  PARM-RUN-YEAR         PIC 9(4) COMP.                             
002100     03  PARM-RUN-MONTH        PIC 9(2) COMP.                             
002200     03  PARM-RUN-DATE         PIC 9(8) COMP.                             
002300     03  PARM-RUN-DATE-X REDEFINES                                        
002400         PARM-RUN-DATE.                                                   
002500         05  PARM-RUN-CCYY     PIC 9(4).                                  
002600         05  PARM-RUN-MM       PIC 9(2).                                  
002700         05  PARM-RUN-DD       PIC 9(2).                                  
002800     03  PARM-PAGE-LINES       BINARY-CHAR UNSIGNED                       
002900                                VALUE 56.                                 
003000     03  PARM-PAGE-WIDTH       PIC 999  VALUE 132.                        
003100     03  PARM-DEPT-COUNT       PIC 9    VALUE 5.                          
003200     03  PARM-DEPT-TAB.                                                   
003300         05  PARM-DEPT-ENTRY   OCCURS 5.                                  
003400             07  PARM-DEPT-NAME    PIC X(12).                             
003500     03  FILLER                PIC X(150).                                
