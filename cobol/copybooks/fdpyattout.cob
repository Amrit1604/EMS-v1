000100* FD FOR THE DERIVED ATTENDANCE OUTPUT FILE                               
000200* 05/11/25 VBC - CREATED.                                                 
000300 FD  PY-ATTENDANCE-OUT-FILE.                                              
000400 01  PY-ATTENDANCE-OUT-RECORD  PIC X(60).                                 
