000100* FD FOR THE PAYROLL REGISTER PRINT FILE - 132 COLS                       
000200* 02/02/26 VBC - CREATED.                                                 
000300 FD  PRINT-FILE                                                           
000400     REPORT IS PAYROLL-REGISTER-REPORT.                                   
