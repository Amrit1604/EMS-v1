000100* SELECT CLAUSE FOR THE NEW-PAYROLL OUTPUT                                
000200* 04/01/26 VBC - CREATED FOR PY040 STATUS RUN.                            
000300     SELECT  PY-NEW-PAYROLL-FILE                                          
000400             ASSIGN       FILE-09                                         
000500             ORGANIZATION LINE SEQUENTIAL                                 
000600             STATUS       PY-NPY-STATUS.                                  
