000100* SELECT CLAUSE FOR THE PAYROLL REGISTER FILE                             
000200* 27/10/25 VBC - CREATED.                                                 
000300* 04/01/26 VBC - THIS COPYBOOK NOW ALSO DOES DUTY                         
000400*                FOR THE PY040 OLD-PAYROLL INPUT.                         
000500     SELECT  PY-PAYROLL-FILE                                              
000600             ASSIGN       FILE-05                                         
000700             ORGANIZATION LINE SEQUENTIAL                                 
000800             STATUS       PY-REG-STATUS.                                  
