000100* SORT WORK RECORD FOR THE PAYROLL REGISTER DEPARTMENT                    
000200* CONTROL BREAK - CARRIES THE FIELDS THE REPORT GROUP                     
000300* NEEDS PLUS THE DEPARTMENT, WHICH PY-PAYROLL-RECORD                      
000400* ITSELF DOES NOT CARRY - RESOLVED OFF THE EMPLOYEE                       
000500* TABLE BEFORE THE RECORD IS RELEASED TO THE SORT.                        
000600* 21/02/26 VBC - CREATED - REQUEST 26/011.                                
000700 SD  SORT-FILE.                                                           
000800 01  SR-PAYROLL-RECORD.                                                   
000900     03  SR-DEPT               PIC X(12).                                 
001000     03  SR-EMP-ID             PIC X(10).                                 
001100     03  SR-EMP-NAME           PIC X(30).                                 
001200     03  SR-PERIOD-YEAR        PIC 9(4).                                  
001300     03  SR-PERIOD-MONTH       PIC 9(2).                                  
001400     03  SR-BASIC-SALARY       PIC S9(7)V99 COMP-3.                       
001500     03  SR-GROSS-SALARY       PIC S9(7)V99 COMP-3.                       
001600     03  SR-TOTAL-DEDUCTIONS   PIC S9(7)V99 COMP-3.                       
001700     03  SR-NET-SALARY         PIC S9(7)V99 COMP-3.                       
001800     03  SR-STATUS             PIC X(10).                                 
001900     03  SR-PAYMENT-DATE       PIC X(10).                                 
002000     03  FILLER                PIC X(08).                                 
