000100* FD FOR THE DAILY ATTENDANCE FILE                                        
000200* 27/10/25 VBC - CREATED.                                                 
000300 FD  PY-ATTENDANCE-FILE.                                                  
000400 COPY "WSPYATT.COB".                                                      
