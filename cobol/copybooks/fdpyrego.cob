000100* FD FOR THE NEW-PAYROLL OUTPUT FILE                                      
000200* 04/01/26 VBC - CREATED.                                                 
000300 FD  PY-NEW-PAYROLL-FILE.                                                 
000400 01  PY-NEW-PAYROLL-RECORD.                                               
000500     03  NPY-RECORD            PIC X(220).                                
