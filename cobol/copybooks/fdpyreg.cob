000100* FD FOR THE PAYROLL REGISTER FILE                                        
000200* 27/10/25 VBC - CREATED.                                                 
000300 FD  PY-PAYROLL-FILE.                                                     
000400 COPY "WSPYREG.COB".                                                      
