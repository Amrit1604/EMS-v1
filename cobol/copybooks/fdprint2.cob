000100* FD FOR THE PAYSLIP PRINT FILE - 80 COLS                                 
000200* 02/02/26 VBC - CREATED.                                                 
000300 FD  SLIP-FILE                                                            
000400     REPORT IS PAYSLIP-REPORT.                                            
