000100* SELECT CLAUSE FOR THE DASHBOARD SUMMARY PRINT FILE                      
000200* 06/02/26 VBC - CREATED, PLAIN SEQUENTIAL, NO RW.                        
000300     SELECT  DASH-FILE                                                    
000400             ASSIGN       FILE-08                                         
000500             ORGANIZATION LINE SEQUENTIAL                                 
000600             STATUS       PY-DSH-STATUS.                                  
