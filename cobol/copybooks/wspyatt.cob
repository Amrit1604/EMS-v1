000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR DAILY ATTENDANCE FILE     *                     
000400*        USES ATT-EMP-ID + ATT-DATE AS KEY          *                     
000500*                                                   *                     
000600*****************************************************                     
000700*  FILE SIZE 60 BYTES.                                                    
000800*                                                                         
000900* 22/10/25 VBC - CREATED.                                                 
001000* 05/11/25 VBC - ATT-CHECKIN/OUT REDEFINED INTO HH/MM                     
001100*                FOR PY010 MINUTE ARITHMETIC.                             
001200* 14/11/25 VBC - ATT-STATUS 88-LEVELS ADDED.                              
001300 01  PY-ATTENDANCE-RECORD.                                                
001400     03  ATT-EMP-ID            PIC X(10).                                 
001500     03  ATT-DATE              PIC 9(8) COMP.                             
001600     03  ATT-CHECKIN           PIC 9(4).                                  
001700     03  ATT-CHECKIN-X REDEFINES                                          
001800         ATT-CHECKIN.                                                     
001900         05  ATT-CHECKIN-HH    PIC 9(2).                                  
002000         05  ATT-CHECKIN-MM    PIC 9(2).                                  
002100     03  ATT-CHECKOUT          PIC 9(4).                                  
002200     03  ATT-CHECKOUT-X REDEFINES                                         
002300         ATT-CHECKOUT.                                                    
002400         05  ATT-CHECKOUT-HH   PIC 9(2).                                  
002500         05  ATT-CHECKOUT-MM   PIC 9(2).                                  
002600     03  ATT-BREAK-START       PIC 9(4).                                  
002700     03  ATT-BREAK-END         PIC 9(4).                                  
002800     03  ATT-HOURS-WORKED      PIC 9(2)V99 COMP-3.                        
002900     03  ATT-OVERTIME-HOURS    PIC 9(2)V99 COMP-3.                        
003000     03  ATT-STATUS            PIC X(8).                                  
003100         88  ATT-PRESENT           VALUE "PRESENT ".                      
003200         88  ATT-HALF-DAY          VALUE "HALF_DAY".                      
003300         88  ATT-LATE              VALUE "LATE    ".                      
003400         88  ATT-ABSENT            VALUE "ABSENT  ".                      
003500     03  FILLER                PIC X(09).                                 
