000100* FD FOR THE NEW-EMPLOYEE-MASTER OUTPUT FILE                              
000200* 11/02/26 VBC - CREATED.                                                 
000300 FD  PY-NEW-EMPLOYEE-FILE.                                                
000400 01  PY-NEW-EMPLOYEE-RECORD.                                              
000500     03  NEM-RECORD            PIC X(180).                                
