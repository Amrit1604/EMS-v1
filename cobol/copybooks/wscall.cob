000100*****************************************************                     
000200*  WS-CALLING-DATA - CHAIN LINKAGE BLOCK             *                    
000300*  PASSED PROGRAM TO PROGRAM ACROSS THE PAYROLL SUITE*                    
000400*****************************************************                     
000500* 21/10/25 VBC - CREATED FOR PAYROLL SUITE, COPIED                        
000600*                FROM ACAS GENERAL CHAIN BLOCK.                           
000700* 30/10/25 VBC - WS-CD-ARGS ADDED FOR RUN-PERIOD PASS                     
000800*                FROM PY000 TO PY030 ET AL.                               
000900* 12/12/25 VBC - WS-TERM-CODE 9 TO 99, MORE RETURN                        
001000*                CODES NEEDED FOR STATUS PROGRAMS.                        
001100 01  WS-CALLING-DATA.                                                     
001200     03  WS-CALLED           PIC X(8).                                    
001300     03  WS-CALLER           PIC X(8).                                    
001400     03  WS-DEL-LINK         PIC X(8).                                    
001500     03  WS-TERM-CODE        PIC 99.                                      
001600     03  WS-PROCESS-FUNC     PIC 9.                                       
001700     03  WS-SUB-FUNCTION     PIC 9.                                       
001800     03  WS-CD-ARGS          PIC X(13).                                   
001900     03  FILLER              PIC X(05).                                   
