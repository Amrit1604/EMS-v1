000100* FD FOR THE LEAVE REQUEST FILE                                           
000200* 27/10/25 VBC - CREATED.                                                 
000300 FD  PY-LEAVE-FILE.                                                       
000400 COPY "WSPYLVE.COB".                                                      
