000100* FD FOR THE EMPLOYEE MAINTENANCE TRANSACTION FILE                        
000200* 11/02/26 VBC - CREATED.                                                 
000300 FD  PY-EMP-TRAN-FILE.                                                    
000400 COPY "WSPYETR.COB".                                                      
