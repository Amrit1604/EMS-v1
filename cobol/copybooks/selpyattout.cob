000100* SELECT CLAUSE FOR THE DERIVED ATTENDANCE OUTPUT                         
000200* 05/11/25 VBC - CREATED, PY010 WRITES DERIVED HOURS                      
000300*                BACK OUT TO A SECOND ATTENDANCE FILE.                    
000400     SELECT  PY-ATTENDANCE-OUT-FILE                                       
000500             ASSIGN       "ATTEND.NEW"                                    
000600             ORGANIZATION LINE SEQUENTIAL                                 
000700             STATUS       PY-ATO-STATUS.                                  
