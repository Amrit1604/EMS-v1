000100* SELECT CLAUSE FOR THE NEW-EMPLOYEE-MASTER OUTPUT                        
000200* 11/02/26 VBC - CREATED FOR PY005 STATUS RUN.                            
000300     SELECT  PY-NEW-EMPLOYEE-FILE                                         
000400             ASSIGN       FILE-11                                         
000500             ORGANIZATION LINE SEQUENTIAL                                 
000600             STATUS       PY-NEM-STATUS.                                  
