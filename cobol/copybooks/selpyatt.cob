000100* SELECT CLAUSE FOR THE DAILY ATTENDANCE FILE                             
000200* 27/10/25 VBC - CREATED.                                                 
000300     SELECT  PY-ATTENDANCE-FILE                                           
000400             ASSIGN       FILE-02                                         
000500             ORGANIZATION LINE SEQUENTIAL                                 
000600             STATUS       PY-ATT-STATUS.                                  
