000100* SELECT CLAUSE FOR THE PAYSLIP PRINT FILE                                
000200* 02/02/26 VBC - CREATED, COPIED FROM VACPRINT STYLE.                     
000300     SELECT  SLIP-FILE                                                    
000400             ASSIGN       FILE-07                                         
000500             ORGANIZATION LINE SEQUENTIAL                                 
000600             STATUS       PY-SLP-STATUS.                                  
