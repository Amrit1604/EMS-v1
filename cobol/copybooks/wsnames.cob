000100*                                                                         
000200* FILE NAME TABLE FOR THE PAYROLL SUITE                                   
000300*  PASSED DOWN THE CHAIN FROM PY000 AS FILE-DEFS                          
000400*                                                                         
000500* 21/10/25 VBC - TRIMMED FROM FULL ACAS FILE-DEFS                         
000600*                TABLE (58 ENTRIES) TO THE 7 FILES                        
000700*                THIS SUITE ACTUALLY OPENS.                               
000800* 09/12/25 VBC - ADDED FILE-07/08 FOR PAYSLIP AND                         
000900*                DASHBOARD PRINT SPOOLS.                                  
001000* 04/01/26 VBC - ADDED FILE-09, NEW-PAYROLL, USED BY                      
001100*                PY040 OLD/NEW STATUS CARRY-FORWARD.                      
001200* 11/02/26 VBC - ADDED FILE-10/11, EMPLOYEE TRANSACTION                   
001300*                AND NEW-EMPLOYEE-MASTER, USED BY PY005                   
001400*                EMPLOYEE MASTER MAINTENANCE RUN.                         
001500 01  FILE-DEFS.                                                           
001600     02  FILE-DEFS-A.                                                     
001700         03  FILE-01           PIC X(40)                                  
001800                                VALUE "EMPLOYEE.DAT".                     
001900         03  FILE-02           PIC X(40)                                  
002000                                VALUE "ATTEND.DAT".                       
002100         03  FILE-03           PIC X(40)                                  
002200                                VALUE "LEAVE.DAT".                        
002300         03  FILE-04           PIC X(40)                                  
002400                                VALUE "LVRESULT.DAT".                     
002500         03  FILE-05           PIC X(40)                                  
002600                                VALUE "PAYROLL.DAT".                      
002700         03  FILE-06           PIC X(40)                                  
002800                                VALUE "PYRGSTR.PRT".                      
002900         03  FILE-07           PIC X(40)                                  
003000                                VALUE "PAYSLIP.PRT".                      
003100         03  FILE-08           PIC X(40)                                  
003200                                VALUE "PYDASH.PRT".                       
003300         03  FILE-09           PIC X(40)                                  
003400                                VALUE "PAYROLL.NEW".                      
003500         03  FILE-10           PIC X(40)                                  
003600                                VALUE "EMPTRAN.DAT".                      
003700         03  FILE-11           PIC X(40)                                  
003800                                VALUE "EMPLOYEE.NEW".                     
003900     02  FILLER REDEFINES FILE-DEFS-A.                                    
004000         03  SYSTEM-FILE-NAMES PIC X(40) OCCURS 11.                       
004100     02  FILE-DEFS-COUNT       BINARY-CHAR UNSIGNED                       
004200                                VALUE 11.                                 
