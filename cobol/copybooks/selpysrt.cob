000100* SELECT CLAUSE FOR THE PAYROLL REGISTER DEPARTMENT                       
000200* SORT WORK FILE - FED BY PYRGSTR'S SORT INPUT                            
000300* PROCEDURE, READ BACK BY ITS OUTPUT PROCEDURE IN                         
000400* DEPARTMENT/EMP-ID ORDER.                                                
000500* 21/02/26 VBC - CREATED - REQUEST 26/011.                                
000600     SELECT  SORT-FILE                                                    
000700             ASSIGN       FILE-07.                                        
