000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR LEAVE REQUEST FILE        *                     
000400*     AND FOR THE ADJUDICATED LEAVE-RESULT FILE     *                     
000500*        (SAME LAYOUT, TWO FILES - IN AND OUT)      *                     
000600*                                                   *                     
000700*****************************************************                     
000800*  FILE SIZE 100 BYTES.                                                   
000900*                                                                         
001000* 23/10/25 VBC - CREATED.                                                 
001100* 09/11/25 VBC - LV-END-DATE - LV-START-DATE REDEFINE                     
001200*                ADDED SO PY020 CAN COMPUTE DAYS BY                       
001300*                UNPACKING Y/M/D DIRECT, NOT VIA CALL.                    
001400* 20/11/25 VBC - LV-STATUS AND LV-TYPE 88-LEVELS.                         
001500 01  PY-LEAVE-RECORD.                                                     
001600     03  LV-EMP-ID             PIC X(10).                                 
001700     03  LV-TYPE               PIC X(10).                                 
001800         88  LV-ANNUAL             VALUE "ANNUAL    ".                    
001900         88  LV-SICK               VALUE "SICK      ".                    
002000         88  LV-CASUAL             VALUE "CASUAL    ".                    
002100         88  LV-MATERNITY          VALUE "MATERNITY ".                    
002200         88  LV-PATERNITY          VALUE "PATERNITY ".                    
002300         88  LV-EMERGENCY          VALUE "EMERGENCY ".                    
002400     03  LV-START-DATE         PIC 9(8) COMP.                             
002500     03  LV-START-DATE-X REDEFINES                                        
002600         LV-START-DATE.                                                   
002700         05  LV-START-CCYY     PIC 9(4).                                  
002800         05  LV-START-MM       PIC 9(2).                                  
002900         05  LV-START-DD       PIC 9(2).                                  
003000     03  LV-END-DATE           PIC 9(8) COMP.                             
003100     03  LV-END-DATE-X REDEFINES                                          
003200         LV-END-DATE.                                                     
003300         05  LV-END-CCYY       PIC 9(4).                                  
003400         05  LV-END-MM         PIC 9(2).                                  
003500         05  LV-END-DD         PIC 9(2).                                  
003600     03  LV-TOTAL-DAYS         PIC 9(3).                                  
003700     03  LV-STATUS             PIC X(10).                                 
003800         88  LV-PENDING            VALUE "PENDING   ".                    
003900         88  LV-APPROVED           VALUE "APPROVED  ".                    
004000         88  LV-REJECTED           VALUE "REJECTED  ".                    
004100         88  LV-CANCELLED          VALUE "CANCELLED ".                    
004200     03  LV-REASON             PIC X(30).                                 
004300     03  FILLER                PIC X(01).                                 
