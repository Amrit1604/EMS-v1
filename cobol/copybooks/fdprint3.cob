000100* FD FOR THE DASHBOARD SUMMARY PRINT FILE                                 
000200* 06/02/26 VBC - CREATED.                                                 
000300 FD  DASH-FILE.                                                           
000400 01  DASH-LINE                 PIC X(80).                                 
