000100*****************************************************                     
000200*                                                   *                     
000300*   STANDARD ALLOWANCE / DEDUCTION / TAX RATE       *                     
000400*   TABLE AND THE COMPUTED TAX-DETAILS SUB-RECORD   *                     
000500*     HELD IN WORKING-STORAGE, LOADED BY PY030      *                     
000600*                                                   *                     
000700*****************************************************                     
000800* 25/10/25 VBC - CREATED.                                                 
000900* 11/11/25 VBC - PROF-TAX AND SLAB TABLES MADE                            
001000*                OCCURS-DRIVEN SO RATES CAN BE                            
001100*                CHANGED BY RE-ASSEMBLY ONLY, NOT                         
001200*                BY CODE CHANGE - USUAL ACAS RULE.                        
001300* 28/12/25 VBC - CESS-PERCENT SPLIT OUT OF SLAB                           
001400*                TABLE, IS A SINGLE FLAT RATE.                            
001500* 20/02/26 VBC - TAX-TAXABLE-INCOME IS THE MONTHLY                        
001600*                TAXABLE INCOME (ANNUAL FIGURE / 12) -                    
001700*                PY030 DOES ITS OWN BRACKET MATH ON AN                    
001800*                ANNUAL WORKING FIELD AND ONLY SETS THIS                  
001900*                ONE AT THE END, FOR REPORTING.                           
002000 01  PY-RATE-TABLE.                                                       
002100     03  RATE-HRA-PERCENT      PIC 9V999   COMP-3                         
002200                                VALUE 0.400.                              
002300     03  RATE-DA-PERCENT       PIC 9V999   COMP-3                         
002400                                VALUE 0.100.                              
002500     03  RATE-MEDICAL-AMT      PIC 9(5)V99 COMP-3                         
002600                                VALUE 1250.00.                            
002700     03  RATE-TRANSPORT-AMT    PIC 9(5)V99 COMP-3                         
002800                                VALUE 1600.00.                            
002900     03  RATE-PF-PERCENT       PIC 9V999   COMP-3                         
003000                                VALUE 0.120.                              
003100     03  RATE-ESI-PERCENT      PIC 9V9999  COMP-3                         
003200                                VALUE 0.0075.                             
003300     03  RATE-ESI-GROSS-UP     PIC 9V99    COMP-3                         
003400                                VALUE 1.50.                               
003500     03  RATE-ESI-CEILING      PIC 9(6)V99 COMP-3                         
003600                                VALUE 21000.00.                           
003700     03  RATE-STD-DEDUCTION    PIC 9(6)V99 COMP-3                         
003800                                VALUE 50000.00.                           
003900     03  RATE-CESS-PERCENT     PIC 9V99    COMP-3                         
004000                                VALUE 0.04.                               
004100     03  RATE-OT-FACTOR        PIC 9V9     COMP-3                         
004200                                VALUE 1.5.                                
004300     03  RATE-DAILY-DIVISOR    PIC 99      VALUE 30.                      
004400     03  RATE-HOURLY-DIVISOR   PIC 9       VALUE 8.                       
004500     03  RATE-PROF-TAX-TAB.                                               
004600         05  RATE-PROF-ENTRY   OCCURS 4.                                  
004700             07  RATE-PT-FLOOR     PIC 9(6)V99 COMP-3.                    
004800             07  RATE-PT-AMOUNT    PIC 9(3)V99 COMP-3.                    
004900     03  RATE-SLAB-TAB.                                                   
005000         05  RATE-SLAB-ENTRY   OCCURS 4.                                  
005100             07  RATE-SL-CEILING   PIC 9(8)V99 COMP-3.                    
005200             07  RATE-SL-PERCENT   PIC 9V99    COMP-3.                    
005300             07  RATE-SL-LABEL     PIC X(20).                             
005400     03  FILLER                PIC X(08).                                 
005500*                                                                         
005600 01  PY-TAX-DETAILS.                                                      
005700     03  TAX-TAXABLE-INCOME    PIC S9(9)V99 COMP-3.                       
005800     03  TAX-INCOME-TAX        PIC S9(7)V99 COMP-3.                       
005900     03  TAX-PROFESSIONAL      PIC S9(5)V99 COMP-3.                       
006000     03  TAX-TOTAL             PIC S9(7)V99 COMP-3.                       
006100     03  TAX-SLAB-LABEL        PIC X(20).                                 
006200     03  FILLER                PIC X(04).                                 
