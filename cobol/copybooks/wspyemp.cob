000100*****************************************************                     
000200*                                                   *                     
000300*   RECORD DEFINITION FOR EMPLOYEE MASTER FILE      *                     
000400*        USES EMP-ID AS KEY                         *                     
000500*                                                   *                     
000600*****************************************************                     
000700*  FILE SIZE 180 BYTES.                                                   
000800*                                                                         
000900* 21/10/25 VBC - CREATED.                                                 
001000* 04/11/25 VBC - EMP-EMPLOYMENT-TYPE WIDENED TO X(10)                     
001100*                TO HOLD "FULL_TIME" ETC IN FULL.                         
001200* 19/11/25 VBC - ADDED 88-LEVELS FOR STATUS AND                           
001300*                EMPLOYMENT TYPE FOR PY030/PY005.                         
001400* 02/12/25 VBC - EMP-JOIN-DATE REDEFINED INTO Y/M/D                       
001500*                FOR PY005 AGE-ON-BOOKS CHECKS.                           
001600 01  PY-EMPLOYEE-RECORD.                                                  
001700     03  EMP-ID                PIC X(10).                                 
001800     03  EMP-NAME              PIC X(30).                                 
001900     03  EMP-EMAIL             PIC X(30).                                 
002000     03  EMP-DEPARTMENT        PIC X(12).                                 
002100     03  EMP-POSITION          PIC X(20).                                 
002200     03  EMP-JOIN-DATE         PIC 9(8) COMP.                             
002300     03  EMP-JOIN-DATE-X REDEFINES                                        
002400         EMP-JOIN-DATE.                                                   
002500         05  EMP-JOIN-CCYY     PIC 9(4).                                  
002600         05  EMP-JOIN-MM       PIC 9(2).                                  
002700         05  EMP-JOIN-DD       PIC 9(2).                                  
002800     03  EMP-STATUS            PIC X(10).                                 
002900         88  EMP-ACTIVE            VALUE "ACTIVE    ".                    
003000         88  EMP-INACTIVE          VALUE "INACTIVE  ".                    
003100         88  EMP-TERMINATED        VALUE "TERMINATED".                    
003200     03  EMP-EMPLOYMENT-TYPE   PIC X(10).                                 
003300         88  EMP-FULL-TIME         VALUE "FULL_TIME ".                    
003400         88  EMP-PART-TIME         VALUE "PART_TIME ".                    
003500         88  EMP-CONTRACT          VALUE "CONTRACT  ".                    
003600         88  EMP-INTERN            VALUE "INTERN    ".                    
003700     03  EMP-BASE-SALARY       PIC S9(7)V99 COMP-3.                       
003800     03  EMP-ALLOWANCES        PIC S9(7)V99 COMP-3.                       
003900     03  EMP-ANNUAL-LEAVE-BAL  PIC 9(3).                                  
004000     03  EMP-SICK-LEAVE-BAL    PIC 9(3).                                  
004100     03  EMP-CASUAL-LEAVE-BAL  PIC 9(3).                                  
004200     03  EMP-BANK-ACCT         PIC X(16).                                 
004300     03  FILLER                PIC X(07).                                 
